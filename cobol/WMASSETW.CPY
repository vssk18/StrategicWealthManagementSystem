000100******************************************************************
000200*                                                                *
000300*   WMASSETW.CPY                                                *
000400*   PER-ASSET WORK-FILE RECORD.  WRITTEN BY WMS010 (ONE RECORD   *
000500*   PER HOLDING, SAME ORDER AS THE DEDUPED ASSET TABLE) AND      *
000600*   READ BY WMS050 FOR THE TAX-LOSS-HARVESTING SCAN.  CARRIES    *
000700*   THE PER-ASSET FIGURES SO THEY ARE COMPUTED EXACTLY ONCE.     *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   --------------------                                        *
001100*   04-02-93  RAP   ORIGINAL WORK RECORD, WRITTEN WHEN WMS010/   *
001150*                   020/030/040/050 WERE SPLIT OUT OF CBLINVAN.  *
001200*   06-14-05  DJL   WMS050'S TAX-LOSS-HARVESTING SWEEP CHANGED   *
001300*                   TO READ THIS FILE INSTEAD OF RE-READING AND  *
001350*                   RE-COMPUTING FROM THE RAW ASSET FILE         *
001400*                   (SWMS-1143).                                 *
001450*   03-30-11  PJQ   ADDED ASSETW-HOLDING-DAYS (WAS RECOMPUTED    *
001500*                   REDUNDANTLY IN WMS050 BEFORE THIS CHANGE).   *
001550*   11-04-11  PJQ   AWD- REDEFINES WAS NESTED UNDER THE LEADING   *
001560*                   FILLER AS 10-LEVELS - COMPILER REJECTED THE  *
001570*                   PICTURE-ON-A-GROUP-ITEM.  FLATTENED TO       *
001580*                   SIBLING 05-LEVELS LIKE WMASSET.CPY (SWMS-2110)*
001600*                                                                *
001700******************************************************************
001800 01  ASSET-WORK-RECORD.
001900     05  ASSETW-SYMBOL             PIC X(10).
002000     05  ASSETW-ASSET-TYPE         PIC X(12).
002100     05  ASSETW-COST-BASIS         PIC S9(9)V99.
002200     05  ASSETW-CURRENT-VALUE      PIC S9(9)V99.
002300     05  ASSETW-GAIN-LOSS          PIC S9(9)V99.
002400     05  ASSETW-GAIN-LOSS-PCT      PIC S9(3)V99.
002500     05  ASSETW-HOLDING-DAYS       PIC 9(5).
002600     05  ASSETW-PURCHASE-DATE      PIC 9(8).
002700     05  FILLER                    PIC X(16).
002800 01  ASSET-WORK-DATE-ALT REDEFINES ASSET-WORK-RECORD.
002900     05  FILLER                    PIC X(66).
003000     05  AWD-CCYY                  PIC 9(4).
003100     05  AWD-MM                    PIC 9(2).
003200     05  AWD-DD                    PIC 9(2).
003300     05  FILLER                    PIC X(16).
