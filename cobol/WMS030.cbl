000100******************************************************************
000200*                                                                *
000300*   PROGRAM:   WMS030                                           *
000400*   STEP 4 OF 5 IN THE SWMS NIGHTLY PORTFOLIO ANALYTICS CHAIN.   *
000500*   TAKES THE TOTALS WMS010 LEFT ON THE VALUATION CONTROL FILE   *
000600*   AND THE CONTROL TOTALS WMS020 LEFT ON THE CASH CONTROL FILE  *
000700*   AND COMPUTES ROI, ANNUALIZED RETURN, TURNOVER RATE AND       *
000800*   DIVIDEND YIELD, THEN PRINTS THE PERFORMANCE REPORT.          *
000900*                                                                *
001000*   CHANGE LOG                                                  *
001100*   ----------                                                  *
001200*   04-02-93  RAP   ORIGINAL PROGRAM.  SPLIT OUT OF THE OLD      *
001300*                   CBLINVAN MONOLITH (TICKET SWMS-0001).        *
001400*   07-19-96  KDS   ADDED TOTAL-FEES/TOTAL-DIVIDENDS AND THE     *
001500*                   INCOME & EXPENSES SECTION OF THE REPORT      *
001600*                   (SWMS-0640).                                *
001700*   11-02-98  KDS   ADDED TURNOVER-RATE AND THE ACTIVITY         *
001800*                   SECTION (SWMS-0855).                        *
001900*   02-09-99  MKT   Y2K REMEDIATION - REPLACED THE ANNUALIZED-   *
002000*                   RETURN ROUTINE'S OLD "CALL 'POWERSUB'"       *
002100*                   (A VENDOR MATH PACKAGE THAT WAS NOT YEAR-    *
002200*                   2000 CERTIFIED BY ITS SUPPLIER) WITH AN      *
002300*                   IN-HOUSE LN/EXP SERIES APPROXIMATION SO THE  *
002400*                   PROGRAM NO LONGER DEPENDS ON THAT PACKAGE.   *
002500*                   SEE 470/480-SERIES BELOW.                   *
002600*   06-14-05  DJL   REPLACED THE 30-DAY-A-MONTH AGE APPROXIMATION*
002700*                   WITH THE WMDATEM ABSOLUTE-DAY ROUTINE FOR    *
002800*                   DAYS-SINCE-CREATION (SWMS-1150).             *
002900*   09-30-11  PJQ   WIDENED THE MONEY FIELDS TO S9(9)V99 TO      *
003000*                   MATCH THE COPYBOOK CHANGES FOR SWMS-2077.    *
003100*                                                                *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     WMS030.
003500 AUTHOR.         R A PELLETIER.
003600 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES - WEALTH
003700                 MANAGEMENT SYSTEMS.
003800 DATE-WRITTEN.   04-02-1993.
003900 DATE-COMPILED.
004000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS AGE-UNIT-CLASS IS "A" THRU "Z"
004900     UPSI-0 ON STATUS IS WMS030-RERUN-SW.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT VALUATION-CONTROL-FILE ASSIGN TO VALCTL
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-VALCTL-STATUS.
005500     SELECT CASH-CONTROL-FILE ASSIGN TO CASHCTL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-CASHCTL-STATUS.
005800     SELECT PORTFOLIO-HEADER-FILE ASSIGN TO PHDRUPD
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-PHDRUPD-STATUS.
006100     SELECT PERFORMANCE-REPORT-FILE ASSIGN TO PERFRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-PERFRPT-STATUS.
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  VALUATION-CONTROL-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000 COPY WMVALC.
007100 FD  CASH-CONTROL-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORDING MODE IS F.
007400 COPY WMCASHC.
007500 FD  PORTFOLIO-HEADER-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORDING MODE IS F.
007800 COPY WMPHDR.
007900 FD  PERFORMANCE-REPORT-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F.
008200 01  PERFORMANCE-REPORT-LINE         PIC X(80).
008300******************************************************************
008400 WORKING-STORAGE SECTION.
008500*
008600 01  SYSTEM-DATE-AND-TIME.
008700     05  CURRENT-DATE.
008800         10  CURRENT-YEAR           PIC 9(2).
008900         10  CURRENT-MONTH          PIC 9(2).
009000         10  CURRENT-DAY            PIC 9(2).
009100     05  CURRENT-TIME.
009200         10  CURRENT-HOUR           PIC 9(2).
009300         10  CURRENT-MINUTE         PIC 9(2).
009400         10  CURRENT-SECOND         PIC 9(2).
009500         10  CURRENT-HNDSEC         PIC 9(2).
009600*
009700 01  WS-RUN-DATE-FIELDS.
009800     05  WS-RUN-DATE-CCYYMMDD       PIC 9(8) VALUE ZEROES.
009900 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
010000     05  WS-RUN-CC                  PIC 9(2).
010100     05  WS-RUN-YY                  PIC 9(2).
010200     05  WS-RUN-MM                  PIC 9(2).
010300     05  WS-RUN-DD                  PIC 9(2).
010400*
010500*    DATE MATH WORK AREA - SUPPORTS THE WMDATEM COPY PARAGRAPH.
010600 01  DATE-MATH-WORK-AREA.
010700     05  WS-DATEM-EARLY-DATE        PIC 9(8).
010800     05  WS-DATEM-LATE-DATE         PIC 9(8).
010900     05  WS-DATEM-DAYS-BETWEEN      PIC S9(7) COMP.
011000     05  WS-DATEM-Y                 PIC 9(4)  COMP.
011100     05  WS-DATEM-M                 PIC 9(2)  COMP.
011200     05  WS-DATEM-D                 PIC 9(2)  COMP.
011300     05  WS-DATEM-ABS-EARLY         PIC S9(9) COMP.
011400     05  WS-DATEM-ABS-LATE          PIC S9(9) COMP.
011500     05  WS-DATEM-LEAP-ADJ          PIC S9(1) COMP.
011600     05  WS-DATEM-MOD4              PIC S9(4) COMP.
011700     05  WS-DATEM-MOD100            PIC S9(4) COMP.
011800     05  WS-DATEM-MOD400            PIC S9(4) COMP.
011900 01  WS-DATEM-CUM-DAYS-LIT.
012000     05  FILLER                     PIC 9(3) VALUE 000.
012100     05  FILLER                     PIC 9(3) VALUE 031.
012200     05  FILLER                     PIC 9(3) VALUE 059.
012300     05  FILLER                     PIC 9(3) VALUE 090.
012400     05  FILLER                     PIC 9(3) VALUE 120.
012500     05  FILLER                     PIC 9(3) VALUE 151.
012600     05  FILLER                     PIC 9(3) VALUE 181.
012700     05  FILLER                     PIC 9(3) VALUE 212.
012800     05  FILLER                     PIC 9(3) VALUE 243.
012900     05  FILLER                     PIC 9(3) VALUE 273.
013000     05  FILLER                     PIC 9(3) VALUE 304.
013100     05  FILLER                     PIC 9(3) VALUE 334.
013200 01  WS-DATEM-CUM-TABLE REDEFINES WS-DATEM-CUM-DAYS-LIT.
013300     05  WS-DATEM-CUM-DAYS          PIC 9(3) OCCURS 12 TIMES.
013400*
013500 01  WS-FILE-STATUSES.
013600     05  WS-VALCTL-STATUS           PIC X(02) VALUE SPACES.
013700     05  WS-CASHCTL-STATUS          PIC X(02) VALUE SPACES.
013800     05  WS-PHDRUPD-STATUS          PIC X(02) VALUE SPACES.
013900     05  WS-PERFRPT-STATUS          PIC X(02) VALUE SPACES.
014000*
014100 01  WS-SWITCHES.
014200     05  WMS030-RERUN-SW            PIC X(01) VALUE 'N'.
014300*
014400 01  WS-ABEND-FIELDS.
014500     05  WS-ABEND-MSG               PIC X(50) VALUE SPACES.
014600     05  WS-ABEND-STATUS            PIC X(02) VALUE SPACES.
014700     05  WS-ABEND-PARA              PIC X(20) VALUE SPACES.
014800*
014900 01  WS-PORTFOLIO-NAME              PIC X(40) VALUE SPACES.
015000*
015100 01  WS-BASE-FIGURES.
015200     05  WS-TOTAL-VALUE             PIC S9(9)V99 VALUE ZERO.
015300     05  WS-TOTAL-COST-BASIS        PIC S9(9)V99 VALUE ZERO.
015400     05  WS-TOTAL-GAIN-LOSS         PIC S9(9)V99 VALUE ZERO.
015500     05  WS-TOTAL-GAIN-LOSS-PCT     PIC S9(3)V99 VALUE ZERO.
015600     05  WS-CASH-BALANCE            PIC S9(9)V99 VALUE ZERO.
015700     05  WS-TOTAL-FEES              PIC S9(9)V99 VALUE ZERO.
015800     05  WS-TOTAL-DIVIDENDS         PIC S9(9)V99 VALUE ZERO.
015900     05  WS-CREATION-DATE           PIC 9(8)     VALUE ZERO.
016000*
016100 01  WS-BASE-FIGURES-ALT REDEFINES WS-BASE-FIGURES.
016200     05  FILLER                     PIC X(11).
016300     05  WS-COST-BASIS-SIGN-VIEW    PIC S9(9)V99.
016400     05  FILLER                     PIC X(34).
016500*
016600 01  WS-ACTIVITY-COUNTERS.
016700     05  WS-BUY-COUNT               PIC S9(5) COMP VALUE ZERO.
016800     05  WS-SELL-COUNT              PIC S9(5) COMP VALUE ZERO.
016900*
017000 01  WS-COMPUTED-METRICS COMP-3.
017010     05  WS-DAYS-SINCE-CREATION     PIC S9(7)     VALUE ZERO.
017020*
017100 01  WS-COMPUTED-PCTS.
017200     05  WS-ROI-PCT                 PIC S9(5)V99 VALUE ZERO.
017300     05  WS-ANNUALIZED-RETURN-PCT   PIC S9(5)V99 VALUE ZERO.
017400     05  WS-TURNOVER-RATE           PIC S9(5)V99 VALUE ZERO.
017500     05  WS-YIELD-PCT               PIC S9(5)V99 VALUE ZERO.
017600     05  WS-NET-INCOME              PIC S9(9)V99 VALUE ZERO.
017700*
017800*    LN/EXP SERIES APPROXIMATION WORK AREA - SEE CHANGE LOG
017900*    02-09-99.  ALL WORKING FIELDS FOR THE ANNUALIZED-RETURN
018000*    ROUTINE ARE GATHERED HERE.
018100 01  WS-MATH-WORK-AREA.
018200     05  WS-YEARS                   PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018300     05  WS-TOTAL-RETURN            PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018400     05  WS-LN-ARG                  PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018500     05  WS-LN-RESULT               PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018600     05  WS-LN-U                    PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018700     05  WS-LN-U-SQ                 PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018800     05  WS-LN-TERM                 PIC S9(5)V9(6) COMP-3 VALUE ZERO.
018900     05  WS-LN-SUM                  PIC S9(5)V9(6) COMP-3 VALUE ZERO.
019000     05  WS-LN-ODD                  PIC S9(3)      COMP   VALUE ZERO.
019100     05  WS-LN-TERM-NBR             PIC S9(3)      COMP   VALUE ZERO.
019200     05  WS-EXP-ARG                 PIC S9(5)V9(6) COMP-3 VALUE ZERO.
019300     05  WS-EXP-RESULT              PIC S9(5)V9(6) COMP-3 VALUE ZERO.
019400     05  WS-EXP-TERM                PIC S9(5)V9(6) COMP-3 VALUE ZERO.
019500     05  WS-EXP-SUM                 PIC S9(5)V9(6) COMP-3 VALUE ZERO.
019600     05  WS-EXP-TERM-NBR            PIC S9(3)      COMP   VALUE ZERO.
019700*
019800 01  WS-AGE-DISPLAY.
019900     05  WS-AGE-NUMBER              PIC ZZZZ9.
020000     05  WS-AGE-UNIT                PIC X(06) VALUE SPACES.
020100*
020200 01  WS-EDIT-FIELDS.
020300     05  WS-EDIT-MONEY              PIC -(9)9.99.
020400     05  WS-EDIT-MONEY2             PIC -(9)9.99.
020500     05  WS-EDIT-PCT                PIC -(5)9.99.
020600     05  WS-EDIT-COUNT              PIC ZZZZ9.
020700*
020800******************************************************************
020900 PROCEDURE DIVISION.
021000******************************************************************
021100 000-MAIN-PROCESS.
021200*
021300     PERFORM 100-OPEN-FILES        THRU 100-OPEN-FILES-EX.
021400     PERFORM 105-SET-RUN-DATE      THRU 105-SET-RUN-DATE-EX.
021500     PERFORM 110-READ-VALUATION-CTL
021600                                   THRU 110-READ-VALUATION-CTL-EX.
021700     PERFORM 120-READ-CASH-CONTROL THRU 120-READ-CASH-CONTROL-EX.
021800     PERFORM 130-READ-PORT-HEADER  THRU 130-READ-PORT-HEADER-EX.
021900     PERFORM 200-COMPUTE-ROI       THRU 200-COMPUTE-ROI-EX.
022000     PERFORM 210-COMPUTE-AGE       THRU 210-COMPUTE-AGE-EX.
022100     PERFORM 300-COMPUTE-ANNUALIZED
022200                                   THRU 300-COMPUTE-ANNUALIZED-EX.
022300     PERFORM 400-COMPUTE-TURNOVER  THRU 400-COMPUTE-TURNOVER-EX.
022400     PERFORM 410-COMPUTE-YIELD     THRU 410-COMPUTE-YIELD-EX.
022500     PERFORM 500-WRITE-PERF-REPORT THRU 500-WRITE-PERF-REPORT-EX.
022600     PERFORM 700-CLOSE-FILES       THRU 700-CLOSE-FILES-EX.
022700*
022800     STOP RUN.
022900*----------------------------------------------------------------*
023000 100-OPEN-FILES.
023100*
023200     OPEN INPUT  VALUATION-CONTROL-FILE.
023300     IF WS-VALCTL-STATUS NOT = '00'
023400         MOVE 'ERROR OPENING VALUATION-CONTROL-FILE' TO WS-ABEND-MSG
023500         MOVE WS-VALCTL-STATUS    TO WS-ABEND-STATUS
023600         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
023700         PERFORM 800-ABEND THRU 800-ABEND-EX
023800     END-IF.
023900*
024000     OPEN INPUT  CASH-CONTROL-FILE.
024100     IF WS-CASHCTL-STATUS NOT = '00'
024200         MOVE 'ERROR OPENING CASH-CONTROL-FILE' TO WS-ABEND-MSG
024300         MOVE WS-CASHCTL-STATUS   TO WS-ABEND-STATUS
024400         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
024500         PERFORM 800-ABEND THRU 800-ABEND-EX
024600     END-IF.
024700*
024800     OPEN INPUT  PORTFOLIO-HEADER-FILE.
024900     IF WS-PHDRUPD-STATUS NOT = '00'
025000         MOVE 'ERROR OPENING PORTFOLIO-HEADER-FILE' TO WS-ABEND-MSG
025100         MOVE WS-PHDRUPD-STATUS   TO WS-ABEND-STATUS
025200         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
025300         PERFORM 800-ABEND THRU 800-ABEND-EX
025400     END-IF.
025500*
025600     OPEN OUTPUT PERFORMANCE-REPORT-FILE.
025700     IF WS-PERFRPT-STATUS NOT = '00'
025800         MOVE 'ERROR OPENING PERFORMANCE-REPORT-FILE' TO WS-ABEND-MSG
025900         MOVE WS-PERFRPT-STATUS   TO WS-ABEND-STATUS
026000         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
026100         PERFORM 800-ABEND THRU 800-ABEND-EX
026200     END-IF.
026300*
026400 100-OPEN-FILES-EX.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 105-SET-RUN-DATE.
026800*
026900     ACCEPT CURRENT-DATE FROM DATE.
027000     ACCEPT CURRENT-TIME FROM TIME.
027100*
027200*    Y2K CENTURY WINDOW - SEE CHANGE LOG 02-09-99.
027300     MOVE CURRENT-YEAR  TO WS-RUN-YY.
027400     MOVE CURRENT-MONTH TO WS-RUN-MM.
027500     MOVE CURRENT-DAY   TO WS-RUN-DD.
027600     IF WS-RUN-YY < 50
027700         MOVE 20 TO WS-RUN-CC
027800     ELSE
027900         MOVE 19 TO WS-RUN-CC
028000     END-IF.
028100*
028200 105-SET-RUN-DATE-EX.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 110-READ-VALUATION-CTL.
028600*
028700     READ VALUATION-CONTROL-FILE INTO VALUATION-CONTROL-RECORD
028800         AT END
028900             MOVE 'VALUATION-CONTROL-FILE IS EMPTY' TO WS-ABEND-MSG
029000             MOVE '00'                   TO WS-ABEND-STATUS
029100             MOVE '110-READ-VALUATION-CTL' TO WS-ABEND-PARA
029200             PERFORM 800-ABEND THRU 800-ABEND-EX
029300     END-READ.
029400*
029500     MOVE VALC-TOTAL-VALUE         TO WS-TOTAL-VALUE.
029600     MOVE VALC-TOTAL-COST-BASIS    TO WS-TOTAL-COST-BASIS.
029700     MOVE VALC-TOTAL-GAIN-LOSS     TO WS-TOTAL-GAIN-LOSS.
029800     MOVE VALC-TOTAL-GAIN-LOSS-PCT TO WS-TOTAL-GAIN-LOSS-PCT.
029900*
030000 110-READ-VALUATION-CTL-EX.
030100     EXIT.
030200*----------------------------------------------------------------*
030300 120-READ-CASH-CONTROL.
030400*
030500     READ CASH-CONTROL-FILE INTO CASH-CONTROL-RECORD
030600         AT END
030700             MOVE 'CASH-CONTROL-FILE IS EMPTY' TO WS-ABEND-MSG
030800             MOVE '00'                 TO WS-ABEND-STATUS
030900             MOVE '120-READ-CASH-CONTROL' TO WS-ABEND-PARA
031000             PERFORM 800-ABEND THRU 800-ABEND-EX
031100     END-READ.
031200*
031300     MOVE CASHC-CASH-BALANCE    TO WS-CASH-BALANCE.
031400     MOVE CASHC-TOTAL-FEES      TO WS-TOTAL-FEES.
031500     MOVE CASHC-TOTAL-DIVIDENDS TO WS-TOTAL-DIVIDENDS.
031600     MOVE CASHC-BUY-COUNT       TO WS-BUY-COUNT.
031700     MOVE CASHC-SELL-COUNT      TO WS-SELL-COUNT.
031800*
031900 120-READ-CASH-CONTROL-EX.
032000     EXIT.
032100*----------------------------------------------------------------*
032200 130-READ-PORT-HEADER.
032300*
032400     READ PORTFOLIO-HEADER-FILE INTO PORTFOLIO-HEADER
032500         AT END
032600             MOVE 'PORTFOLIO-HEADER-FILE IS EMPTY' TO WS-ABEND-MSG
032700             MOVE '00'                TO WS-ABEND-STATUS
032800             MOVE '130-READ-PORT-HEADER' TO WS-ABEND-PARA
032900             PERFORM 800-ABEND THRU 800-ABEND-EX
033000     END-READ.
033100*
033200     MOVE PORTFOLIO-NAME  TO WS-PORTFOLIO-NAME.
033300     MOVE CREATION-DATE   TO WS-CREATION-DATE.
033400*
033500 130-READ-PORT-HEADER-EX.
033600     EXIT.
033700*----------------------------------------------------------------*
033800 200-COMPUTE-ROI.
033900*
034000     IF WS-TOTAL-COST-BASIS = ZERO
034100         MOVE ZERO TO WS-ROI-PCT
034200     ELSE
034300         COMPUTE WS-ROI-PCT ROUNDED =
034400             (WS-TOTAL-VALUE - WS-TOTAL-COST-BASIS)
034500             / WS-TOTAL-COST-BASIS * 100
034600     END-IF.
034700*
034800 200-COMPUTE-ROI-EX.
034900     EXIT.
035000*----------------------------------------------------------------*
035100 210-COMPUTE-AGE.
035200*
035300     MOVE WS-CREATION-DATE      TO WS-DATEM-EARLY-DATE.
035400     MOVE WS-RUN-DATE-CCYYMMDD  TO WS-DATEM-LATE-DATE.
035500     COPY WMDATEM.
035600     MOVE WS-DATEM-DAYS-BETWEEN TO WS-DAYS-SINCE-CREATION.
035700*
035800     IF WS-DAYS-SINCE-CREATION < 30
035900         MOVE WS-DAYS-SINCE-CREATION TO WS-AGE-NUMBER
036000         MOVE 'DAYS'                 TO WS-AGE-UNIT
036100     ELSE
036200         IF WS-DAYS-SINCE-CREATION < 365
036300             COMPUTE WS-AGE-NUMBER = WS-DAYS-SINCE-CREATION / 30
036400             MOVE 'MONTHS'           TO WS-AGE-UNIT
036500         ELSE
036600             COMPUTE WS-AGE-NUMBER = WS-DAYS-SINCE-CREATION / 365
036700             MOVE 'YEARS'            TO WS-AGE-UNIT
036800         END-IF
036900     END-IF.
037000*
037100 210-COMPUTE-AGE-EX.
037200     EXIT.
037300*----------------------------------------------------------------*
037400*    ANNUALIZED RETURN - SEE CHANGE LOG 02-09-99.  THE FORMULA
037500*    IS ((1 + TOTAL-RETURN) ** (1 / YEARS) - 1) * 100, WHICH THIS
037600*    SHOP COMPUTES AS EXP(LN(1 + TOTAL-RETURN) / YEARS) - 1
037700*    SINCE THE COMPILER HAS NO POWER OPERATOR FOR A FRACTIONAL
037800*    EXPONENT.  SEE 470/480-SERIES FOR THE SERIES ROUTINES.
037900*----------------------------------------------------------------*
038000 300-COMPUTE-ANNUALIZED.
038100*
038200     IF WS-DAYS-SINCE-CREATION < 1
038300         MOVE ZERO TO WS-ANNUALIZED-RETURN-PCT
038400         GO TO 300-COMPUTE-ANNUALIZED-EX
038500     END-IF.
038600*
038700     COMPUTE WS-YEARS = WS-DAYS-SINCE-CREATION / 365.25.
038800     COMPUTE WS-TOTAL-RETURN = WS-TOTAL-GAIN-LOSS-PCT / 100.
038900*
039000     IF WS-YEARS < 0.01
039100         COMPUTE WS-ANNUALIZED-RETURN-PCT ROUNDED =
039200             WS-TOTAL-RETURN * 100
039300         GO TO 300-COMPUTE-ANNUALIZED-EX
039400     END-IF.
039500*
039600     COMPUTE WS-LN-ARG = 1 + WS-TOTAL-RETURN.
039700     IF WS-LN-ARG NOT > ZERO
039800         MOVE ZERO TO WS-ANNUALIZED-RETURN-PCT
039900         GO TO 300-COMPUTE-ANNUALIZED-EX
040000     END-IF.
040100*
040200     PERFORM 470-COMPUTE-LN-OF-ARG THRU 470-COMPUTE-LN-OF-ARG-EX.
040300     COMPUTE WS-EXP-ARG = WS-LN-RESULT / WS-YEARS.
040400     PERFORM 480-COMPUTE-EXP-OF-ARG THRU 480-COMPUTE-EXP-OF-ARG-EX.
040500*
040600     COMPUTE WS-ANNUALIZED-RETURN-PCT ROUNDED =
040700         (WS-EXP-RESULT - 1) * 100.
040800*
040900 300-COMPUTE-ANNUALIZED-EX.
041000     EXIT.
041100*----------------------------------------------------------------*
041200*    470-SERIES - NATURAL LOG OF WS-LN-ARG BY THE SUBSTITUTION
041300*    U = (X-1)/(X+1), LN(X) = 2*(U + U**3/3 + U**5/5 + ...).
041400*    CARRIED TO 12 ODD TERMS, WHICH IS AMPLY CONVERGENT FOR THE
041500*    (1 + TOTAL-RETURN) RANGE THIS PROGRAM EVER SEES.
041600*----------------------------------------------------------------*
041700 470-COMPUTE-LN-OF-ARG.
041800*
041900     COMPUTE WS-LN-U = (WS-LN-ARG - 1) / (WS-LN-ARG + 1).
042000     COMPUTE WS-LN-U-SQ = WS-LN-U * WS-LN-U.
042100     MOVE WS-LN-U TO WS-LN-TERM.
042200     MOVE WS-LN-TERM TO WS-LN-SUM.
042300     MOVE 1 TO WS-LN-ODD.
042400     MOVE 1 TO WS-LN-TERM-NBR.
042500*
042600     PERFORM 471-LN-SERIES-STEP THRU 471-LN-SERIES-STEP-EX
042700         VARYING WS-LN-TERM-NBR FROM 2 BY 1
042800         UNTIL WS-LN-TERM-NBR > 12.
042900*
043000     COMPUTE WS-LN-RESULT = 2 * WS-LN-SUM.
043100*
043200 470-COMPUTE-LN-OF-ARG-EX.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 471-LN-SERIES-STEP.
043600*
043700     COMPUTE WS-LN-ODD = (WS-LN-TERM-NBR * 2) - 1.
043800     COMPUTE WS-LN-TERM = WS-LN-TERM * WS-LN-U-SQ.
043900     COMPUTE WS-LN-SUM = WS-LN-SUM + (WS-LN-TERM / WS-LN-ODD).
044000*
044100 471-LN-SERIES-STEP-EX.
044200     EXIT.
044300*----------------------------------------------------------------*
044400*    480-SERIES - EXP OF WS-EXP-ARG BY THE TAYLOR SERIES
044500*    EXP(X) = 1 + X + X**2/2! + X**3/3! + ... CARRIED TO 20
044600*    TERMS, EACH TERM BUILT FROM THE PREVIOUS ONE BY
044700*    TERM = TERM * X / N SO NO FACTORIAL FUNCTION IS NEEDED.
044800*----------------------------------------------------------------*
044900 480-COMPUTE-EXP-OF-ARG.
045000*
045100     MOVE 1 TO WS-EXP-TERM.
045200     MOVE 1 TO WS-EXP-SUM.
045300     MOVE 1 TO WS-EXP-TERM-NBR.
045400*
045500     PERFORM 481-EXP-SERIES-STEP THRU 481-EXP-SERIES-STEP-EX
045600         VARYING WS-EXP-TERM-NBR FROM 1 BY 1
045700         UNTIL WS-EXP-TERM-NBR > 20.
045800*
045900     MOVE WS-EXP-SUM TO WS-EXP-RESULT.
046000*
046100 480-COMPUTE-EXP-OF-ARG-EX.
046200     EXIT.
046300*----------------------------------------------------------------*
046400 481-EXP-SERIES-STEP.
046500*
046600     COMPUTE WS-EXP-TERM = WS-EXP-TERM * WS-EXP-ARG / WS-EXP-TERM-NBR.
046700     COMPUTE WS-EXP-SUM = WS-EXP-SUM + WS-EXP-TERM.
046800*
046900 481-EXP-SERIES-STEP-EX.
047000     EXIT.
047100*----------------------------------------------------------------*
047200 400-COMPUTE-TURNOVER.
047300*
047400     IF WS-DAYS-SINCE-CREATION < 1
047500         MOVE ZERO TO WS-TURNOVER-RATE
047600     ELSE
047700         COMPUTE WS-YEARS = WS-DAYS-SINCE-CREATION / 365.25
047800         COMPUTE WS-TURNOVER-RATE ROUNDED =
047900             (WS-BUY-COUNT + WS-SELL-COUNT) / WS-YEARS
048000     END-IF.
048100*
048200 400-COMPUTE-TURNOVER-EX.
048300     EXIT.
048400*----------------------------------------------------------------*
048500 410-COMPUTE-YIELD.
048600*
048700     IF WS-TOTAL-VALUE = ZERO
048800         MOVE ZERO TO WS-YIELD-PCT
048900         GO TO 410-COMPUTE-YIELD-EX
049000     END-IF.
049100*
049200     MOVE WS-TOTAL-DIVIDENDS TO WS-NET-INCOME.
049300     IF WS-DAYS-SINCE-CREATION < 365 AND WS-DAYS-SINCE-CREATION > 0
049400         COMPUTE WS-NET-INCOME ROUNDED =
049500             WS-TOTAL-DIVIDENDS * (365.25 / WS-DAYS-SINCE-CREATION)
049600     END-IF.
049700*
049800     COMPUTE WS-YIELD-PCT ROUNDED =
049900         WS-NET-INCOME / WS-TOTAL-VALUE * 100.
050000*
050100     SUBTRACT WS-TOTAL-FEES FROM WS-TOTAL-DIVIDENDS
050200         GIVING WS-NET-INCOME.
050300*
050400 410-COMPUTE-YIELD-EX.
050500     EXIT.
050600*----------------------------------------------------------------*
050700 500-WRITE-PERF-REPORT.
050800*
050900     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
051000     STRING 'PERFORMANCE REPORT: ' WS-PORTFOLIO-NAME
051100         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
051200     WRITE PERFORMANCE-REPORT-LINE.
051300*
051400     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
051500     STRING 'PORTFOLIO AGE: ' WS-AGE-NUMBER ' ' WS-AGE-UNIT
051600         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
051700     WRITE PERFORMANCE-REPORT-LINE.
051800*
051900     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
052000     STRING '-- VALUE METRICS --'
052100         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
052200     WRITE PERFORMANCE-REPORT-LINE.
052300*
052400     MOVE WS-TOTAL-VALUE TO WS-EDIT-MONEY.
052500     MOVE WS-TOTAL-COST-BASIS TO WS-EDIT-MONEY2.
052600     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
052700     STRING 'CURRENT VALUE: $' WS-EDIT-MONEY
052800         ' | COST BASIS: $' WS-EDIT-MONEY2
052900         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
053000     WRITE PERFORMANCE-REPORT-LINE.
053100*
053200     MOVE WS-CASH-BALANCE TO WS-EDIT-MONEY.
053300     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
053400     STRING 'CASH BALANCE: $' WS-EDIT-MONEY
053500         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
053600     WRITE PERFORMANCE-REPORT-LINE.
053700*
053800     MOVE WS-TOTAL-GAIN-LOSS TO WS-EDIT-MONEY.
053900     MOVE WS-TOTAL-GAIN-LOSS-PCT TO WS-EDIT-PCT.
054000     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
054100     STRING 'TOTAL GAIN/LOSS: $' WS-EDIT-MONEY
054200         ' (' WS-EDIT-PCT '%)'
054300         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
054400     WRITE PERFORMANCE-REPORT-LINE.
054500*
054600     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
054700     STRING '-- RETURN METRICS --'
054800         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
054900     WRITE PERFORMANCE-REPORT-LINE.
055000*
055100     MOVE WS-ROI-PCT TO WS-EDIT-PCT.
055200     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
055300     STRING 'ROI: ' WS-EDIT-PCT '%'
055400         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
055500     WRITE PERFORMANCE-REPORT-LINE.
055600*
055700     MOVE WS-ANNUALIZED-RETURN-PCT TO WS-EDIT-PCT.
055800     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
055900     STRING 'ANNUALIZED RETURN: ' WS-EDIT-PCT '%'
056000         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
056100     WRITE PERFORMANCE-REPORT-LINE.
056200*
056300     MOVE WS-YIELD-PCT TO WS-EDIT-PCT.
056400     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
056500     STRING 'YIELD: ' WS-EDIT-PCT '%'
056600         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
056700     WRITE PERFORMANCE-REPORT-LINE.
056800*
056900     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
057000     STRING '-- INCOME AND EXPENSES --'
057100         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
057200     WRITE PERFORMANCE-REPORT-LINE.
057300*
057400     MOVE WS-TOTAL-DIVIDENDS TO WS-EDIT-MONEY.
057500     MOVE WS-TOTAL-FEES TO WS-EDIT-MONEY2.
057600     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
057700     STRING 'TOTAL DIVIDENDS: $' WS-EDIT-MONEY
057800         ' | TOTAL FEES: $' WS-EDIT-MONEY2
057900         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
058000     WRITE PERFORMANCE-REPORT-LINE.
058100*
058200     SUBTRACT WS-TOTAL-FEES FROM WS-TOTAL-DIVIDENDS
058300         GIVING WS-NET-INCOME.
058400     MOVE WS-NET-INCOME TO WS-EDIT-MONEY.
058500     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
058600     STRING 'NET INCOME: $' WS-EDIT-MONEY
058700         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
058800     WRITE PERFORMANCE-REPORT-LINE.
058900*
059000     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
059100     STRING '-- ACTIVITY --'
059200         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
059300     WRITE PERFORMANCE-REPORT-LINE.
059400*
059500     ADD WS-BUY-COUNT WS-SELL-COUNT GIVING WS-EDIT-COUNT.
059600     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
059700     STRING 'TRANSACTION COUNT: ' WS-EDIT-COUNT
059800         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
059900     WRITE PERFORMANCE-REPORT-LINE.
060000*
060100     MOVE WS-TURNOVER-RATE TO WS-EDIT-PCT.
060200     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
060300     STRING 'TURNOVER RATE: ' WS-EDIT-PCT
060400         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
060500     WRITE PERFORMANCE-REPORT-LINE.
060600*
060700     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
060800     STRING '-- ASSET PERFORMANCE COMPARISON --'
060900         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
061000     WRITE PERFORMANCE-REPORT-LINE.
061100*
061200     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
061300     STRING 'TOP 5 PERFORMERS:'
061400         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
061500     WRITE PERFORMANCE-REPORT-LINE.
061600*
061700     SET VALC-TOP-IDX TO 1.
061800     PERFORM 510-WRITE-TOP-LINE THRU 510-WRITE-TOP-LINE-EX
061900         VARYING VALC-TOP-IDX FROM 1 BY 1
062000         UNTIL VALC-TOP-IDX > 5.
062100*
062200     MOVE SPACES TO PERFORMANCE-REPORT-LINE.
062300     STRING 'BOTTOM 5 PERFORMERS:'
062400         DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE.
062500     WRITE PERFORMANCE-REPORT-LINE.
062600*
062700     SET VALC-BOT-IDX TO 1.
062800     PERFORM 520-WRITE-BOT-LINE THRU 520-WRITE-BOT-LINE-EX
062900         VARYING VALC-BOT-IDX FROM 1 BY 1
063000         UNTIL VALC-BOT-IDX > 5.
063100*
063200 500-WRITE-PERF-REPORT-EX.
063300     EXIT.
063400*----------------------------------------------------------------*
063500 510-WRITE-TOP-LINE.
063600*
063700     IF VALC-TOP-SYMBOL (VALC-TOP-IDX) NOT = SPACES
063800         MOVE VALC-TOP-PCT (VALC-TOP-IDX) TO WS-EDIT-PCT
063900         MOVE SPACES TO PERFORMANCE-REPORT-LINE
064000         STRING '  ' VALC-TOP-IDX '. '
064100             VALC-TOP-SYMBOL (VALC-TOP-IDX) ' '
064200             WS-EDIT-PCT '%'
064300             DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE
064400         WRITE PERFORMANCE-REPORT-LINE
064500     END-IF.
064600*
064700 510-WRITE-TOP-LINE-EX.
064800     EXIT.
064900*----------------------------------------------------------------*
065000 520-WRITE-BOT-LINE.
065100*
065200     IF VALC-BOT-SYMBOL (VALC-BOT-IDX) NOT = SPACES
065300         MOVE VALC-BOT-PCT (VALC-BOT-IDX) TO WS-EDIT-PCT
065400         MOVE SPACES TO PERFORMANCE-REPORT-LINE
065500         STRING '  ' VALC-BOT-IDX '. '
065600             VALC-BOT-SYMBOL (VALC-BOT-IDX) ' '
065700             WS-EDIT-PCT '%'
065800             DELIMITED BY SIZE INTO PERFORMANCE-REPORT-LINE
065900         WRITE PERFORMANCE-REPORT-LINE
066000     END-IF.
066100*
066200 520-WRITE-BOT-LINE-EX.
066300     EXIT.
066400*----------------------------------------------------------------*
066500 700-CLOSE-FILES.
066600*
066700     CLOSE VALUATION-CONTROL-FILE.
066800     CLOSE CASH-CONTROL-FILE.
066900     CLOSE PORTFOLIO-HEADER-FILE.
067000     CLOSE PERFORMANCE-REPORT-FILE.
067100*
067200 700-CLOSE-FILES-EX.
067300     EXIT.
067400*----------------------------------------------------------------*
067500 800-ABEND.
067600*
067700     DISPLAY '********************************************'.
067800     DISPLAY '*           WMS030 - ABEND                  *'.
067900     DISPLAY '********************************************'.
068000     DISPLAY ' PARAGRAPH: ' WS-ABEND-PARA.
068100     DISPLAY ' MESSAGE  : ' WS-ABEND-MSG.
068200     DISPLAY ' STATUS   : ' WS-ABEND-STATUS.
068300     DISPLAY '********************************************'.
068400*
068500     MOVE 16 TO RETURN-CODE.
068600     STOP RUN.
068700*
068800 800-ABEND-EX.
068900     EXIT.
