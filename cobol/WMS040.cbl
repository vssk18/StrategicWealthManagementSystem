000100******************************************************************
000200*                                                                *
000300*   PROGRAM:   WMS040                                           *
000400*   STEP 4 OF 5 IN THE SWMS NIGHTLY PORTFOLIO ANALYTICS CHAIN.   *
000500*   TAKES THE ALLOCATION BUCKETS WMS010 LEFT ON THE VALUATION    *
000600*   CONTROL FILE AND THE INVESTOR'S RISK PROFILE, DERIVES A      *
000700*   PORTFOLIO BETA, VOLATILITY SCORE, DIVERSIFICATION SCORE AND  *
000800*   OVERALL RISK SCORE, COMPARES IT TO THE INVESTOR'S OWN        *
000900*   TARGET RISK SCORE, AND PRINTS THE RISK REPORT.               *
001000*                                                                *
001100*   CHANGE LOG                                                  *
001200*   ----------                                                  *
001300*   04-02-93  RAP   ORIGINAL PROGRAM.  SPLIT OUT OF THE OLD      *
001400*                   CBLINVAN MONOLITH (TICKET SWMS-0001).        *
001500*   07-19-96  KDS   ADDED BETA-BY-TYPE TABLE AND THE             *
001600*                   DIVERSIFICATION-SCORE PARAGRAPH (SWMS-0640). *
001700*   11-02-98  KDS   MOVED THE INVESTOR RISK-SCORE FORMULA OUT TO *
001800*                   WMRISKC SO WMS050 COULD SHARE IT WITHOUT A   *
001900*                   CALL (SWMS-0640).                            *
002000*   02-09-99  MKT   Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM, *
002100*                   NO CHANGE REQUIRED.                          *
002200*   03-30-11  PJQ   ADDED THE SHARPE-RATIO PARAGRAPH AT THE      *
002300*                   ANALYTICS GROUP'S REQUEST FOR A FUTURE       *
002400*                   REPORT; NOT YET WIRED TO ANY OUTPUT - KEPT   *
002500*                   HERE SO THE FORMULA IS IN ONE PLACE WHEN     *
002600*                   THAT REPORT IS BUILT (SWMS-2050).            *
002650*   10-21-11  PJQ   RISK REPORT HEADING WAS PRINTING THE RAW      *
002660*                   PORTFOLIO-ID BECAUSE THIS PROGRAM NEVER       *
002670*                   OPENS PORTFOLIO-HEADER-FILE - NOW MOVES THE   *
002680*                   NEW VALC-PORTFOLIO-NAME FIELD OFF THE         *
002690*                   VALUATION CONTROL FILE INSTEAD (SWMS-2104).   *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.     WMS040.
003100 AUTHOR.         R A PELLETIER.
003200 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES - WEALTH
003300                 MANAGEMENT SYSTEMS.
003400 DATE-WRITTEN.   04-02-1993.
003500 DATE-COMPILED.
003600 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS TOLERANCE-CLASS IS "A" THRU "Z"
004500     UPSI-0 ON STATUS IS WMS040-RERUN-SW.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT VALUATION-CONTROL-FILE ASSIGN TO VALCTL
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-VALCTL-STATUS.
005100     SELECT RISK-PROFILE-FILE ASSIGN TO RISKPRO
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-RISKPRO-STATUS.
005400     SELECT RISK-REPORT-FILE ASSIGN TO RISKRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-RISKRPT-STATUS.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  VALUATION-CONTROL-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F.
006300 COPY WMVALC.
006400 FD  RISK-PROFILE-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700 COPY WMRISK.
006800 FD  RISK-REPORT-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 01  RISK-REPORT-LINE                PIC X(80).
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WS-FILE-STATUSES.
007600     05  WS-VALCTL-STATUS           PIC X(02) VALUE SPACES.
007700     05  WS-RISKPRO-STATUS          PIC X(02) VALUE SPACES.
007800     05  WS-RISKRPT-STATUS          PIC X(02) VALUE SPACES.
007900*
008000 01  WS-SWITCHES.
008100     05  WMS040-RERUN-SW            PIC X(01) VALUE 'N'.
008200*
008300 01  WS-ABEND-FIELDS.
008400     05  WS-ABEND-MSG               PIC X(50) VALUE SPACES.
008500     05  WS-ABEND-STATUS            PIC X(02) VALUE SPACES.
008600     05  WS-ABEND-PARA              PIC X(20) VALUE SPACES.
008700*
008800 01  WS-PORTFOLIO-NAME              PIC X(40) VALUE SPACES.
008900*
009000*    RISK-SCORE-CALC (WMRISKC.CPY) CALLING-CONTRACT FIELDS.
009100 01  WS-RISKC-LINKAGE.
009200     05  WS-RISKP-TOLERANCE         PIC X(12) VALUE SPACES.
009300     05  WS-RISKP-AGE               PIC 9(3)  VALUE ZERO.
009400     05  WS-RISKP-HORIZON           PIC 9(3)  VALUE ZERO.
009500     05  WS-PROFILE-RISK-SCORE      PIC S9(3) COMP VALUE ZERO.
009600     05  WS-STOCK-ALLOC-PCT         PIC S9(3)V99 VALUE ZERO.
009700     05  WS-BOND-ALLOC-PCT          PIC S9(3)V99 VALUE ZERO.
009710 01  WS-RISKC-LINKAGE-ALT REDEFINES WS-RISKC-LINKAGE.
009720     05  FILLER                     PIC X(12).
009730     05  WS-AGE-HORIZON-COMBINED    PIC 9(6).
009740     05  FILLER                     PIC X(12).
009800*
009900*    ASSET-TYPE BETA LOOKUP TABLE - SEE CHANGE LOG 07-19-96.
010000*    BUILT VIA FILLER/VALUE PAIRS AND A REDEFINES, THE WAY THIS
010100*    SHOP LOADS A SMALL CONSTANT TABLE WITHOUT VALUE-CLAUSE-PER-
010200*    OCCURRENCE SYNTAX.
010300 01  WS-BETA-TABLE-LIT.
010400     05  FILLER  PIC X(12) VALUE 'STOCK'.
010500     05  FILLER  PIC S9V99 VALUE 1.00.
010600     05  FILLER  PIC X(12) VALUE 'ETF'.
010700     05  FILLER  PIC S9V99 VALUE 0.90.
010800     05  FILLER  PIC X(12) VALUE 'MUTUAL_FUND'.
010900     05  FILLER  PIC S9V99 VALUE 0.85.
011000     05  FILLER  PIC X(12) VALUE 'BOND'.
011100     05  FILLER  PIC S9V99 VALUE 0.30.
011200     05  FILLER  PIC X(12) VALUE 'REAL_ESTATE'.
011300     05  FILLER  PIC S9V99 VALUE 0.70.
011400     05  FILLER  PIC X(12) VALUE 'COMMODITY'.
011500     05  FILLER  PIC S9V99 VALUE 1.20.
011600     05  FILLER  PIC X(12) VALUE 'CASH'.
011700     05  FILLER  PIC S9V99 VALUE 0.00.
011800 01  WS-BETA-TABLE REDEFINES WS-BETA-TABLE-LIT.
011900     05  WS-BETA-ENTRY OCCURS 7 TIMES INDEXED BY WS-BETA-IDX.
012000         10  WS-BETA-TYPE-NAME      PIC X(12).
012100         10  WS-BETA-VALUE          PIC S9V99.
012200*
012300 01  WS-RISK-COMPUTATIONS.
012400     05  WS-PORTFOLIO-BETA          PIC S9(3)V99 VALUE ZERO.
012500     05  WS-VOLATILITY-SCORE        PIC S9(3)    COMP VALUE ZERO.
012600     05  WS-DIVERSIFICATION-SCORE   PIC S9(3)    COMP VALUE ZERO.
012700     05  WS-OVERALL-RISK-SCORE      PIC S9(3)    COMP VALUE ZERO.
012800     05  WS-RISK-DIFF               PIC S9(3)    COMP VALUE ZERO.
012900     05  WS-RISK-ALIGNMENT          PIC X(20)    VALUE SPACES.
013000*
013100 01  WS-RISK-COMPUTATIONS-ALT REDEFINES WS-RISK-COMPUTATIONS.
013200     05  FILLER                     PIC X(05).
013300     05  WS-VOLATILITY-DISP-VIEW    PIC S999.
013400     05  FILLER                     PIC X(26).
013500*
013600*    SHARPE RATIO WORK AREA - SEE CHANGE LOG 03-30-11.  NOT
013700*    CURRENTLY CALLED FROM 000-MAIN-PROCESS; KEPT READY FOR THE
013800*    RISK-ADJUSTED-RETURN REPORT THE ANALYTICS GROUP REQUESTED.
013900 01  WS-SHARPE-WORK-AREA.
014000     05  WS-SHARPE-RISK-FREE-RATE   PIC S9V9999  VALUE 0.0200.
014100     05  WS-SHARPE-VOLATILITY       PIC S9(3)V99 VALUE ZERO.
014200     05  WS-SHARPE-PORT-RETURN      PIC S9(3)V99 VALUE ZERO.
014300     05  WS-SHARPE-RATIO            PIC S9(3)V9999 VALUE ZERO.
014400*
014500 01  WS-MAX-ALLOC-WORK.
014600     05  WS-MAX-ALLOC-PCT           PIC S9(3)V99 VALUE ZERO.
014700     05  WS-NONZERO-TYPE-COUNT      PIC S9(3) COMP VALUE ZERO.
014800     05  WS-NONZERO-SECTOR-COUNT    PIC S9(3) COMP VALUE ZERO.
014900*
015000 01  WS-EDIT-FIELDS.
015100     05  WS-EDIT-PCT                PIC -(3)9.99.
015200     05  WS-EDIT-SCORE              PIC ZZ9.
015300*
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700 000-MAIN-PROCESS.
015800*
015900     PERFORM 100-OPEN-FILES          THRU 100-OPEN-FILES-EX.
016000     PERFORM 110-READ-VALUATION-CTL  THRU 110-READ-VALUATION-CTL-EX.
016100     PERFORM 120-READ-RISK-PROFILE   THRU 120-READ-RISK-PROFILE-EX.
016200     PERFORM 200-COMPUTE-BETA        THRU 200-COMPUTE-BETA-EX.
016300     PERFORM 300-COMPUTE-VOLATILITY  THRU 300-COMPUTE-VOLATILITY-EX.
016400     PERFORM 320-COMPUTE-DIVERSIFICATION
016500                                    THRU 320-COMPUTE-DIVERSIFICATION-EX.
016600     PERFORM 400-COMPUTE-OVERALL     THRU 400-COMPUTE-OVERALL-EX.
016700     MOVE RISK-TOLERANCE        TO WS-RISKP-TOLERANCE.
016800     MOVE RISKP-AGE             TO WS-RISKP-AGE.
016900     MOVE RISKP-HORIZON-YEARS   TO WS-RISKP-HORIZON.
017000     COPY WMRISKC.
017100     PERFORM 410-COMPUTE-ALIGNMENT   THRU 410-COMPUTE-ALIGNMENT-EX.
017200     PERFORM 500-WRITE-RISK-REPORT   THRU 500-WRITE-RISK-REPORT-EX.
017300     PERFORM 700-CLOSE-FILES         THRU 700-CLOSE-FILES-EX.
017400*
017500     STOP RUN.
017600*----------------------------------------------------------------*
017700 100-OPEN-FILES.
017800*
017900     OPEN INPUT  VALUATION-CONTROL-FILE.
018000     IF WS-VALCTL-STATUS NOT = '00'
018100         MOVE 'ERROR OPENING VALUATION-CONTROL-FILE' TO WS-ABEND-MSG
018200         MOVE WS-VALCTL-STATUS    TO WS-ABEND-STATUS
018300         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
018400         PERFORM 800-ABEND THRU 800-ABEND-EX
018500     END-IF.
018600*
018700     OPEN INPUT  RISK-PROFILE-FILE.
018800     IF WS-RISKPRO-STATUS NOT = '00'
018900         MOVE 'ERROR OPENING RISK-PROFILE-FILE' TO WS-ABEND-MSG
019000         MOVE WS-RISKPRO-STATUS   TO WS-ABEND-STATUS
019100         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
019200         PERFORM 800-ABEND THRU 800-ABEND-EX
019300     END-IF.
019400*
019500     OPEN OUTPUT RISK-REPORT-FILE.
019600     IF WS-RISKRPT-STATUS NOT = '00'
019700         MOVE 'ERROR OPENING RISK-REPORT-FILE' TO WS-ABEND-MSG
019800         MOVE WS-RISKRPT-STATUS   TO WS-ABEND-STATUS
019900         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
020000         PERFORM 800-ABEND THRU 800-ABEND-EX
020100     END-IF.
020200*
020300 100-OPEN-FILES-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 110-READ-VALUATION-CTL.
020700*
020800     READ VALUATION-CONTROL-FILE INTO VALUATION-CONTROL-RECORD
020900         AT END
021000             MOVE 'VALUATION-CONTROL-FILE IS EMPTY' TO WS-ABEND-MSG
021100             MOVE '00'                   TO WS-ABEND-STATUS
021200             MOVE '110-READ-VALUATION-CTL' TO WS-ABEND-PARA
021300             PERFORM 800-ABEND THRU 800-ABEND-EX
021400     END-READ.
021500*
021600 110-READ-VALUATION-CTL-EX.
021700     EXIT.
021800*----------------------------------------------------------------*
021900 120-READ-RISK-PROFILE.
022000*
022100     READ RISK-PROFILE-FILE INTO RISK-PROFILE-RECORD
022200         AT END
022300             MOVE 'RISK-PROFILE-FILE IS EMPTY' TO WS-ABEND-MSG
022400             MOVE '00'                 TO WS-ABEND-STATUS
022500             MOVE '120-READ-RISK-PROFILE' TO WS-ABEND-PARA
022600             PERFORM 800-ABEND THRU 800-ABEND-EX
022700     END-READ.
022800*
022900     MOVE VALC-PORTFOLIO-NAME TO WS-PORTFOLIO-NAME.
023000*
023100 120-READ-RISK-PROFILE-EX.
023200     EXIT.
023300*----------------------------------------------------------------*
023400*    PORTFOLIO-BETA - WEIGHTED SUM OVER THE ALLOCATION BUCKETS
023500*    WMS010 LEFT IN VALC-TYPE-ALLOC.  SEE CHANGE LOG 07-19-96.
023600*----------------------------------------------------------------*
023700 200-COMPUTE-BETA.
023800*
023900     MOVE ZERO TO WS-PORTFOLIO-BETA.
024000     MOVE ZERO TO WS-NONZERO-TYPE-COUNT.
024100     MOVE ZERO TO WS-MAX-ALLOC-PCT.
024200*
024300     IF VALC-TYPE-COUNT > ZERO
024310         PERFORM 210-ACCUM-ONE-TYPE-BETA
024320                                    THRU 210-ACCUM-ONE-TYPE-BETA-EX
024400             VARYING VALC-TYPE-IDX FROM 1 BY 1
024500             UNTIL VALC-TYPE-IDX > VALC-TYPE-COUNT
024600     END-IF.
024800*
024900 200-COMPUTE-BETA-EX.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 210-ACCUM-ONE-TYPE-BETA.
025300*
025400     IF VALC-TYPE-PCT (VALC-TYPE-IDX) NOT = ZERO
025500         ADD 1 TO WS-NONZERO-TYPE-COUNT
025600     END-IF.
025700*
025800     IF VALC-TYPE-PCT (VALC-TYPE-IDX) > WS-MAX-ALLOC-PCT
025900         MOVE VALC-TYPE-PCT (VALC-TYPE-IDX) TO WS-MAX-ALLOC-PCT
026000     END-IF.
026100*
026200     SET WS-BETA-IDX TO 1.
026300     SEARCH WS-BETA-ENTRY
026400         AT END
026500             COMPUTE WS-PORTFOLIO-BETA ROUNDED =
026600                 WS-PORTFOLIO-BETA +
026700                 (VALC-TYPE-PCT (VALC-TYPE-IDX) / 100 * 0.80)
026800         WHEN WS-BETA-TYPE-NAME (WS-BETA-IDX) =
026900                                         VALC-TYPE-NAME (VALC-TYPE-IDX)
027000             COMPUTE WS-PORTFOLIO-BETA ROUNDED =
027100                 WS-PORTFOLIO-BETA +
027200                 (VALC-TYPE-PCT (VALC-TYPE-IDX) / 100 *
027300                     WS-BETA-VALUE (WS-BETA-IDX))
027400     END-SEARCH.
027500*
027600 210-ACCUM-ONE-TYPE-BETA-EX.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 300-COMPUTE-VOLATILITY.
028000*
028100     COMPUTE WS-VOLATILITY-SCORE ROUNDED =
028200         WS-PORTFOLIO-BETA / 1.5 * 10.
028300*
028400     IF WS-VOLATILITY-SCORE < 0
028500         MOVE 0 TO WS-VOLATILITY-SCORE
028600     END-IF.
028700     IF WS-VOLATILITY-SCORE > 10
028800         MOVE 10 TO WS-VOLATILITY-SCORE
028900     END-IF.
029000*
029100 300-COMPUTE-VOLATILITY-EX.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 320-COMPUTE-DIVERSIFICATION.
029500*
029600     MOVE 5 TO WS-DIVERSIFICATION-SCORE.
029700*
029800     IF WS-NONZERO-TYPE-COUNT >= 4
029900         ADD 2 TO WS-DIVERSIFICATION-SCORE
030000     ELSE
030100         IF WS-NONZERO-TYPE-COUNT >= 3
030200             ADD 1 TO WS-DIVERSIFICATION-SCORE
030300         ELSE
030400             IF WS-NONZERO-TYPE-COUNT <= 1
030500                 SUBTRACT 2 FROM WS-DIVERSIFICATION-SCORE
030600             END-IF
030700         END-IF
030800     END-IF.
030900*
031000     MOVE ZERO TO WS-NONZERO-SECTOR-COUNT.
031100     IF VALC-SECTOR-COUNT > ZERO
031200         PERFORM 330-COUNT-ONE-SECTOR THRU 330-COUNT-ONE-SECTOR-EX
031300             VARYING VALC-SECTOR-IDX FROM 1 BY 1
031400             UNTIL VALC-SECTOR-IDX > VALC-SECTOR-COUNT
031500     END-IF.
031600*
031700     IF WS-NONZERO-SECTOR-COUNT >= 5
031800         ADD 2 TO WS-DIVERSIFICATION-SCORE
031900     ELSE
032000         IF WS-NONZERO-SECTOR-COUNT >= 3
032100             ADD 1 TO WS-DIVERSIFICATION-SCORE
032200         ELSE
032300             IF WS-NONZERO-SECTOR-COUNT <= 1
032400                 SUBTRACT 2 FROM WS-DIVERSIFICATION-SCORE
032500             END-IF
032600         END-IF
032700     END-IF.
032800*
032900     IF WS-MAX-ALLOC-PCT > 70.0
033000         SUBTRACT 2 FROM WS-DIVERSIFICATION-SCORE
033100     ELSE
033200         IF WS-MAX-ALLOC-PCT < 40.0
033300             ADD 1 TO WS-DIVERSIFICATION-SCORE
033400         END-IF
033500     END-IF.
033600*
033700     IF WS-DIVERSIFICATION-SCORE < 0
033800         MOVE 0 TO WS-DIVERSIFICATION-SCORE
033900     END-IF.
034000     IF WS-DIVERSIFICATION-SCORE > 10
034100         MOVE 10 TO WS-DIVERSIFICATION-SCORE
034200     END-IF.
034300*
034400 320-COMPUTE-DIVERSIFICATION-EX.
034500     EXIT.
034600*----------------------------------------------------------------*
034700 330-COUNT-ONE-SECTOR.
034800*
034900     IF VALC-SECTOR-PCT (VALC-SECTOR-IDX) NOT = ZERO
035000         ADD 1 TO WS-NONZERO-SECTOR-COUNT
035100     END-IF.
035200*
035300 330-COUNT-ONE-SECTOR-EX.
035400     EXIT.
035500*----------------------------------------------------------------*
035600 400-COMPUTE-OVERALL.
035700*
035800     COMPUTE WS-OVERALL-RISK-SCORE =
035900         WS-VOLATILITY-SCORE - (WS-DIVERSIFICATION-SCORE / 3).
036000*
036100     IF WS-OVERALL-RISK-SCORE < 0
036200         MOVE 0 TO WS-OVERALL-RISK-SCORE
036300     END-IF.
036400     IF WS-OVERALL-RISK-SCORE > 10
036500         MOVE 10 TO WS-OVERALL-RISK-SCORE
036600     END-IF.
036700*
036800 400-COMPUTE-OVERALL-EX.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 410-COMPUTE-ALIGNMENT.
037200*
037300     COMPUTE WS-RISK-DIFF = WS-OVERALL-RISK-SCORE
037400                           - WS-PROFILE-RISK-SCORE.
037500     IF WS-RISK-DIFF < 0
037600         COMPUTE WS-RISK-DIFF = ZERO - WS-RISK-DIFF
037700     END-IF.
037800*
037900     EVALUATE TRUE
038000         WHEN WS-RISK-DIFF <= 1
038100             MOVE 'WELL ALIGNED'       TO WS-RISK-ALIGNMENT
038200         WHEN WS-RISK-DIFF <= 2
038300             MOVE 'MODERATE ALIGNMENT' TO WS-RISK-ALIGNMENT
038400         WHEN WS-OVERALL-RISK-SCORE > WS-PROFILE-RISK-SCORE
038500             MOVE 'TOO RISKY'          TO WS-RISK-ALIGNMENT
038600         WHEN OTHER
038700             MOVE 'TOO CONSERVATIVE'   TO WS-RISK-ALIGNMENT
038800     END-EVALUATE.
038900*
039000 410-COMPUTE-ALIGNMENT-EX.
039100     EXIT.
039200*----------------------------------------------------------------*
039300*    SHARPE RATIO - SEE CHANGE LOG 03-30-11.  NOT PERFORMED BY
039400*    000-MAIN-PROCESS TODAY; THE ANALYTICS GROUP SUPPLIES
039500*    PORTFOLIO-RETURN WHEN THE RISK-ADJUSTED-RETURN REPORT IS
039600*    BUILT.  KEPT HERE, READY, SO THE FORMULA LIVES IN ONE SPOT.
039700*----------------------------------------------------------------*
039800 490-COMPUTE-SHARPE-RATIO.
039900*
040000     COMPUTE WS-SHARPE-VOLATILITY =
040100         WS-PORTFOLIO-BETA * 0.15.
040200*
040300     IF WS-SHARPE-VOLATILITY = ZERO
040400         MOVE ZERO TO WS-SHARPE-RATIO
040500     ELSE
040600         COMPUTE WS-SHARPE-RATIO ROUNDED =
040700             (WS-SHARPE-PORT-RETURN - WS-SHARPE-RISK-FREE-RATE)
040800             / WS-SHARPE-VOLATILITY
040900     END-IF.
041000*
041100 490-COMPUTE-SHARPE-RATIO-EX.
041200     EXIT.
041300*----------------------------------------------------------------*
041400 500-WRITE-RISK-REPORT.
041500*
041600     MOVE SPACES TO RISK-REPORT-LINE.
041700     STRING 'RISK REPORT: ' WS-PORTFOLIO-NAME
041800         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
041900     WRITE RISK-REPORT-LINE.
042000*
042100     MOVE WS-PORTFOLIO-BETA TO WS-EDIT-PCT.
042200     MOVE SPACES TO RISK-REPORT-LINE.
042300     STRING 'BETA: ' WS-EDIT-PCT
042400         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
042500     WRITE RISK-REPORT-LINE.
042600*
042700     MOVE WS-VOLATILITY-SCORE TO WS-EDIT-SCORE.
042800     MOVE SPACES TO RISK-REPORT-LINE.
042900     STRING 'VOLATILITY SCORE: ' WS-EDIT-SCORE '/10'
043000         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
043100     WRITE RISK-REPORT-LINE.
043200*
043300     MOVE WS-DIVERSIFICATION-SCORE TO WS-EDIT-SCORE.
043400     MOVE SPACES TO RISK-REPORT-LINE.
043500     STRING 'DIVERSIFICATION SCORE: ' WS-EDIT-SCORE '/10'
043600         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
043700     WRITE RISK-REPORT-LINE.
043800*
043900     MOVE WS-OVERALL-RISK-SCORE TO WS-EDIT-SCORE.
044000     MOVE SPACES TO RISK-REPORT-LINE.
044100     STRING 'OVERALL RISK SCORE: ' WS-EDIT-SCORE '/10'
044200         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
044300     WRITE RISK-REPORT-LINE.
044400*
044500     MOVE SPACES TO RISK-REPORT-LINE.
044600     STRING 'RISK ALIGNMENT: ' WS-RISK-ALIGNMENT
044700         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
044800     WRITE RISK-REPORT-LINE.
044900*
045000     MOVE WS-PROFILE-RISK-SCORE TO WS-EDIT-SCORE.
045100     MOVE SPACES TO RISK-REPORT-LINE.
045200     STRING 'TARGET RISK: ' WS-EDIT-SCORE '/10'
045300         DELIMITED BY SIZE INTO RISK-REPORT-LINE.
045400     WRITE RISK-REPORT-LINE.
045500*
045600 500-WRITE-RISK-REPORT-EX.
045700     EXIT.
045800*----------------------------------------------------------------*
045900 700-CLOSE-FILES.
046000*
046100     CLOSE VALUATION-CONTROL-FILE.
046200     CLOSE RISK-PROFILE-FILE.
046300     CLOSE RISK-REPORT-FILE.
046400*
046500 700-CLOSE-FILES-EX.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 800-ABEND.
046900*
047000     DISPLAY '********************************************'.
047100     DISPLAY '*           WMS040 - ABEND                  *'.
047200     DISPLAY '********************************************'.
047300     DISPLAY ' PARAGRAPH: ' WS-ABEND-PARA.
047400     DISPLAY ' MESSAGE  : ' WS-ABEND-MSG.
047500     DISPLAY ' STATUS   : ' WS-ABEND-STATUS.
047600     DISPLAY '********************************************'.
047700*
047800     MOVE 16 TO RETURN-CODE.
047900     STOP RUN.
048000*
048100 800-ABEND-EX.
048200     EXIT.
