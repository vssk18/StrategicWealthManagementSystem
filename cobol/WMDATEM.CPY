000100******************************************************************
000200*                                                                *
000300*   WMDATEM.CPY                                                 *
000400*   SHARED PROCEDURE-DIVISION PARAGRAPH - ABSOLUTE-DAY-NUMBER    *
000500*   SUBTRACTION (PROLEPTIC GREGORIAN) FOR DAY-COUNT BETWEEN TWO  *
000600*   CCYYMMDD DATES.  COPIED INTO WMS010 (HOLDING-PERIOD-DAYS)    *
000700*   AND WMS030 (DAYS-SINCE-CREATION).                            *
000800*                                                                *
000900*   CALLING PROGRAM MUST DECLARE, IN WORKING-STORAGE, THE SAME   *
001000*   WS-DATEM-xxx FIELDS AND THE WS-DATEM-CUM-TABLE SHOWN IN THE  *
001100*   "DATE MATH WORK AREA" BLOCK OF WMS010 AND WMS030, LOAD       *
001200*   WS-DATEM-EARLY-DATE AND WS-DATEM-LATE-DATE (BOTH CCYYMMDD),  *
001300*   THEN PERFORM DATEM-DAYS-BETWEEN THRU DATEM-DAYS-BETWEEN-EX.  *
001400*   ANSWER COMES BACK IN WS-DATEM-DAYS-BETWEEN (LATE MINUS        *
001500*   EARLY - NEGATIVE IF THE DATES ARE OUT OF ORDER).             *
001600*                                                                *
001700*   MAINTENANCE HISTORY                                         *
001800*   --------------------                                        *
001900*   06-14-05  DJL   ORIGINAL ROUTINE, REPLACING THE 30-DAY-A-    *
002000*                   MONTH APPROXIMATION THAT HAD BEEN IN WMS010  *
002100*                   SINCE 1990 (AUDIT FINDING SWMS-1150 - THE    *
002200*                   OLD METHOD WAS OFF BY UP TO 5 DAYS A YEAR).  *
002300*                                                                *
002400******************************************************************
002500 DATEM-DAYS-BETWEEN.
002600*
002700     MOVE WS-DATEM-EARLY-DATE(1:4) TO WS-DATEM-Y.
002800     MOVE WS-DATEM-EARLY-DATE(5:2) TO WS-DATEM-M.
002900     MOVE WS-DATEM-EARLY-DATE(7:2) TO WS-DATEM-D.
003000     PERFORM DATEM-LEAP-CHECK THRU DATEM-LEAP-CHECK-EX.
003100     COMPUTE WS-DATEM-ABS-EARLY =
003200         (WS-DATEM-Y - 1) * 365
003300         + ((WS-DATEM-Y - 1) / 4)
003400         - ((WS-DATEM-Y - 1) / 100)
003500         + ((WS-DATEM-Y - 1) / 400)
003600         + WS-DATEM-CUM-DAYS(WS-DATEM-M)
003700         + WS-DATEM-LEAP-ADJ
003800         + WS-DATEM-D.
003900*
004000     MOVE WS-DATEM-LATE-DATE(1:4) TO WS-DATEM-Y.
004100     MOVE WS-DATEM-LATE-DATE(5:2) TO WS-DATEM-M.
004200     MOVE WS-DATEM-LATE-DATE(7:2) TO WS-DATEM-D.
004300     PERFORM DATEM-LEAP-CHECK THRU DATEM-LEAP-CHECK-EX.
004400     COMPUTE WS-DATEM-ABS-LATE =
004500         (WS-DATEM-Y - 1) * 365
004600         + ((WS-DATEM-Y - 1) / 4)
004700         - ((WS-DATEM-Y - 1) / 100)
004800         + ((WS-DATEM-Y - 1) / 400)
004900         + WS-DATEM-CUM-DAYS(WS-DATEM-M)
005000         + WS-DATEM-LEAP-ADJ
005100         + WS-DATEM-D.
005200*
005300     COMPUTE WS-DATEM-DAYS-BETWEEN =
005400         WS-DATEM-ABS-LATE - WS-DATEM-ABS-EARLY.
005500*
005600 DATEM-DAYS-BETWEEN-EX.
005700     EXIT.
005800*----------------------------------------------------------------*
005900 DATEM-LEAP-CHECK.
006000*
006100     MOVE 0 TO WS-DATEM-LEAP-ADJ.
006200     COMPUTE WS-DATEM-MOD4   = WS-DATEM-Y - ((WS-DATEM-Y / 4) * 4).
006300     COMPUTE WS-DATEM-MOD100 = WS-DATEM-Y - ((WS-DATEM-Y / 100) * 100).
006400     COMPUTE WS-DATEM-MOD400 = WS-DATEM-Y - ((WS-DATEM-Y / 400) * 400).
006500     IF WS-DATEM-M > 2
006600         IF (WS-DATEM-MOD4 = 0 AND WS-DATEM-MOD100 NOT = 0)
006700                 OR WS-DATEM-MOD400 = 0
006800             MOVE 1 TO WS-DATEM-LEAP-ADJ
006900         END-IF
006950     END-IF.
006980*
007000 DATEM-LEAP-CHECK-EX.
007100     EXIT.
