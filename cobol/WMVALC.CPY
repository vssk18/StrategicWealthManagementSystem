000100******************************************************************
000200*                                                                *
000300*   WMVALC.CPY                                                  *
000400*   VALUATION CONTROL WORK-FILE RECORD.  WRITTEN BY WMS010       *
000500*   (VALUATION AND ALLOCATION) AND READ BY WMS030 (PERFORMANCE), *
000600*   WMS040 (RISK) AND WMS050 (REBALANCING) - THE THIRD JOB STEP  *
000700*   CARRIES THE PORTFOLIO TOTALS AND THE ALLOCATION BUCKETS      *
000800*   FORWARD SO THEY ARE COMPUTED EXACTLY ONCE PER RUN.           *
000900*                                                                *
001000*   MAINTENANCE HISTORY                                         *
001100*   --------------------                                        *
001200*   04-02-93  RAP   ORIGINAL WORK RECORD (TOTALS ONLY), WRITTEN  *
001210*                   WHEN WMS010/020/030/040/050 WERE SPLIT OUT   *
001220*                   OF THE OLD CBLINVAN MONOLITH.                *
001300*   11-02-98  KDS   ADDED VALC-TYPE-ALLOC TABLE FOR THE RISK     *
001400*                   CALCULATOR (WMS040) BETA/DIVERSIFICATION     *
001410*                   WORK.                                        *
001500*   01-21-99  MKT   Y2K REVIEW - NO CHANGE.                      *
001600*   06-14-05  DJL   ADDED VALC-SECTOR-ALLOC AND THE TOP/BOTTOM   *
001700*                   PERFORMER TABLES SO WMS030 NO LONGER HAS TO  *
001800*                   RE-READ THE ASSET WORK FILE TO BUILD THE     *
001900*                   PERFORMANCE REPORT (SWMS-1143).              *
001950*   10-21-11  PJQ   ADDED VALC-PORTFOLIO-NAME - WMS040 AND WMS050 *
001960*                   WERE PRINTING THE PORTFOLIO-ID ON THE RISK    *
001970*                   AND REBALANCING REPORT HEADERS BECAUSE THEY   *
001980*                   NEVER OPEN PORTFOLIO-HEADER-FILE (SWMS-2104). *
002000*                                                                *
002100******************************************************************
002200 01  VALUATION-CONTROL-RECORD.
002300     05  VALC-PORTFOLIO-ID            PIC X(10).
002310     05  VALC-PORTFOLIO-NAME          PIC X(40).
002400     05  VALC-TOTAL-VALUE             PIC S9(9)V99.
002500     05  VALC-TOTAL-COST-BASIS        PIC S9(9)V99.
002600     05  VALC-TOTAL-GAIN-LOSS         PIC S9(9)V99.
002700     05  VALC-TOTAL-GAIN-LOSS-PCT     PIC S9(3)V99.
002800     05  VALC-ASSET-COUNT             PIC 9(5).
002900     05  VALC-TYPE-COUNT              PIC 9(3).
003000     05  VALC-TYPE-ALLOC OCCURS 7 TIMES
003100                         INDEXED BY VALC-TYPE-IDX.
003200         10  VALC-TYPE-NAME           PIC X(12).
003300         10  VALC-TYPE-PCT            PIC S9(3)V99.
003400     05  VALC-SECTOR-COUNT            PIC 9(3).
003500     05  VALC-SECTOR-ALLOC OCCURS 20 TIMES
003600                           INDEXED BY VALC-SECTOR-IDX.
003700         10  VALC-SECTOR-NAME         PIC X(20).
003800         10  VALC-SECTOR-PCT          PIC S9(3)V99.
003900     05  VALC-TOP-PERFORMER OCCURS 5 TIMES
004000                            INDEXED BY VALC-TOP-IDX.
004100         10  VALC-TOP-SYMBOL          PIC X(10).
004200         10  VALC-TOP-PCT             PIC S9(3)V99.
004300     05  VALC-BOTTOM-PERFORMER OCCURS 5 TIMES
004400                               INDEXED BY VALC-BOT-IDX.
004500         10  VALC-BOT-SYMBOL          PIC X(10).
004600         10  VALC-BOT-PCT             PIC S9(3)V99.
004700     05  FILLER                       PIC X(07).
