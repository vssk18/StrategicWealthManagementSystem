000100******************************************************************
000200*                                                                *
000300*   WMPHDR.CPY                                                  *
000400*   PORTFOLIO HEADER RECORD LAYOUT FOR SWMS NIGHTLY ANALYTICS    *
000500*   BATCH.  ONE RECORD PER PORTFOLIO.  CASH-BALANCE IS READ BY   *
000600*   WMS020 AS THE OPENING BALANCE AND REWRITTEN BY WMS020 AS THE *
000700*   CLOSING BALANCE AFTER ALL TRANSACTIONS ARE POSTED.           *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   --------------------                                        *
001100*   03-18-90  RAP   ORIGINAL LAYOUT.                             *
001200*   02-09-99  MKT   Y2K - CREATION-DATE CONFIRMED CCYYMMDD,      *
001300*                   CRD- REDEFINES ADDED BELOW.                  *
001400*   09-30-11  PJQ   CASH-BALANCE WIDENED TO S9(9)V99 (WAS        *
001500*                   S9(7)V99) - HIGH-NET-WORTH ACCOUNTS WERE     *
001600*                   TRUNCATING.  TICKET SWMS-2077.                *
001650*   11-04-11  PJQ   CRD- REDEFINES WAS NESTED UNDER THE LEADING    *
001660*                   FILLER AS 10-LEVELS - COMPILER REJECTED THE    *
001670*                   PICTURE-ON-A-GROUP-ITEM.  FLATTENED TO SIBLING *
001680*                   05-LEVELS LIKE WMASSET.CPY (SWMS-2110).        *
001700*                                                                *
001800******************************************************************
001900 01  PORTFOLIO-HEADER.
002000     05  PORTFOLIO-ID              PIC X(10).
002100     05  PORTFOLIO-NAME            PIC X(40).
002200     05  OWNER-ID                  PIC X(10).
002300     05  CREATION-DATE             PIC 9(8).
002400     05  CASH-BALANCE              PIC S9(9)V99.
002500     05  FILLER                    PIC X(21).
002600 01  PORTFOLIO-HEADER-DATE-ALT REDEFINES PORTFOLIO-HEADER.
002700     05  FILLER                    PIC X(60).
002800     05  CRD-CCYY                  PIC 9(4).
002900     05  CRD-MM                    PIC 9(2).
003000     05  CRD-DD                    PIC 9(2).
003100     05  FILLER                    PIC X(32).
