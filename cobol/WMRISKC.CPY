000100******************************************************************
000200*                                                                *
000300*   WMRISKC.CPY                                                 *
000400*   SHARED PROCEDURE-DIVISION PARAGRAPH - INVESTOR RISK-SCORE    *
000500*   AND RECOMMENDED STOCK/BOND SPLIT.  COPIED VERBATIM INTO      *
000600*   WMS040 (RISK CALCULATION) AND WMS050 (REBALANCING ENGINE) SO *
000700*   THE SCORING RULE LIVES IN EXACTLY ONE PLACE EVEN THOUGH TWO  *
000800*   PROGRAMS NEED IT - NEITHER PROGRAM CALLS THE OTHER.          *
000900*                                                                *
001000*   CALLING PROGRAM MUST MOVE THE RISK-PROFILE-RECORD FIELDS     *
001100*   INTO WS-RISKP-TOLERANCE, WS-RISKP-AGE AND WS-RISKP-HORIZON   *
001200*   BEFORE PERFORMING RISK-SCORE-CALC THRU RISK-SCORE-CALC-EXIT. *
001300*   RESULTS COME BACK IN WS-PROFILE-RISK-SCORE, WS-STOCK-ALLOC-  *
001400*   PCT AND WS-BOND-ALLOC-PCT.                                   *
001500*                                                                *
001600*   MAINTENANCE HISTORY                                         *
001700*   --------------------                                        *
001800*   11-02-98  KDS   ORIGINAL SCORING RULE, LIFTED OUT OF WMS040  *
001900*                   INTO A COPYBOOK WHEN WMS050 NEEDED THE SAME  *
002000*                   SCORE (SWMS-0640).                           *
002100*   02-09-99  MKT   Y2K REVIEW - NO DATE FIELDS, NO CHANGE.      *
002200*                                                                *
002300******************************************************************
002400 RISK-SCORE-CALC.
002500*
002600     MOVE 5                    TO WS-PROFILE-RISK-SCORE.
002700*
002800     EVALUATE TRUE
002900         WHEN WS-RISKP-TOLERANCE = 'CONSERVATIVE'
003000             SUBTRACT 2 FROM WS-PROFILE-RISK-SCORE
003100             MOVE 20.00        TO WS-STOCK-ALLOC-PCT
003200         WHEN WS-RISKP-TOLERANCE = 'MODERATE'
003300             SUBTRACT 1 FROM WS-PROFILE-RISK-SCORE
003400             MOVE 40.00        TO WS-STOCK-ALLOC-PCT
003500         WHEN WS-RISKP-TOLERANCE = 'GROWTH'
003600             ADD 1 TO WS-PROFILE-RISK-SCORE
003700             MOVE 75.00        TO WS-STOCK-ALLOC-PCT
003800         WHEN WS-RISKP-TOLERANCE = 'AGGRESSIVE'
003900             ADD 2 TO WS-PROFILE-RISK-SCORE
004000             MOVE 90.00        TO WS-STOCK-ALLOC-PCT
004100         WHEN OTHER
004200             MOVE 60.00        TO WS-STOCK-ALLOC-PCT
004300     END-EVALUATE.
004400*
004500     COMPUTE WS-BOND-ALLOC-PCT = 100.00 - WS-STOCK-ALLOC-PCT.
004600*
004700     IF WS-RISKP-AGE < 30
004800         ADD 1 TO WS-PROFILE-RISK-SCORE
004900     ELSE
005000         IF WS-RISKP-AGE > 60
005100             SUBTRACT 2 FROM WS-PROFILE-RISK-SCORE
005200         ELSE
005300             IF WS-RISKP-AGE > 50
005400                 SUBTRACT 1 FROM WS-PROFILE-RISK-SCORE
005500             END-IF
005600         END-IF
005700     END-IF.
005800*
005900     IF WS-RISKP-HORIZON > 15
006000         ADD 1 TO WS-PROFILE-RISK-SCORE
006100     ELSE
006200         IF WS-RISKP-HORIZON < 5
006300             SUBTRACT 1 FROM WS-PROFILE-RISK-SCORE
006400         END-IF
006500     END-IF.
006600*
006700     IF WS-PROFILE-RISK-SCORE < 1
006800         MOVE 1 TO WS-PROFILE-RISK-SCORE
006900     END-IF.
007000     IF WS-PROFILE-RISK-SCORE > 10
007100         MOVE 10 TO WS-PROFILE-RISK-SCORE
007200     END-IF.
007300*
007400 RISK-SCORE-CALC-EXIT.
007500     EXIT.
