000100******************************************************************
000200*                                                                *
000300*   WMASSET.CPY                                                 *
000400*   HOLDING-LEVEL RECORD LAYOUT FOR THE STRATEGIC WEALTH         *
000500*   MANAGEMENT SYSTEM (SWMS) NIGHTLY ANALYTICS BATCH.            *
000600*                                                                *
000700*   ONE ENTRY PER PORTFOLIO HOLDING (STOCK, BOND, MUTUAL FUND,   *
000800*   ETF, CASH, REAL ESTATE, COMMODITY).  THE ASSET FILE IS       *
000900*   LOADED IN FILE ORDER; WHERE A SYMBOL REPEATS THE LAST        *
001000*   OCCURRENCE ON THE FILE GOVERNS (SEE WMS010 200-SERIES).      *
001100*                                                                *
001200*   MAINTENANCE HISTORY                                         *
001300*   --------------------                                        *
001400*   03-11-90  RAP   ORIGINAL LAYOUT FOR PORTFOLIO ANALYTICS.     *
001500*   08-22-94  RAP   WIDENED ASSET-NAME FROM X(30) TO X(40) PER   *
001600*                   TRUST DEPT REQUEST TD-94-118.                *
001700*   02-09-99  MKT   Y2K - PURCHASE-DATE CONFIRMED CCYYMMDD.      *
001800*                   NO 2-DIGIT YEAR WINDOWING NEEDED ON THIS     *
001900*                   FILE (SEE WMS010 FOR RUN-DATE WINDOWING).    *
002000*   06-14-05  DJL   ADDED PURCHASE-DATE-ALT REDEFINES FOR THE    *
002100*                   HOLDING-PERIOD CALCULATION IN WMS010.        *
002200*                                                                *
002300******************************************************************
002400 01  ASSET-RECORD.
002500     05  ASSET-SYMBOL              PIC X(10).
002600     05  ASSET-NAME                PIC X(40).
002700     05  ASSET-TYPE                PIC X(12).
002800         88  ASSET-IS-STOCK            VALUE 'STOCK'.
002900         88  ASSET-IS-BOND             VALUE 'BOND'.
003000         88  ASSET-IS-MUTUAL-FUND      VALUE 'MUTUAL_FUND'.
003100         88  ASSET-IS-ETF              VALUE 'ETF'.
003200         88  ASSET-IS-CASH             VALUE 'CASH'.
003300         88  ASSET-IS-REAL-ESTATE      VALUE 'REAL_ESTATE'.
003400         88  ASSET-IS-COMMODITY        VALUE 'COMMODITY'.
003500     05  ASSET-QUANTITY            PIC S9(9)V9(4).
003600     05  ASSET-PURCHASE-PRICE      PIC S9(9)V99.
003700     05  ASSET-CURRENT-PRICE       PIC S9(9)V99.
003800     05  ASSET-PURCHASE-DATE       PIC 9(8).
003900     05  ASSET-SECTOR              PIC X(20).
004000     05  FILLER                    PIC X(35).
004100 01  ASSET-PURCHASE-DATE-ALT REDEFINES ASSET-RECORD.
004200     05  FILLER                    PIC X(62).
004300     05  APD-CCYY                  PIC 9(4).
004400     05  APD-MM                    PIC 9(2).
004500     05  APD-DD                    PIC 9(2).
004600     05  FILLER                    PIC X(55).
