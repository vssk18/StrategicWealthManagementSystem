000100******************************************************************
000200*                                                                *
000300*   PROGRAM:   WMS050                                           *
000400*   STEP 5 OF 5 IN THE SWMS NIGHTLY PORTFOLIO ANALYTICS CHAIN,   *
000500*   AND THE LAST STEP IN THE JOB.  TAKES THE ALLOCATION BUCKETS  *
000600*   WMS010 LEFT ON THE VALUATION CONTROL FILE AND THE INVESTOR'S *
000700*   RISK PROFILE, WORKS OUT WHAT A TARGET ALLOCATION SHOULD BE,  *
000800*   AND RECOMMENDS BUYS/SELLS TO GET THERE.  ALSO SCANS THE      *
000900*   ASSET WORK FILE FOR TAX-LOSS-HARVESTING CANDIDATES.  PRINTS  *
001000*   THE REBALANCING REPORT.                                     *
001100*                                                                *
001200*   CHANGE LOG                                                  *
001300*   ----------                                                  *
001400*   04-02-93  RAP   ORIGINAL PROGRAM.  SPLIT OUT OF THE OLD      *
001500*                   CBLINVAN MONOLITH (TICKET SWMS-0001).        *
001600*   07-19-96  KDS   ADDED THE FIVE-WAY TARGET-ALLOCATION SPLIT   *
001700*                   (STOCK/ETF/MUTUAL FUND/BOND/CASH) TO REPLACE *
001800*                   THE OLD TWO-BUCKET STOCK/BOND VERSION        *
001900*                   (SWMS-0640).                                *
002000*   11-02-98  KDS   ADDED THE REBALANCING-PRIORITY VERDICT AND   *
002100*                   DESCENDING-DOLLAR-AMOUNT SORT (SWMS-0855).   *
002200*   02-09-99  MKT   Y2K REVIEW - NO DATE FIELDS ON THIS PROGRAM, *
002300*                   NO CHANGE REQUIRED.                          *
002400*   06-14-05  DJL   ADDED THE TAX-LOSS-HARVESTING SCAN AGAINST   *
002500*                   THE NEW ASSET WORK FILE (SWMS-1143).         *
002600*   09-30-11  PJQ   WIDENED THE DOLLAR-AMOUNT FIELDS TO S9(9)V99 *
002700*                   TO MATCH THE COPYBOOK CHANGES (SWMS-2077).   *
002750*   10-21-11  PJQ   REBALANCING REPORT HEADING WAS PRINTING THE   *
002760*                   RAW PORTFOLIO-ID BECAUSE THIS PROGRAM NEVER   *
002770*                   OPENS PORTFOLIO-HEADER-FILE - NOW MOVES THE   *
002780*                   NEW VALC-PORTFOLIO-NAME FIELD OFF THE         *
002790*                   VALUATION CONTROL FILE INSTEAD (SWMS-2104).   *
002791*   11-04-11  PJQ   450-SCAN-TAX-LOSS WAS CUTTING OFF THE SCAN     *
002792*                   AFTER THE 5TH QUALIFYING HOLDING, SO A         *
002793*                   PORTFOLIO WITH OVER 5 CANDIDATES COULD MISS    *
002794*                   ITS BIGGEST LOSSES.  REPLACED WITH THE SAME    *
002795*                   KEEP-BEST-5/REPLACE-WEAKEST INSERTION USED BY  *
002796*                   WMS010'S 340-INSERT-TOP, SO EVERY HOLDING IS   *
002797*                   WEIGHED AGAINST THE CURRENT WORST OF THE 5     *
002798*                   KEPT SO FAR (SWMS-2111).  THE OLD               *
002799*                   460-SORT-TAX-LOSS STEP IS GONE - SORTED NOW.   *
002800*                                                                *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     WMS050.
003200 AUTHOR.         R A PELLETIER.
003300 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES - WEALTH
003400                 MANAGEMENT SYSTEMS.
003500 DATE-WRITTEN.   04-02-1993.
003600 DATE-COMPILED.
003700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS ACTION-CLASS IS "A" THRU "Z"
004600     UPSI-0 ON STATUS IS WMS050-RERUN-SW.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT VALUATION-CONTROL-FILE ASSIGN TO VALCTL
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-VALCTL-STATUS.
005200     SELECT RISK-PROFILE-FILE ASSIGN TO RISKPRO
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RISKPRO-STATUS.
005500     SELECT ASSET-WORK-FILE ASSIGN TO ASSETWRK
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-ASSETWRK-STATUS.
005800     SELECT REBALANCE-REPORT-FILE ASSIGN TO REBALRPT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-REBALRPT-STATUS.
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  VALUATION-CONTROL-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700 COPY WMVALC.
006800 FD  RISK-PROFILE-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100 COPY WMRISK.
007200 FD  ASSET-WORK-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 COPY WMASSETW.
007600 FD  REBALANCE-REPORT-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900 01  REBALANCE-REPORT-LINE           PIC X(80).
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200*
008300 01  WS-FILE-STATUSES.
008400     05  WS-VALCTL-STATUS           PIC X(02) VALUE SPACES.
008500     05  WS-RISKPRO-STATUS          PIC X(02) VALUE SPACES.
008600     05  WS-ASSETWRK-STATUS         PIC X(02) VALUE SPACES.
008700     05  WS-REBALRPT-STATUS         PIC X(02) VALUE SPACES.
008800*
008900 01  WS-SWITCHES.
009000     05  WMS050-RERUN-SW            PIC X(01) VALUE 'N'.
009100     05  WS-ASSETWRK-EOF-SW         PIC X(01) VALUE 'N'.
009200         88  WS-ASSETWRK-EOF               VALUE 'Y'.
009300*
009400 01  WS-ABEND-FIELDS.
009500     05  WS-ABEND-MSG               PIC X(50) VALUE SPACES.
009600     05  WS-ABEND-STATUS            PIC X(02) VALUE SPACES.
009700     05  WS-ABEND-PARA              PIC X(20) VALUE SPACES.
009800*
009900 01  WS-PORTFOLIO-NAME              PIC X(40) VALUE SPACES.
010000 01  WS-TOTAL-VALUE                 PIC S9(9)V99 VALUE ZERO.
010100*
010200*    RISK-SCORE-CALC (WMRISKC.CPY) CALLING-CONTRACT FIELDS.
010300 01  WS-RISKC-LINKAGE.
010400     05  WS-RISKP-TOLERANCE         PIC X(12) VALUE SPACES.
010500     05  WS-RISKP-AGE               PIC 9(3)  VALUE ZERO.
010600     05  WS-RISKP-HORIZON           PIC 9(3)  VALUE ZERO.
010700     05  WS-PROFILE-RISK-SCORE      PIC S9(3) COMP VALUE ZERO.
010800     05  WS-STOCK-ALLOC-PCT         PIC S9(3)V99 VALUE ZERO.
010900     05  WS-BOND-ALLOC-PCT          PIC S9(3)V99 VALUE ZERO.
011000*
011100*    TARGET-ALLOCATION TABLE - FIVE TRACKED ASSET TYPES, IN THE
011200*    ORDER THE ORIGINAL REBALANCE ENGINE WALKS THEM.  SEE CHANGE
011300*    LOG 07-19-96.
011400 01  WS-TARGET-TABLE.
011500     05  WS-TARGET-ENTRY OCCURS 5 TIMES INDEXED BY WS-TGT-IDX.
011600         10  WS-TARGET-TYPE-NAME    PIC X(12).
011700         10  WS-TARGET-PCT          PIC S9(3)V99.
011800         10  WS-CURRENT-PCT         PIC S9(3)V99.
011900*
012000 01  WS-TARGET-TABLE-ALT REDEFINES WS-TARGET-TABLE.
012100     05  WS-TARGET-FLAT OCCURS 5 TIMES.
012200         10  FILLER                 PIC X(12).
012300         10  WS-TARGET-PCT-FLAT     PIC S9(3)V99.
012400         10  FILLER                 PIC S9(3)V99.
012500*
012600*    REBALANCE RECOMMENDATION TABLE - UP TO 5 ENTRIES, ONE PER
012700*    TRACKED ASSET TYPE, SORTED DESCENDING BY |DOLLAR-AMOUNT|
012800*    BEFORE PRINTING (SEE 350-SORT-RECOMMENDATIONS).
012900 01  WS-REC-TABLE.
013000     05  WS-REC-COUNT               PIC S9(2) COMP VALUE ZERO.
013100     05  WS-REC-ENTRY OCCURS 5 TIMES.
013200         10  WS-REC-TYPE            PIC X(12).
013300         10  WS-REC-ACTION          PIC X(4).
013400         10  WS-REC-CURRENT-PCT     PIC S9(3)V99.
013500         10  WS-REC-TARGET-PCT      PIC S9(3)V99.
013600         10  WS-REC-DOLLAR-AMT      PIC S9(9)V99.
013700         10  WS-REC-ABS-AMT         PIC S9(9)V99.
013800         10  WS-REC-REASON          PIC X(30).
013900*
014000 01  WS-SORT-SWAP-FIELDS.
014100     05  WS-SORT-POS                PIC S9(2) COMP VALUE ZERO.
014200     05  WS-SWAP-TYPE               PIC X(12) VALUE SPACES.
014300     05  WS-SWAP-ACTION             PIC X(4)  VALUE SPACES.
014400     05  WS-SWAP-CURRENT-PCT        PIC S9(3)V99 VALUE ZERO.
014500     05  WS-SWAP-TARGET-PCT         PIC S9(3)V99 VALUE ZERO.
014600     05  WS-SWAP-DOLLAR-AMT         PIC S9(9)V99 VALUE ZERO.
014700     05  WS-SWAP-ABS-AMT            PIC S9(9)V99 VALUE ZERO.
014800     05  WS-SWAP-REASON             PIC X(30) VALUE SPACES.
014900*
015000 01  WS-PRIORITY-FIELDS.
015100     05  WS-REBALANCE-PRIORITY      PIC X(45) VALUE SPACES.
015200     05  WS-MAX-DRIFT               PIC S9(3)V99 VALUE ZERO.
015210 01  WS-PRIORITY-FIELDS-ALT REDEFINES WS-PRIORITY-FIELDS.
015220     05  FILLER                     PIC X(45).
015230     05  WS-MAX-DRIFT-SIGN-VIEW     PIC S9(3)V99.
015300*
015400*    TAX-LOSS-HARVESTING CANDIDATE TABLE - UP TO 5, SORTED
015500*    ASCENDING BY GAIN-LOSS (LARGEST LOSS FIRST).  SEE CHANGE
015600*    LOG 06-14-05.
015700 01  WS-TLH-TABLE.
015800     05  WS-TLH-COUNT               PIC S9(2) COMP VALUE ZERO.
015900     05  WS-TLH-ENTRY OCCURS 5 TIMES.
016000         10  WS-TLH-SYMBOL          PIC X(10).
016100         10  WS-TLH-GAIN-LOSS       PIC S9(9)V99.
016200         10  WS-TLH-GAIN-LOSS-PCT   PIC S9(3)V99.
016300*
016400 01  WS-TLH-SWAP-FIELDS.
016500     05  WS-TLH-SWAP-SYMBOL         PIC X(10) VALUE SPACES.
016600     05  WS-TLH-SWAP-GAIN-LOSS      PIC S9(9)V99 VALUE ZERO.
016700     05  WS-TLH-SWAP-PCT            PIC S9(3)V99 VALUE ZERO.
016710 01  WS-TLH-SWAP-FIELDS-ALT REDEFINES WS-TLH-SWAP-FIELDS.
016720     05  FILLER                     PIC X(10).
016730     05  WS-TLH-SWAP-LOSS-VIEW      PIC S9(9)V99.
016740     05  FILLER                     PIC X(05).
016750*
016760 01  WS-TLH-BUB-POS                 PIC S9(2) COMP VALUE ZERO.
016800*
016900 01  WS-EDIT-FIELDS.
017000     05  WS-EDIT-MONEY              PIC -(9)9.99.
017100     05  WS-EDIT-PCT                PIC -(3)9.99.
017200     05  WS-EDIT-PCT2               PIC -(3)9.99.
017300     05  WS-EDIT-IDX                PIC Z9.
017400*
017500******************************************************************
017600 PROCEDURE DIVISION.
017700******************************************************************
017800 000-MAIN-PROCESS.
017900*
018000     PERFORM 100-OPEN-FILES          THRU 100-OPEN-FILES-EX.
018100     PERFORM 110-READ-VALUATION-CTL  THRU 110-READ-VALUATION-CTL-EX.
018200     PERFORM 120-READ-RISK-PROFILE   THRU 120-READ-RISK-PROFILE-EX.
018300     COPY WMRISKC.
018400     PERFORM 200-BUILD-TARGET-TABLE  THRU 200-BUILD-TARGET-TABLE-EX.
018500     PERFORM 300-BUILD-RECOMMENDATIONS
018600                                    THRU 300-BUILD-RECOMMENDATIONS-EX.
018700     PERFORM 350-SORT-RECOMMENDATIONS
018800                                    THRU 350-SORT-RECOMMENDATIONS-EX.
018900     PERFORM 400-COMPUTE-PRIORITY    THRU 400-COMPUTE-PRIORITY-EX.
019000     PERFORM 450-SCAN-TAX-LOSS       THRU 450-SCAN-TAX-LOSS-EX.
019200     PERFORM 600-WRITE-REBALANCE-RPT THRU 600-WRITE-REBALANCE-RPT-EX.
019300     PERFORM 700-CLOSE-FILES         THRU 700-CLOSE-FILES-EX.
019400*
019500     STOP RUN.
019600*----------------------------------------------------------------*
019700 100-OPEN-FILES.
019800*
019900     OPEN INPUT  VALUATION-CONTROL-FILE.
020000     IF WS-VALCTL-STATUS NOT = '00'
020100         MOVE 'ERROR OPENING VALUATION-CONTROL-FILE' TO WS-ABEND-MSG
020200         MOVE WS-VALCTL-STATUS    TO WS-ABEND-STATUS
020300         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
020400         PERFORM 800-ABEND THRU 800-ABEND-EX
020500     END-IF.
020600*
020700     OPEN INPUT  RISK-PROFILE-FILE.
020800     IF WS-RISKPRO-STATUS NOT = '00'
020900         MOVE 'ERROR OPENING RISK-PROFILE-FILE' TO WS-ABEND-MSG
021000         MOVE WS-RISKPRO-STATUS   TO WS-ABEND-STATUS
021100         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
021200         PERFORM 800-ABEND THRU 800-ABEND-EX
021300     END-IF.
021400*
021500     OPEN INPUT  ASSET-WORK-FILE.
021600     IF WS-ASSETWRK-STATUS NOT = '00'
021700         MOVE 'ERROR OPENING ASSET-WORK-FILE' TO WS-ABEND-MSG
021800         MOVE WS-ASSETWRK-STATUS  TO WS-ABEND-STATUS
021900         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
022000         PERFORM 800-ABEND THRU 800-ABEND-EX
022100     END-IF.
022200*
022300     OPEN OUTPUT REBALANCE-REPORT-FILE.
022400     IF WS-REBALRPT-STATUS NOT = '00'
022500         MOVE 'ERROR OPENING REBALANCE-REPORT-FILE' TO WS-ABEND-MSG
022600         MOVE WS-REBALRPT-STATUS  TO WS-ABEND-STATUS
022700         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
022800         PERFORM 800-ABEND THRU 800-ABEND-EX
022900     END-IF.
023000*
023100 100-OPEN-FILES-EX.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 110-READ-VALUATION-CTL.
023500*
023600     READ VALUATION-CONTROL-FILE INTO VALUATION-CONTROL-RECORD
023700         AT END
023800             MOVE 'VALUATION-CONTROL-FILE IS EMPTY' TO WS-ABEND-MSG
023900             MOVE '00'                   TO WS-ABEND-STATUS
024000             MOVE '110-READ-VALUATION-CTL' TO WS-ABEND-PARA
024100             PERFORM 800-ABEND THRU 800-ABEND-EX
024200     END-READ.
024300*
024400     MOVE VALC-PORTFOLIO-NAME TO WS-PORTFOLIO-NAME.
024500     MOVE VALC-TOTAL-VALUE  TO WS-TOTAL-VALUE.
024600*
024700 110-READ-VALUATION-CTL-EX.
024800     EXIT.
024900*----------------------------------------------------------------*
025000 120-READ-RISK-PROFILE.
025100*
025200     READ RISK-PROFILE-FILE INTO RISK-PROFILE-RECORD
025300         AT END
025400             MOVE 'RISK-PROFILE-FILE IS EMPTY' TO WS-ABEND-MSG
025500             MOVE '00'                 TO WS-ABEND-STATUS
025600             MOVE '120-READ-RISK-PROFILE' TO WS-ABEND-PARA
025700             PERFORM 800-ABEND THRU 800-ABEND-EX
025800     END-READ.
025900*
026000     MOVE RISK-TOLERANCE      TO WS-RISKP-TOLERANCE.
026100     MOVE RISKP-AGE           TO WS-RISKP-AGE.
026200     MOVE RISKP-HORIZON-YEARS TO WS-RISKP-HORIZON.
026300*
026400 120-READ-RISK-PROFILE-EX.
026500     EXIT.
026600*----------------------------------------------------------------*
026700*    TARGET ALLOCATION - SEE CHANGE LOG 07-19-96.  STOCK/ETF/
026800*    MUTUAL_FUND SPLIT THE RECOMMENDED STOCK ALLOCATION 60/30/10;
026900*    BOND GETS THE FULL RECOMMENDED BOND ALLOCATION; CASH IS A
027000*    FIXED 5 PERCENT TARGET REGARDLESS OF TOLERANCE.
027100*----------------------------------------------------------------*
027200 200-BUILD-TARGET-TABLE.
027300*
027400     MOVE 'STOCK'       TO WS-TARGET-TYPE-NAME (1).
027500     COMPUTE WS-TARGET-PCT (1) ROUNDED = WS-STOCK-ALLOC-PCT * 0.6.
027600     MOVE 'ETF'         TO WS-TARGET-TYPE-NAME (2).
027700     COMPUTE WS-TARGET-PCT (2) ROUNDED = WS-STOCK-ALLOC-PCT * 0.3.
027800     MOVE 'MUTUAL_FUND' TO WS-TARGET-TYPE-NAME (3).
027900     COMPUTE WS-TARGET-PCT (3) ROUNDED = WS-STOCK-ALLOC-PCT * 0.1.
028000     MOVE 'BOND'        TO WS-TARGET-TYPE-NAME (4).
028100     MOVE WS-BOND-ALLOC-PCT TO WS-TARGET-PCT (4).
028200     MOVE 'CASH'        TO WS-TARGET-TYPE-NAME (5).
028300     MOVE 5.00          TO WS-TARGET-PCT (5).
028400*
028500     SET WS-TGT-IDX TO 1.
028600     PERFORM 210-LOOKUP-CURRENT-PCT THRU 210-LOOKUP-CURRENT-PCT-EX
028700         VARYING WS-TGT-IDX FROM 1 BY 1
028800         UNTIL WS-TGT-IDX > 5.
028900*
029000 200-BUILD-TARGET-TABLE-EX.
029100     EXIT.
029200*----------------------------------------------------------------*
029300 210-LOOKUP-CURRENT-PCT.
029400*
029500     MOVE ZERO TO WS-CURRENT-PCT (WS-TGT-IDX).
029600     SET VALC-TYPE-IDX TO 1.
029700     SEARCH VALC-TYPE-ALLOC
029800         AT END
029900             MOVE ZERO TO WS-CURRENT-PCT (WS-TGT-IDX)
030000         WHEN VALC-TYPE-NAME (VALC-TYPE-IDX) =
030100                                     WS-TARGET-TYPE-NAME (WS-TGT-IDX)
030200             MOVE VALC-TYPE-PCT (VALC-TYPE-IDX)
030300                                     TO WS-CURRENT-PCT (WS-TGT-IDX)
030400     END-SEARCH.
030500*
030600 210-LOOKUP-CURRENT-PCT-EX.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 300-BUILD-RECOMMENDATIONS.
031000*
031100     MOVE ZERO TO WS-REC-COUNT.
031200     SET WS-TGT-IDX TO 1.
031300     PERFORM 310-BUILD-ONE-RECOMMENDATION
031400                                    THRU 310-BUILD-ONE-RECOMMENDATION-EX
031500         VARYING WS-TGT-IDX FROM 1 BY 1
031600         UNTIL WS-TGT-IDX > 5.
031700*
031800 300-BUILD-RECOMMENDATIONS-EX.
031900     EXIT.
032000*----------------------------------------------------------------*
032100 310-BUILD-ONE-RECOMMENDATION.
032200*
032300     COMPUTE WS-MAX-DRIFT = WS-CURRENT-PCT (WS-TGT-IDX)
032400                          - WS-TARGET-PCT (WS-TGT-IDX).
032500     IF WS-MAX-DRIFT < 0
032600         COMPUTE WS-MAX-DRIFT = ZERO - WS-MAX-DRIFT
032700     END-IF.
032800*
032900     IF WS-MAX-DRIFT > 5.0
033000         ADD 1 TO WS-REC-COUNT
033100         MOVE WS-TARGET-TYPE-NAME (WS-TGT-IDX)
033200                                TO WS-REC-TYPE (WS-REC-COUNT)
033300         MOVE WS-CURRENT-PCT (WS-TGT-IDX)
033400                                TO WS-REC-CURRENT-PCT (WS-REC-COUNT)
033500         MOVE WS-TARGET-PCT (WS-TGT-IDX)
033600                                TO WS-REC-TARGET-PCT (WS-REC-COUNT)
033700         COMPUTE WS-REC-DOLLAR-AMT (WS-REC-COUNT) ROUNDED =
033800             (WS-CURRENT-PCT (WS-TGT-IDX) - WS-TARGET-PCT (WS-TGT-IDX))
033900             / 100 * WS-TOTAL-VALUE
034000         IF WS-CURRENT-PCT (WS-TGT-IDX) > WS-TARGET-PCT (WS-TGT-IDX)
034100             MOVE 'SELL' TO WS-REC-ACTION (WS-REC-COUNT)
034200             MOVE 'OVERWEIGHT - REDUCE EXPOSURE'
034300                                TO WS-REC-REASON (WS-REC-COUNT)
034400         ELSE
034500             MOVE 'BUY'  TO WS-REC-ACTION (WS-REC-COUNT)
034600             MOVE 'UNDERWEIGHT - INCREASE EXPOSURE'
034700                                TO WS-REC-REASON (WS-REC-COUNT)
034800         END-IF
034900         MOVE WS-REC-DOLLAR-AMT (WS-REC-COUNT)
035000                                TO WS-REC-ABS-AMT (WS-REC-COUNT)
035100         IF WS-REC-ABS-AMT (WS-REC-COUNT) < 0
035200             COMPUTE WS-REC-ABS-AMT (WS-REC-COUNT) =
035300                 ZERO - WS-REC-ABS-AMT (WS-REC-COUNT)
035400         END-IF
035500     END-IF.
035600*
035700 310-BUILD-ONE-RECOMMENDATION-EX.
035800     EXIT.
035900*----------------------------------------------------------------*
036000*    DESCENDING SORT BY |DOLLAR-AMOUNT| - A SIMPLE BUBBLE SORT.
036100*    THE TABLE NEVER HOLDS MORE THAN 5 ENTRIES SO THIS IS CHEAPER
036200*    THAN INVOKING THE SORT VERB FOR A WORK FILE.  SEE CHANGE LOG
036300*    11-02-98.
036400*----------------------------------------------------------------*
036500 350-SORT-RECOMMENDATIONS.
036600*
036700     IF WS-REC-COUNT > 1
036800         PERFORM 351-SORT-PASS THRU 351-SORT-PASS-EX
036900             VARYING WS-SORT-POS FROM 1 BY 1
037000             UNTIL WS-SORT-POS > WS-REC-COUNT
037100     END-IF.
037200*
037300 350-SORT-RECOMMENDATIONS-EX.
037400     EXIT.
037500*----------------------------------------------------------------*
037600 351-SORT-PASS.
037700*
037800     PERFORM 352-SORT-COMPARE THRU 352-SORT-COMPARE-EX
037900         VARYING WS-SORT-POS FROM 1 BY 1
038000         UNTIL WS-SORT-POS > WS-REC-COUNT - 1.
038100*
038200 351-SORT-PASS-EX.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 352-SORT-COMPARE.
038600*
038700     IF WS-REC-ABS-AMT (WS-SORT-POS) <
038800                                   WS-REC-ABS-AMT (WS-SORT-POS + 1)
038900         MOVE WS-REC-TYPE        (WS-SORT-POS)     TO WS-SWAP-TYPE
039000         MOVE WS-REC-ACTION      (WS-SORT-POS)     TO WS-SWAP-ACTION
039100         MOVE WS-REC-CURRENT-PCT (WS-SORT-POS)     TO
039200                                            WS-SWAP-CURRENT-PCT
039300         MOVE WS-REC-TARGET-PCT  (WS-SORT-POS)     TO
039400                                            WS-SWAP-TARGET-PCT
039500         MOVE WS-REC-DOLLAR-AMT  (WS-SORT-POS)     TO
039600                                            WS-SWAP-DOLLAR-AMT
039700         MOVE WS-REC-ABS-AMT     (WS-SORT-POS)     TO WS-SWAP-ABS-AMT
039800         MOVE WS-REC-REASON      (WS-SORT-POS)     TO WS-SWAP-REASON
039900*
040000         MOVE WS-REC-TYPE        (WS-SORT-POS + 1) TO
040100                                       WS-REC-TYPE (WS-SORT-POS)
040200         MOVE WS-REC-ACTION      (WS-SORT-POS + 1) TO
040300                                       WS-REC-ACTION (WS-SORT-POS)
040400         MOVE WS-REC-CURRENT-PCT (WS-SORT-POS + 1) TO
040500                                       WS-REC-CURRENT-PCT (WS-SORT-POS)
040600         MOVE WS-REC-TARGET-PCT  (WS-SORT-POS + 1) TO
040700                                       WS-REC-TARGET-PCT (WS-SORT-POS)
040800         MOVE WS-REC-DOLLAR-AMT  (WS-SORT-POS + 1) TO
040900                                       WS-REC-DOLLAR-AMT (WS-SORT-POS)
041000         MOVE WS-REC-ABS-AMT     (WS-SORT-POS + 1) TO
041100                                       WS-REC-ABS-AMT (WS-SORT-POS)
041200         MOVE WS-REC-REASON      (WS-SORT-POS + 1) TO
041300                                       WS-REC-REASON (WS-SORT-POS)
041400*
041500         MOVE WS-SWAP-TYPE         TO WS-REC-TYPE (WS-SORT-POS + 1)
041600         MOVE WS-SWAP-ACTION       TO WS-REC-ACTION (WS-SORT-POS + 1)
041700         MOVE WS-SWAP-CURRENT-PCT  TO
041800                                    WS-REC-CURRENT-PCT (WS-SORT-POS + 1)
041900         MOVE WS-SWAP-TARGET-PCT   TO
042000                                    WS-REC-TARGET-PCT (WS-SORT-POS + 1)
042100         MOVE WS-SWAP-DOLLAR-AMT   TO
042200                                    WS-REC-DOLLAR-AMT (WS-SORT-POS + 1)
042300         MOVE WS-SWAP-ABS-AMT      TO
042400                                    WS-REC-ABS-AMT (WS-SORT-POS + 1)
042500         MOVE WS-SWAP-REASON       TO
042600                                    WS-REC-REASON (WS-SORT-POS + 1)
042700     END-IF.
042800*
042900 352-SORT-COMPARE-EX.
043000     EXIT.
043100*----------------------------------------------------------------*
043200 400-COMPUTE-PRIORITY.
043300*
043400     IF WS-REC-COUNT = 0
043500         MOVE 'LOW - PORTFOLIO IS WELL BALANCED'
043600                                    TO WS-REBALANCE-PRIORITY
043700         GO TO 400-COMPUTE-PRIORITY-EX
043800     END-IF.
043900*
044000     MOVE ZERO TO WS-MAX-DRIFT.
044100     PERFORM 410-CHECK-ONE-DRIFT THRU 410-CHECK-ONE-DRIFT-EX
044200         VARYING WS-SORT-POS FROM 1 BY 1
044300         UNTIL WS-SORT-POS > WS-REC-COUNT.
044400*
044500     IF WS-MAX-DRIFT > 15.0
044600         MOVE 'HIGH - SIGNIFICANT ALLOCATION DRIFT DETECTED'
044700                                    TO WS-REBALANCE-PRIORITY
044800     ELSE
044900         IF WS-REC-COUNT >= 3
045000             MOVE 'MEDIUM - MULTIPLE ALLOCATIONS NEED ADJUSTMENT'
045100                                    TO WS-REBALANCE-PRIORITY
045200         ELSE
045300             MOVE 'LOW - MINOR REBALANCING RECOMMENDED'
045400                                    TO WS-REBALANCE-PRIORITY
045500         END-IF
045600     END-IF.
045700*
045800 400-COMPUTE-PRIORITY-EX.
045900     EXIT.
046000*----------------------------------------------------------------*
046100 410-CHECK-ONE-DRIFT.
046200*
046300     COMPUTE WS-EDIT-PCT = WS-REC-CURRENT-PCT (WS-SORT-POS)
046400                         - WS-REC-TARGET-PCT (WS-SORT-POS).
046500     IF WS-EDIT-PCT < 0
046600         COMPUTE WS-EDIT-PCT = ZERO - WS-EDIT-PCT
046700     END-IF.
046800     IF WS-EDIT-PCT > WS-MAX-DRIFT
046900         MOVE WS-EDIT-PCT TO WS-MAX-DRIFT
047000     END-IF.
047100*
047200 410-CHECK-ONE-DRIFT-EX.
047300     EXIT.
047400*----------------------------------------------------------------*
047500*    TAX-LOSS-HARVESTING SCAN - SEE CHANGE LOG 06-14-05.  READS
047600*    THE ASSET WORK FILE WMS010 LEFT BEHIND; A CANDIDATE IS ANY
047700*    HOLDING DOWN MORE THAN 5 PERCENT AND HELD OVER 30 DAYS.  THE
047710*    TABLE IS KEPT SORTED ASCENDING BY GAIN-LOSS (BIGGEST LOSS
047720*    FIRST) AS IT IS BUILT - SEE CHANGE LOG 11-04-11 (SWMS-2111).
047800*----------------------------------------------------------------*
047900 450-SCAN-TAX-LOSS.
048000*
048100     MOVE ZERO TO WS-TLH-COUNT.
048200     PERFORM 451-READ-ASSET-WORK THRU 451-READ-ASSET-WORK-EX.
048300     PERFORM 452-EVALUATE-ONE-ASSET THRU 452-EVALUATE-ONE-ASSET-EX
048400         UNTIL WS-ASSETWRK-EOF.
048500*
048600 450-SCAN-TAX-LOSS-EX.
048700     EXIT.
048800*----------------------------------------------------------------*
048900 451-READ-ASSET-WORK.
049000*
049100     READ ASSET-WORK-FILE INTO ASSET-WORK-RECORD
049200         AT END
049300             SET WS-ASSETWRK-EOF TO TRUE
049400     END-READ.
049500*
049600 451-READ-ASSET-WORK-EX.
049700     EXIT.
049800*----------------------------------------------------------------*
049900 452-EVALUATE-ONE-ASSET.
050000*
050100     IF ASSETW-GAIN-LOSS-PCT < -5.0
050200         AND ASSETW-HOLDING-DAYS > 30
050300             PERFORM 453-INSERT-TLH-CANDIDATE
050310                                    THRU 453-INSERT-TLH-CANDIDATE-EX
050400     END-IF.
050500*
051200     PERFORM 451-READ-ASSET-WORK THRU 451-READ-ASSET-WORK-EX.
051300*
051400 452-EVALUATE-ONE-ASSET-EX.
051500     EXIT.
051600*----------------------------------------------------------------*
051700*    KEEP-BEST-5/REPLACE-WEAKEST INSERTION - SAME SHAPE AS
051710*    WMS010'S 340-INSERT-TOP.  ASCENDING BY GAIN-LOSS, SO THE
051720*    WEAKEST CANDIDATE KEPT (LEAST-NEGATIVE LOSS) SITS IN SLOT 5
051730*    AND IS THE ONE COMPARED AGAINST EACH NEW HOLDING.
051900*----------------------------------------------------------------*
052000 453-INSERT-TLH-CANDIDATE.
052100*
052200     IF WS-TLH-COUNT < 5
052300         ADD 1 TO WS-TLH-COUNT
052310         MOVE ASSETW-SYMBOL        TO WS-TLH-SYMBOL (WS-TLH-COUNT)
052320         MOVE ASSETW-GAIN-LOSS     TO WS-TLH-GAIN-LOSS (WS-TLH-COUNT)
052330         MOVE ASSETW-GAIN-LOSS-PCT TO
052340                                   WS-TLH-GAIN-LOSS-PCT (WS-TLH-COUNT)
052350         MOVE WS-TLH-COUNT TO WS-TLH-BUB-POS
052360         PERFORM 454-BUBBLE-TLH THRU 454-BUBBLE-TLH-EX
052370             UNTIL WS-TLH-BUB-POS < 2
052400     ELSE
052500         IF ASSETW-GAIN-LOSS < WS-TLH-GAIN-LOSS (5)
052510             MOVE ASSETW-SYMBOL        TO WS-TLH-SYMBOL (5)
052520             MOVE ASSETW-GAIN-LOSS     TO WS-TLH-GAIN-LOSS (5)
052530             MOVE ASSETW-GAIN-LOSS-PCT TO WS-TLH-GAIN-LOSS-PCT (5)
052540             MOVE 5 TO WS-TLH-BUB-POS
052550             PERFORM 454-BUBBLE-TLH THRU 454-BUBBLE-TLH-EX
052560                 UNTIL WS-TLH-BUB-POS < 2
052570         END-IF
052600     END-IF.
052700*
052800 453-INSERT-TLH-CANDIDATE-EX.
052900     EXIT.
053000*----------------------------------------------------------------*
053100 454-BUBBLE-TLH.
053200*
053300     IF WS-TLH-GAIN-LOSS (WS-TLH-BUB-POS) <
053310                                WS-TLH-GAIN-LOSS (WS-TLH-BUB-POS - 1)
053320         MOVE WS-TLH-SYMBOL        (WS-TLH-BUB-POS) TO WS-TLH-SWAP-SYMBOL
053330         MOVE WS-TLH-GAIN-LOSS     (WS-TLH-BUB-POS) TO
053340                                              WS-TLH-SWAP-GAIN-LOSS
053350         MOVE WS-TLH-GAIN-LOSS-PCT (WS-TLH-BUB-POS) TO WS-TLH-SWAP-PCT
053360         MOVE WS-TLH-SYMBOL    (WS-TLH-BUB-POS - 1) TO
053370                                    WS-TLH-SYMBOL (WS-TLH-BUB-POS)
053380         MOVE WS-TLH-GAIN-LOSS (WS-TLH-BUB-POS - 1) TO
053390                                    WS-TLH-GAIN-LOSS (WS-TLH-BUB-POS)
053400         MOVE WS-TLH-GAIN-LOSS-PCT (WS-TLH-BUB-POS - 1) TO
053410                                    WS-TLH-GAIN-LOSS-PCT (WS-TLH-BUB-POS)
053420         MOVE WS-TLH-SWAP-SYMBOL    TO
053430                                    WS-TLH-SYMBOL (WS-TLH-BUB-POS - 1)
053440         MOVE WS-TLH-SWAP-GAIN-LOSS TO
053450                                    WS-TLH-GAIN-LOSS (WS-TLH-BUB-POS - 1)
053460         MOVE WS-TLH-SWAP-PCT       TO
053470                                    WS-TLH-GAIN-LOSS-PCT (WS-TLH-BUB-POS - 1)
053480         SUBTRACT 1 FROM WS-TLH-BUB-POS
053490     ELSE
053500         MOVE 1 TO WS-TLH-BUB-POS
053510     END-IF.
053520*
053530 454-BUBBLE-TLH-EX.
053540     EXIT.
053550*----------------------------------------------------------------*
056700 600-WRITE-REBALANCE-RPT.
056800*
056900     MOVE SPACES TO REBALANCE-REPORT-LINE.
057000     STRING 'REBALANCING REPORT: ' WS-PORTFOLIO-NAME
057100         DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE.
057200     WRITE REBALANCE-REPORT-LINE.
057300*
057400     MOVE SPACES TO REBALANCE-REPORT-LINE.
057500     STRING 'RISK TOLERANCE: ' WS-RISKP-TOLERANCE
057600         DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE.
057700     WRITE REBALANCE-REPORT-LINE.
057800*
057900     MOVE SPACES TO REBALANCE-REPORT-LINE.
058000     STRING 'REBALANCING PRIORITY: ' WS-REBALANCE-PRIORITY
058100         DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE.
058200     WRITE REBALANCE-REPORT-LINE.
058300*
058400     IF WS-REC-COUNT = 0
058500         MOVE SPACES TO REBALANCE-REPORT-LINE
058600         STRING 'PORTFOLIO IS WELL BALANCED - NO REBALANCING NEEDED'
058700             DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE
058800         WRITE REBALANCE-REPORT-LINE
058900     ELSE
059000         SET WS-SORT-POS TO 1
059100         PERFORM 610-WRITE-ONE-REC THRU 610-WRITE-ONE-REC-EX
059200             VARYING WS-SORT-POS FROM 1 BY 1
059300             UNTIL WS-SORT-POS > WS-REC-COUNT
059400     END-IF.
059500*
059600     IF WS-TLH-COUNT > 0
059700         MOVE SPACES TO REBALANCE-REPORT-LINE
059800         STRING 'TAX-LOSS HARVESTING OPPORTUNITIES:'
059900             DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE
060000         WRITE REBALANCE-REPORT-LINE
060100         SET WS-SORT-POS TO 1
060200         PERFORM 620-WRITE-ONE-TLH THRU 620-WRITE-ONE-TLH-EX
060300             VARYING WS-SORT-POS FROM 1 BY 1
060400             UNTIL WS-SORT-POS > WS-TLH-COUNT
060500     END-IF.
060600*
060700 600-WRITE-REBALANCE-RPT-EX.
060800     EXIT.
060900*----------------------------------------------------------------*
061000 610-WRITE-ONE-REC.
061100*
061200     MOVE WS-SORT-POS TO WS-EDIT-IDX.
061300     MOVE WS-REC-CURRENT-PCT (WS-SORT-POS) TO WS-EDIT-PCT.
061400     MOVE WS-REC-TARGET-PCT  (WS-SORT-POS) TO WS-EDIT-PCT2.
061500     MOVE WS-REC-DOLLAR-AMT  (WS-SORT-POS) TO WS-EDIT-MONEY.
061600     MOVE SPACES TO REBALANCE-REPORT-LINE.
061700     STRING WS-EDIT-IDX '. ' WS-REC-ACTION (WS-SORT-POS) ' '
061800         WS-REC-TYPE (WS-SORT-POS) ' $' WS-EDIT-MONEY
061900         ' (' WS-EDIT-PCT '% -> ' WS-EDIT-PCT2 '%) '
062000         WS-REC-REASON (WS-SORT-POS)
062100         DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE.
062200     WRITE REBALANCE-REPORT-LINE.
062300*
062400 610-WRITE-ONE-REC-EX.
062500     EXIT.
062600*----------------------------------------------------------------*
062700 620-WRITE-ONE-TLH.
062800*
062900     MOVE WS-SORT-POS TO WS-EDIT-IDX.
063000     MOVE WS-TLH-GAIN-LOSS (WS-SORT-POS) TO WS-EDIT-MONEY.
063100     MOVE WS-TLH-GAIN-LOSS-PCT (WS-SORT-POS) TO WS-EDIT-PCT.
063200     MOVE SPACES TO REBALANCE-REPORT-LINE.
063300     STRING '  ' WS-EDIT-IDX '. ' WS-TLH-SYMBOL (WS-SORT-POS)
063400         ' $' WS-EDIT-MONEY ' (' WS-EDIT-PCT '%)'
063500         DELIMITED BY SIZE INTO REBALANCE-REPORT-LINE.
063600     WRITE REBALANCE-REPORT-LINE.
063700*
063800 620-WRITE-ONE-TLH-EX.
063900     EXIT.
064000*----------------------------------------------------------------*
064100 700-CLOSE-FILES.
064200*
064300     CLOSE VALUATION-CONTROL-FILE.
064400     CLOSE RISK-PROFILE-FILE.
064500     CLOSE ASSET-WORK-FILE.
064600     CLOSE REBALANCE-REPORT-FILE.
064700*
064800 700-CLOSE-FILES-EX.
064900     EXIT.
065000*----------------------------------------------------------------*
065100 800-ABEND.
065200*
065300     DISPLAY '********************************************'.
065400     DISPLAY '*           WMS050 - ABEND                  *'.
065500     DISPLAY '********************************************'.
065600     DISPLAY ' PARAGRAPH: ' WS-ABEND-PARA.
065700     DISPLAY ' MESSAGE  : ' WS-ABEND-MSG.
065800     DISPLAY ' STATUS   : ' WS-ABEND-STATUS.
065900     DISPLAY '********************************************'.
066000*
066100     MOVE 16 TO RETURN-CODE.
066200     STOP RUN.
066300*
066400 800-ABEND-EX.
066500     EXIT.
