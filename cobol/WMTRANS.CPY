000100******************************************************************
000200*                                                                *
000300*   WMTRANS.CPY                                                 *
000400*   TRANSACTION LEDGER RECORD LAYOUT FOR SWMS NIGHTLY ANALYTICS  *
000500*   BATCH.  ONE ENTRY PER LEDGER POSTING (BUY, SELL, DIVIDEND,   *
000600*   DEPOSIT, WITHDRAWAL, FEE).  THE TRANSACTION FILE IS APPEND   *
000700*   ORDERED, OLDEST FIRST, AND IS READ IN THAT ORDER BY WMS020.  *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   --------------------                                        *
001100*   03-11-90  RAP   ORIGINAL LEDGER LAYOUT.                      *
001200*   11-02-92  RAP   ADDED TXN-NOTES FREE-TEXT FIELD PER AUDIT    *
001300*                   REQUEST FROM COMPLIANCE.                     *
001400*   01-21-99  MKT   Y2K - TXN-TIMESTAMP CONFIRMED CCYYMMDDHHMMSS. *
001500*                   ADDED TTS- REDEFINES BELOW SO DOWNSTREAM      *
001600*                   PROGRAMS NEVER HAVE TO RE-WINDOW THE YEAR.    *
001700*   06-14-05  DJL   ADDED TXN-NOTES TO COPYBOOK FROM LOCAL WS     *
001800*                   COPY IN WMS020 (WAS DUPLICATED - TICKET       *
001900*                   SWMS-1143).                                   *
001950*   11-04-11  PJQ   TTS- REDEFINES WAS NESTED UNDER THE LEADING    *
001960*                   FILLER AS 10-LEVELS - COMPILER REJECTED THE    *
001970*                   PICTURE-ON-A-GROUP-ITEM.  FLATTENED TO SIBLING *
001980*                   05-LEVELS LIKE WMASSET.CPY (SWMS-2110).        *
002000*                                                                *
002100******************************************************************
002200 01  TRANSACTION-RECORD.
002300     05  TXN-ID                    PIC X(10).
002400     05  TXN-TYPE                  PIC X(10).
002500         88  TXN-IS-BUY                VALUE 'BUY'.
002600         88  TXN-IS-SELL               VALUE 'SELL'.
002700         88  TXN-IS-DIVIDEND           VALUE 'DIVIDEND'.
002800         88  TXN-IS-DEPOSIT            VALUE 'DEPOSIT'.
002900         88  TXN-IS-WITHDRAWAL         VALUE 'WITHDRAWAL'.
003000         88  TXN-IS-FEE                VALUE 'FEE'.
003100     05  TXN-SYMBOL                PIC X(10).
003200     05  TXN-QUANTITY              PIC S9(9)V9(4).
003300     05  TXN-PRICE                 PIC S9(9)V99.
003400     05  TXN-TOTAL                 PIC S9(11)V99.
003500     05  TXN-TIMESTAMP             PIC 9(14).
003600     05  TXN-NOTES                 PIC X(60).
003700     05  FILLER                    PIC X(19).
003800 01  TXN-TIMESTAMP-ALT REDEFINES TRANSACTION-RECORD.
003900     05  FILLER                    PIC X(67).
004000     05  TTS-CCYY                  PIC 9(4).
004100     05  TTS-MM                    PIC 9(2).
004200     05  TTS-DD                    PIC 9(2).
004300     05  TTS-HH                    PIC 9(2).
004400     05  TTS-MIN                   PIC 9(2).
004500     05  TTS-SS                    PIC 9(2).
004600     05  FILLER                    PIC X(79).
