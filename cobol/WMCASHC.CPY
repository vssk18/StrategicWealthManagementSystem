000100******************************************************************
000200*                                                                *
000300*   WMCASHC.CPY                                                 *
000400*   CASH CONTROL WORK-FILE RECORD.  WRITTEN BY WMS020 (TRANSACT- *
000500*   ION POSTING) AND READ BY WMS010 (VALUATION) AND WMS030       *
000600*   (PERFORMANCE ANALYSIS) AS THE SECOND JOB STEP IN THE NIGHTLY *
000700*   CHAIN.  NOT A CUSTOMER-FACING FILE - INTERNAL TO THE BATCH.  *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   --------------------                                        *
001100*   04-02-93  RAP   ORIGINAL WORK RECORD WHEN WMS010/WMS020/     *
001200*                   WMS030/WMS040/WMS050 WERE SPLIT OUT OF THE   *
001300*                   OLD CBLINVAN MONOLITH.                       *
001400*   11-02-98  KDS   ADDED CASHC-BUY-COUNT/CASHC-SELL-COUNT FOR   *
001410*                   THE NEW TURNOVER-RATE CALCULATION IN WMS030. *
001500*   02-09-99  MKT   Y2K REVIEW - NO DATE FIELDS, NO CHANGE.      *
001600*                                                                *
001700******************************************************************
001800 01  CASH-CONTROL-RECORD.
001900     05  CASHC-PORTFOLIO-ID           PIC X(10).
002000     05  CASHC-CASH-BALANCE           PIC S9(9)V99.
002100     05  CASHC-INITIAL-CASH-DEPOSIT   PIC S9(9)V99.
002200     05  CASHC-TOTAL-FEES             PIC S9(9)V99.
002300     05  CASHC-TOTAL-DIVIDENDS        PIC S9(9)V99.
002400     05  CASHC-BUY-COUNT              PIC 9(5).
002500     05  CASHC-SELL-COUNT             PIC 9(5).
002600     05  FILLER                       PIC X(16).
002700 01  CASH-CONTROL-ACTIVITY-ALT REDEFINES CASH-CONTROL-RECORD.
002800     05  FILLER                       PIC X(54).
002900     05  CASHC-TXN-ACTIVITY-COUNT     PIC 9(10).
003000     05  FILLER                       PIC X(16).
