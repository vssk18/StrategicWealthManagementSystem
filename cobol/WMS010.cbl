000100******************************************************************
000200*                                                                *
000300*   PROGRAM:   WMS010                                           *
000400*   STEP 3 OF 5 IN THE SWMS NIGHTLY PORTFOLIO ANALYTICS CHAIN.   *
000500*   VALUES EVERY HOLDING ON THE ASSET FILE, BUILDS THE ASSET-    *
000600*   TYPE AND SECTOR ALLOCATION BUCKETS, PICKS THE TOP AND        *
000700*   BOTTOM FIVE PERFORMERS, AND PRODUCES THE PORTFOLIO SUMMARY   *
000800*   REPORT.  THE TOTALS AND ALLOCATION TABLES ARE CARRIED        *
000900*   FORWARD ON THE VALUATION CONTROL WORK FILE TO WMS030, 040    *
001000*   AND 050, AND A PER-ASSET WORK RECORD IS CARRIED FORWARD TO   *
001100*   WMS050 FOR THE TAX-LOSS-HARVESTING SWEEP.                    *
001200*                                                                *
001300*   CHANGE LOG                                                  *
001400*   ----------                                                  *
001500*   04-02-93  RAP   ORIGINAL PROGRAM.  SPLIT OUT OF THE OLD      *
001600*                   CBLINVAN MONOLITH (TICKET SWMS-0001).        *
001700*   08-22-94  RAP   SYMBOL TABLE RAISED FROM 200 TO 500 ENTRIES  *
001800*                   - THE GROWTH MODEL PORTFOLIOS WERE           *
001900*                   TRUNCATING (SWMS-0112).                      *
002000*   07-19-96  KDS   ADDED SECTOR ALLOCATION BUCKETS AND THE TOP/ *
002100*                   BOTTOM FIVE PERFORMER LISTS (SWMS-0640).     *
002200*   02-09-99  MKT   Y2K REMEDIATION - RUN-DATE AND PURCHASE-DATE *
002300*                   ARE NOW FULL CCYYMMDD FIELDS THROUGHOUT;     *
002400*                   REMOVED THE OLD 2-DIGIT YEAR COMPARE IN THE  *
002500*                   HOLDING-PERIOD ROUTINE.                      *
002600*   06-14-05  DJL   REPLACED THE 30-DAY-A-MONTH HOLDING PERIOD   *
002700*                   APPROXIMATION WITH THE WMDATEM ABSOLUTE-DAY  *
002800*                   ROUTINE (SWMS-1150).  ALSO SPLIT THE PER-    *
002900*                   ASSET FIGURES OUT TO THE NEW ASSET WORK FILE *
003000*                   SO WMS050 DOES NOT HAVE TO RE-DERIVE THEM    *
003100*                   (SWMS-1143).                                 *
003200*   09-30-11  PJQ   WIDENED THE MONEY FIELDS TO S9(9)V99 TO      *
003300*                   MATCH THE COPYBOOK CHANGES FOR SWMS-2077.    *
003400*                                                                *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     WMS010.
003800 AUTHOR.         R A PELLETIER.
003900 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES - WEALTH
004000                 MANAGEMENT SYSTEMS.
004100 DATE-WRITTEN.   04-02-1993.
004200 DATE-COMPILED.
004300 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS SECTOR-NAME-CLASS IS "A" THRU "Z"
005200     UPSI-0 ON STATUS IS WMS010-RERUN-SW.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ASSET-FILE ASSIGN TO ASSETIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-ASSETIN-STATUS.
005800     SELECT PORTFOLIO-HEADER-FILE ASSIGN TO PHDRUPD
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-PHDRUPD-STATUS.
006100     SELECT CASH-CONTROL-FILE ASSIGN TO CASHCTL
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-CASHCTL-STATUS.
006400     SELECT VALUATION-CONTROL-FILE ASSIGN TO VALCTL
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-VALCTL-STATUS.
006700     SELECT ASSET-WORK-FILE ASSIGN TO ASSETWRK
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-ASSETWRK-STATUS.
007000     SELECT PORTFOLIO-SUMMARY-FILE ASSIGN TO SUMMRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SUMMRPT-STATUS.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ASSET-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORDING MODE IS F.
007900 COPY WMASSET.
008000 FD  PORTFOLIO-HEADER-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORDING MODE IS F.
008300 COPY WMPHDR.
008400 FD  CASH-CONTROL-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700 COPY WMCASHC.
008800 FD  VALUATION-CONTROL-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100 COPY WMVALC.
009200 FD  ASSET-WORK-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500 COPY WMASSETW.
009600 FD  PORTFOLIO-SUMMARY-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900 01  SUMMARY-REPORT-LINE             PIC X(80).
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200*
010300 01  SYSTEM-DATE-AND-TIME.
010400     05  CURRENT-DATE.
010500         10  CURRENT-YEAR           PIC 9(2).
010600         10  CURRENT-MONTH          PIC 9(2).
010700         10  CURRENT-DAY            PIC 9(2).
010800     05  CURRENT-TIME.
010900         10  CURRENT-HOUR           PIC 9(2).
011000         10  CURRENT-MINUTE         PIC 9(2).
011100         10  CURRENT-SECOND         PIC 9(2).
011200         10  CURRENT-HNDSEC         PIC 9(2).
011300*
011400 01  WS-RUN-DATE-FIELDS.
011500     05  WS-RUN-DATE-CCYYMMDD       PIC 9(8) VALUE ZEROES.
011600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
011700     05  WS-RUN-CC                  PIC 9(2).
011800     05  WS-RUN-YY                  PIC 9(2).
011900     05  WS-RUN-MM                  PIC 9(2).
012000     05  WS-RUN-DD                  PIC 9(2).
012100*
012200*    DATE MATH WORK AREA - SUPPORTS THE WMDATEM COPY PARAGRAPH.
012300 01  DATE-MATH-WORK-AREA.
012400     05  WS-DATEM-EARLY-DATE        PIC 9(8).
012500     05  WS-DATEM-LATE-DATE         PIC 9(8).
012600     05  WS-DATEM-DAYS-BETWEEN      PIC S9(7) COMP.
012700     05  WS-DATEM-Y                 PIC 9(4)  COMP.
012800     05  WS-DATEM-M                 PIC 9(2)  COMP.
012900     05  WS-DATEM-D                 PIC 9(2)  COMP.
013000     05  WS-DATEM-ABS-EARLY         PIC S9(9) COMP.
013100     05  WS-DATEM-ABS-LATE          PIC S9(9) COMP.
013200     05  WS-DATEM-LEAP-ADJ          PIC S9(1) COMP.
013300     05  WS-DATEM-MOD4              PIC S9(4) COMP.
013400     05  WS-DATEM-MOD100            PIC S9(4) COMP.
013500     05  WS-DATEM-MOD400            PIC S9(4) COMP.
013600 01  WS-DATEM-CUM-DAYS-LIT.
013700     05  FILLER                     PIC 9(3) VALUE 000.
013800     05  FILLER                     PIC 9(3) VALUE 031.
013900     05  FILLER                     PIC 9(3) VALUE 059.
014000     05  FILLER                     PIC 9(3) VALUE 090.
014100     05  FILLER                     PIC 9(3) VALUE 120.
014200     05  FILLER                     PIC 9(3) VALUE 151.
014300     05  FILLER                     PIC 9(3) VALUE 181.
014400     05  FILLER                     PIC 9(3) VALUE 212.
014500     05  FILLER                     PIC 9(3) VALUE 243.
014600     05  FILLER                     PIC 9(3) VALUE 273.
014700     05  FILLER                     PIC 9(3) VALUE 304.
014800     05  FILLER                     PIC 9(3) VALUE 334.
014900 01  WS-DATEM-CUM-TABLE REDEFINES WS-DATEM-CUM-DAYS-LIT.
015000     05  WS-DATEM-CUM-DAYS          PIC 9(3) OCCURS 12 TIMES.
015100*
015200 01  WS-FILE-STATUSES.
015300     05  WS-ASSETIN-STATUS          PIC X(02) VALUE SPACES.
015400     05  WS-PHDRUPD-STATUS          PIC X(02) VALUE SPACES.
015500     05  WS-CASHCTL-STATUS          PIC X(02) VALUE SPACES.
015600     05  WS-VALCTL-STATUS           PIC X(02) VALUE SPACES.
015700     05  WS-ASSETWRK-STATUS         PIC X(02) VALUE SPACES.
015800     05  WS-SUMMRPT-STATUS          PIC X(02) VALUE SPACES.
015900*
016000 01  WS-SWITCHES.
016100     05  WS-ASSET-EOF-SW            PIC X(01) VALUE 'N'.
016200         88  WS-ASSET-EOF               VALUE 'Y'.
016300     05  WMS010-RERUN-SW            PIC X(01) VALUE 'N'.
016400*
016500 01  WS-ABEND-FIELDS.
016600     05  WS-ABEND-MSG               PIC X(50) VALUE SPACES.
016700     05  WS-ABEND-STATUS            PIC X(02) VALUE SPACES.
016800     05  WS-ABEND-PARA              PIC X(20) VALUE SPACES.
016900*
017000*    ASSET SYMBOL TABLE - ONE ENTRY PER DISTINCT SYMBOL, LAST
017100*    RECORD FOR A DUPLICATE SYMBOL ON THE INPUT FILE WINS.
017200 01  WS-ASSET-TABLE.
017300     05  WS-AST-ENTRY OCCURS 500 TIMES INDEXED BY WS-AST-IDX.
017400         10  WS-AST-SYMBOL          PIC X(10).
017500         10  WS-AST-NAME            PIC X(40).
017600         10  WS-AST-TYPE            PIC X(12).
017700         10  WS-AST-QUANTITY        PIC S9(9)V9(4).
017800         10  WS-AST-PURCH-PRICE     PIC S9(9)V99.
017900         10  WS-AST-CURR-PRICE      PIC S9(9)V99.
018000         10  WS-AST-PURCH-DATE      PIC 9(8).
018100         10  WS-AST-SECTOR          PIC X(20).
018200         10  WS-AST-COST-BASIS      PIC S9(9)V99.
018300         10  WS-AST-CURRENT-VALUE   PIC S9(9)V99.
018400         10  WS-AST-GAIN-LOSS       PIC S9(9)V99.
018500         10  WS-AST-GAIN-LOSS-PCT   PIC S9(3)V99.
018600         10  WS-AST-HOLDING-DAYS    PIC 9(5).
018700 01  WS-ASSET-COUNT               PIC S9(5) COMP VALUE ZERO.
018800 01  WS-ASSET-FOUND-IDX           PIC S9(5) COMP VALUE ZERO.
018900 01  WS-ASSET-SRCH-SW             PIC X(01) VALUE 'N'.
019000     88  WS-ASSET-FOUND               VALUE 'Y'.
019100*
019200*    ASSET-TYPE ALLOCATION BUCKETS - BUILT DYNAMICALLY, ONE
019300*    ENTRY APPEARS THE FIRST TIME ITS TYPE IS SEEN (OR WHEN
019400*    CASH-BALANCE > 0 IS FOLDED IN AFTER THE ASSET PASS).
019500 01  WS-TYPE-BUCKET-TABLE.
019600     05  WS-TYPE-ENTRY OCCURS 7 TIMES INDEXED BY WS-TYPE-IDX.
019700         10  WS-TYPE-NAME           PIC X(12).
019800         10  WS-TYPE-TOTAL          PIC S9(9)V99.
019900         10  WS-TYPE-PCT            PIC S9(3)V99.
020000 01  WS-TYPE-COUNT                PIC S9(3) COMP VALUE ZERO.
020100 01  WS-TYPE-FOUND-IDX            PIC S9(3) COMP VALUE ZERO.
020200*
020300*    SECTOR ALLOCATION BUCKETS - SAME DYNAMIC BUILD AS ABOVE.
020400 01  WS-SECTOR-BUCKET-TABLE.
020500     05  WS-SECTOR-ENTRY OCCURS 20 TIMES INDEXED BY WS-SECT-IDX.
020600         10  WS-SECTOR-NAME         PIC X(20).
020700         10  WS-SECTOR-TOTAL        PIC S9(9)V99.
020800         10  WS-SECTOR-PCT          PIC S9(3)V99.
020900 01  WS-SECTOR-COUNT              PIC S9(3) COMP VALUE ZERO.
021000 01  WS-SECTOR-FOUND-IDX          PIC S9(3) COMP VALUE ZERO.
021100*
021200*    TOP/BOTTOM 5 PERFORMER LISTS - MAINTAINED IN SORTED ORDER
021300*    AS EACH ASSET IS SCORED, NO SEPARATE SORT STEP NEEDED.
021400 01  WS-TOP-PERFORMER-TABLE.
021500     05  WS-TOP-SYMBOL OCCURS 5 TIMES PIC X(10).
021600     05  WS-TOP-PCT    OCCURS 5 TIMES PIC S9(3)V99.
021700 01  WS-TOP-COUNT                 PIC S9(2) COMP VALUE ZERO.
021800*
021900 01  WS-BOTTOM-PERFORMER-TABLE.
022000     05  WS-BOT-SYMBOL OCCURS 5 TIMES PIC X(10).
022100     05  WS-BOT-PCT    OCCURS 5 TIMES PIC S9(3)V99.
022200 01  WS-BOT-COUNT                 PIC S9(2) COMP VALUE ZERO.
022300*
022400 01  WS-BUBBLE-FIELDS.
022500     05  WS-BUB-POS                 PIC S9(2) COMP VALUE ZERO.
022600     05  WS-SWAP-SYMBOL             PIC X(10).
022700     05  WS-SWAP-PCT                PIC S9(3)V99.
022800*
022900 01  WS-PORTFOLIO-TOTALS.
023000     05  WS-TOTAL-VALUE             PIC S9(9)V99 VALUE ZERO.
023100     05  WS-TOTAL-COST-BASIS        PIC S9(9)V99 VALUE ZERO.
023200     05  WS-TOTAL-GAIN-LOSS         PIC S9(9)V99 VALUE ZERO.
023300     05  WS-TOTAL-GAIN-LOSS-PCT     PIC S9(3)V99 VALUE ZERO.
023400     05  WS-GAIN-LOSS-DENOM         PIC S9(9)V99 VALUE ZERO.
023500*
023600 01  WS-TOTALS-EDIT-ALT REDEFINES WS-PORTFOLIO-TOTALS.
023700     05  FILLER                     PIC X(11).
023800     05  WS-COST-BASIS-SIGN-VIEW    PIC S9(9)V99.
023900     05  FILLER                     PIC X(15).
024000*
024100 01  WS-PORTFOLIO-ID                PIC X(10) VALUE SPACES.
024200 01  WS-PORTFOLIO-NAME              PIC X(40) VALUE SPACES.
024300 01  WS-CASH-BALANCE                PIC S9(9)V99 VALUE ZERO.
024400 01  WS-INITIAL-CASH-DEPOSIT        PIC S9(9)V99 VALUE ZERO.
024500*
024600 01  WS-EDIT-FIELDS.
024700     05  WS-EDIT-MONEY              PIC -(9)9.99.
024750     05  WS-EDIT-MONEY2             PIC -(9)9.99.
024800     05  WS-EDIT-PCT                PIC -(3)9.99.
024900     05  WS-EDIT-COUNT              PIC ZZZZ9.
025000*
025100******************************************************************
025200 PROCEDURE DIVISION.
025300******************************************************************
025400 000-MAIN-PROCESS.
025500*
025600     PERFORM 100-OPEN-FILES         THRU 100-OPEN-FILES-EX.
025700     PERFORM 105-SET-RUN-DATE       THRU 105-SET-RUN-DATE-EX.
025800     PERFORM 110-READ-CASH-CONTROL  THRU 110-READ-CASH-CONTROL-EX.
025900     PERFORM 120-READ-PORT-HEADER   THRU 120-READ-PORT-HEADER-EX.
026000     PERFORM 200-LOAD-ASSETS        THRU 200-LOAD-ASSETS-EX.
026100     PERFORM 300-COMPUTE-ASSETS     THRU 300-COMPUTE-ASSETS-EX.
026200     PERFORM 400-FINISH-TOTALS      THRU 400-FINISH-TOTALS-EX.
026300     PERFORM 500-WRITE-VALUATION-CTL
026400                                    THRU 500-WRITE-VALUATION-CTL-EX.
026500     PERFORM 600-WRITE-PORT-SUMMARY THRU 600-WRITE-PORT-SUMMARY-EX.
026600     PERFORM 700-CLOSE-FILES        THRU 700-CLOSE-FILES-EX.
026700*
026800     STOP RUN.
026900*----------------------------------------------------------------*
027000 100-OPEN-FILES.
027100*
027200     OPEN INPUT  ASSET-FILE.
027300     IF WS-ASSETIN-STATUS NOT = '00'
027400         MOVE 'ERROR OPENING ASSET-FILE'  TO WS-ABEND-MSG
027500         MOVE WS-ASSETIN-STATUS            TO WS-ABEND-STATUS
027600         MOVE '100-OPEN-FILES'             TO WS-ABEND-PARA
027700         PERFORM 800-ABEND THRU 800-ABEND-EX
027800     END-IF.
027900*
028000     OPEN INPUT  PORTFOLIO-HEADER-FILE.
028100     IF WS-PHDRUPD-STATUS NOT = '00'
028200         MOVE 'ERROR OPENING PORTFOLIO-HEADER-FILE' TO WS-ABEND-MSG
028300         MOVE WS-PHDRUPD-STATUS             TO WS-ABEND-STATUS
028400         MOVE '100-OPEN-FILES'              TO WS-ABEND-PARA
028500         PERFORM 800-ABEND THRU 800-ABEND-EX
028600     END-IF.
028700*
028800     OPEN INPUT  CASH-CONTROL-FILE.
028900     IF WS-CASHCTL-STATUS NOT = '00'
029000         MOVE 'ERROR OPENING CASH-CONTROL-FILE' TO WS-ABEND-MSG
029100         MOVE WS-CASHCTL-STATUS             TO WS-ABEND-STATUS
029200         MOVE '100-OPEN-FILES'              TO WS-ABEND-PARA
029300         PERFORM 800-ABEND THRU 800-ABEND-EX
029400     END-IF.
029500*
029600     OPEN OUTPUT VALUATION-CONTROL-FILE.
029700     IF WS-VALCTL-STATUS NOT = '00'
029800         MOVE 'ERROR OPENING VALUATION-CONTROL-FILE' TO WS-ABEND-MSG
029900         MOVE WS-VALCTL-STATUS              TO WS-ABEND-STATUS
030000         MOVE '100-OPEN-FILES'              TO WS-ABEND-PARA
030100         PERFORM 800-ABEND THRU 800-ABEND-EX
030200     END-IF.
030300*
030400     OPEN OUTPUT ASSET-WORK-FILE.
030500     IF WS-ASSETWRK-STATUS NOT = '00'
030600         MOVE 'ERROR OPENING ASSET-WORK-FILE'  TO WS-ABEND-MSG
030700         MOVE WS-ASSETWRK-STATUS             TO WS-ABEND-STATUS
030800         MOVE '100-OPEN-FILES'               TO WS-ABEND-PARA
030900         PERFORM 800-ABEND THRU 800-ABEND-EX
031000     END-IF.
031100*
031200     OPEN OUTPUT PORTFOLIO-SUMMARY-FILE.
031300     IF WS-SUMMRPT-STATUS NOT = '00'
031400         MOVE 'ERROR OPENING PORTFOLIO-SUMMARY-FILE' TO WS-ABEND-MSG
031500         MOVE WS-SUMMRPT-STATUS             TO WS-ABEND-STATUS
031600         MOVE '100-OPEN-FILES'              TO WS-ABEND-PARA
031700         PERFORM 800-ABEND THRU 800-ABEND-EX
031800     END-IF.
031900*
032000 100-OPEN-FILES-EX.
032100     EXIT.
032200*----------------------------------------------------------------*
032300 105-SET-RUN-DATE.
032400*
032500     ACCEPT CURRENT-DATE FROM DATE.
032600     ACCEPT CURRENT-TIME FROM TIME.
032700*
032800*    Y2K CENTURY WINDOW - SEE CHANGE LOG 02-09-99.
032900     MOVE CURRENT-YEAR  TO WS-RUN-YY.
033000     MOVE CURRENT-MONTH TO WS-RUN-MM.
033100     MOVE CURRENT-DAY   TO WS-RUN-DD.
033200     IF WS-RUN-YY < 50
033300         MOVE 20 TO WS-RUN-CC
033400     ELSE
033500         MOVE 19 TO WS-RUN-CC
033600     END-IF.
033700*
033800 105-SET-RUN-DATE-EX.
033900     EXIT.
034000*----------------------------------------------------------------*
034100 110-READ-CASH-CONTROL.
034200*
034300     READ CASH-CONTROL-FILE INTO CASH-CONTROL-RECORD
034400         AT END
034500             MOVE 'CASH-CONTROL-FILE IS EMPTY' TO WS-ABEND-MSG
034600             MOVE '00'                  TO WS-ABEND-STATUS
034700             MOVE '110-READ-CASH-CONTROL' TO WS-ABEND-PARA
034800             PERFORM 800-ABEND THRU 800-ABEND-EX
034900     END-READ.
035000*
035100     MOVE CASHC-CASH-BALANCE         TO WS-CASH-BALANCE.
035200     MOVE CASHC-INITIAL-CASH-DEPOSIT TO WS-INITIAL-CASH-DEPOSIT.
035300*
035400 110-READ-CASH-CONTROL-EX.
035500     EXIT.
035600*----------------------------------------------------------------*
035700 120-READ-PORT-HEADER.
035800*
035900     READ PORTFOLIO-HEADER-FILE INTO PORTFOLIO-HEADER
036000         AT END
036100             MOVE 'PORTFOLIO-HEADER-FILE IS EMPTY' TO WS-ABEND-MSG
036200             MOVE '00'                 TO WS-ABEND-STATUS
036300             MOVE '120-READ-PORT-HEADER' TO WS-ABEND-PARA
036400             PERFORM 800-ABEND THRU 800-ABEND-EX
036500     END-READ.
036600*
036700     MOVE PORTFOLIO-ID   TO WS-PORTFOLIO-ID.
036800     MOVE PORTFOLIO-NAME TO WS-PORTFOLIO-NAME.
036900*
037000 120-READ-PORT-HEADER-EX.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 200-LOAD-ASSETS.
037400*
037500     PERFORM 220-READ-NEXT-ASSET THRU 220-READ-NEXT-ASSET-EX.
037600     PERFORM 210-STORE-ASSET     THRU 210-STORE-ASSET-EX
037700         UNTIL WS-ASSET-EOF.
037800*
037900 200-LOAD-ASSETS-EX.
038000     EXIT.
038100*----------------------------------------------------------------*
038200 210-STORE-ASSET.
038300*
038400     MOVE 'N' TO WS-ASSET-SRCH-SW.
038500     MOVE ZERO TO WS-ASSET-FOUND-IDX.
038600     SET WS-AST-IDX TO 1.
038700     PERFORM 211-SEARCH-ASSET THRU 211-SEARCH-ASSET-EX
038800         UNTIL WS-ASSET-FOUND
038900            OR WS-AST-IDX > WS-ASSET-COUNT.
039000*
039100     IF NOT WS-ASSET-FOUND
039200         IF WS-ASSET-COUNT < 500
039300             ADD 1 TO WS-ASSET-COUNT
039400             SET WS-AST-IDX TO WS-ASSET-COUNT
039500         ELSE
039600             DISPLAY 'WMS010 - ASSET TABLE FULL, SYMBOL '
039700                     ASSET-SYMBOL ' DROPPED'
039800             GO TO 210-STORE-ASSET-EX
039900         END-IF
040000     END-IF.
040100*
040200     MOVE ASSET-SYMBOL        TO WS-AST-SYMBOL (WS-AST-IDX).
040300     MOVE ASSET-NAME          TO WS-AST-NAME   (WS-AST-IDX).
040400     MOVE ASSET-TYPE          TO WS-AST-TYPE   (WS-AST-IDX).
040500     MOVE ASSET-QUANTITY      TO WS-AST-QUANTITY    (WS-AST-IDX).
040600     MOVE ASSET-PURCHASE-PRICE TO WS-AST-PURCH-PRICE (WS-AST-IDX).
040700     MOVE ASSET-CURRENT-PRICE TO WS-AST-CURR-PRICE  (WS-AST-IDX).
040800     MOVE ASSET-PURCHASE-DATE TO WS-AST-PURCH-DATE  (WS-AST-IDX).
040900     MOVE ASSET-SECTOR        TO WS-AST-SECTOR      (WS-AST-IDX).
041000*
041100     PERFORM 220-READ-NEXT-ASSET THRU 220-READ-NEXT-ASSET-EX.
041200*
041300 210-STORE-ASSET-EX.
041400     EXIT.
041500*----------------------------------------------------------------*
041600 211-SEARCH-ASSET.
041700*
041800     IF WS-AST-SYMBOL (WS-AST-IDX) = ASSET-SYMBOL
041900         MOVE 'Y' TO WS-ASSET-SRCH-SW
042000         SET WS-ASSET-FOUND-IDX TO WS-AST-IDX
042100     ELSE
042200         SET WS-AST-IDX UP BY 1
042300     END-IF.
042400*
042500 211-SEARCH-ASSET-EX.
042600     EXIT.
042700*----------------------------------------------------------------*
042800 220-READ-NEXT-ASSET.
042900*
043000     READ ASSET-FILE
043100         AT END MOVE 'Y' TO WS-ASSET-EOF-SW
043200     END-READ.
043300*
043400 220-READ-NEXT-ASSET-EX.
043500     EXIT.
043600*----------------------------------------------------------------*
043700 300-COMPUTE-ASSETS.
043800*
043900     SET WS-AST-IDX TO 1.
044000     PERFORM 310-COMPUTE-ONE-ASSET THRU 310-COMPUTE-ONE-ASSET-EX
044100         VARYING WS-AST-IDX FROM 1 BY 1
044200         UNTIL WS-AST-IDX > WS-ASSET-COUNT.
044300*
044400 300-COMPUTE-ASSETS-EX.
044500     EXIT.
044600*----------------------------------------------------------------*
044700 310-COMPUTE-ONE-ASSET.
044800*
044900     COMPUTE WS-AST-COST-BASIS (WS-AST-IDX) ROUNDED =
045000         WS-AST-QUANTITY (WS-AST-IDX) * WS-AST-PURCH-PRICE (WS-AST-IDX).
045100*
045200     COMPUTE WS-AST-CURRENT-VALUE (WS-AST-IDX) ROUNDED =
045300         WS-AST-QUANTITY (WS-AST-IDX) * WS-AST-CURR-PRICE (WS-AST-IDX).
045400*
045500     COMPUTE WS-AST-GAIN-LOSS (WS-AST-IDX) =
045600         WS-AST-CURRENT-VALUE (WS-AST-IDX)
045700       - WS-AST-COST-BASIS    (WS-AST-IDX).
045800*
045900     IF WS-AST-COST-BASIS (WS-AST-IDX) = ZERO
046000         MOVE ZERO TO WS-AST-GAIN-LOSS-PCT (WS-AST-IDX)
046100     ELSE
046200         COMPUTE WS-AST-GAIN-LOSS-PCT (WS-AST-IDX) ROUNDED =
046300             WS-AST-GAIN-LOSS (WS-AST-IDX)
046400           / WS-AST-COST-BASIS (WS-AST-IDX) * 100
046500     END-IF.
046600*
046700     MOVE WS-AST-PURCH-DATE (WS-AST-IDX) TO WS-DATEM-EARLY-DATE.
046800     MOVE WS-RUN-DATE-CCYYMMDD           TO WS-DATEM-LATE-DATE.
046900     COPY WMDATEM.
047000     MOVE WS-DATEM-DAYS-BETWEEN TO WS-AST-HOLDING-DAYS (WS-AST-IDX).
047100*
047200     ADD WS-AST-CURRENT-VALUE (WS-AST-IDX) TO WS-TOTAL-VALUE.
047300     ADD WS-AST-COST-BASIS    (WS-AST-IDX) TO WS-TOTAL-COST-BASIS.
047400*
047500     PERFORM 320-ACCUM-TYPE-BUCKET   THRU 320-ACCUM-TYPE-BUCKET-EX.
047600     PERFORM 330-ACCUM-SECTOR-BUCKET THRU 330-ACCUM-SECTOR-BUCKET-EX.
047700     PERFORM 340-INSERT-TOP          THRU 340-INSERT-TOP-EX.
047800     PERFORM 350-INSERT-BOTTOM       THRU 350-INSERT-BOTTOM-EX.
047900     PERFORM 360-WRITE-ASSET-WORK    THRU 360-WRITE-ASSET-WORK-EX.
048000*
048100 310-COMPUTE-ONE-ASSET-EX.
048200     EXIT.
048300*----------------------------------------------------------------*
048400 320-ACCUM-TYPE-BUCKET.
048500*
048600     MOVE ZERO TO WS-TYPE-FOUND-IDX.
048700     SET WS-TYPE-IDX TO 1.
048800     PERFORM 321-SEARCH-TYPE THRU 321-SEARCH-TYPE-EX
048900         UNTIL WS-TYPE-FOUND-IDX NOT = ZERO
049000            OR WS-TYPE-IDX > WS-TYPE-COUNT.
049100*
049200     IF WS-TYPE-FOUND-IDX = ZERO
049300         ADD 1 TO WS-TYPE-COUNT
049400         SET WS-TYPE-IDX TO WS-TYPE-COUNT
049500         MOVE WS-AST-TYPE (WS-AST-IDX) TO WS-TYPE-NAME (WS-TYPE-IDX)
049600         MOVE ZERO TO WS-TYPE-TOTAL (WS-TYPE-IDX)
049700     ELSE
049800         SET WS-TYPE-IDX TO WS-TYPE-FOUND-IDX
049900     END-IF.
050000*
050100     ADD WS-AST-CURRENT-VALUE (WS-AST-IDX)
050200         TO WS-TYPE-TOTAL (WS-TYPE-IDX).
050300*
050400 320-ACCUM-TYPE-BUCKET-EX.
050500     EXIT.
050600*----------------------------------------------------------------*
050700 321-SEARCH-TYPE.
050800*
050900     IF WS-TYPE-NAME (WS-TYPE-IDX) = WS-AST-TYPE (WS-AST-IDX)
051000         SET WS-TYPE-FOUND-IDX TO WS-TYPE-IDX
051100     ELSE
051200         SET WS-TYPE-IDX UP BY 1
051300     END-IF.
051400*
051500 321-SEARCH-TYPE-EX.
051600     EXIT.
051700*----------------------------------------------------------------*
051800 330-ACCUM-SECTOR-BUCKET.
051900*
052000     MOVE ZERO TO WS-SECTOR-FOUND-IDX.
052100     SET WS-SECT-IDX TO 1.
052200     PERFORM 331-SEARCH-SECTOR THRU 331-SEARCH-SECTOR-EX
052300         UNTIL WS-SECTOR-FOUND-IDX NOT = ZERO
052400            OR WS-SECT-IDX > WS-SECTOR-COUNT.
052500*
052600     IF WS-SECTOR-FOUND-IDX = ZERO
052700         IF WS-SECTOR-COUNT < 20
052800             ADD 1 TO WS-SECTOR-COUNT
052900             SET WS-SECT-IDX TO WS-SECTOR-COUNT
053000             MOVE WS-AST-SECTOR (WS-AST-IDX)
053100                                   TO WS-SECTOR-NAME (WS-SECT-IDX)
053200             MOVE ZERO TO WS-SECTOR-TOTAL (WS-SECT-IDX)
053300         ELSE
053400             DISPLAY 'WMS010 - SECTOR TABLE FULL, SECTOR '
053500                     WS-AST-SECTOR (WS-AST-IDX) ' DROPPED'
053600             GO TO 330-ACCUM-SECTOR-BUCKET-EX
053700         END-IF
053800     ELSE
053900         SET WS-SECT-IDX TO WS-SECTOR-FOUND-IDX
054000     END-IF.
054100*
054200     ADD WS-AST-CURRENT-VALUE (WS-AST-IDX)
054300         TO WS-SECTOR-TOTAL (WS-SECT-IDX).
054400*
054500 330-ACCUM-SECTOR-BUCKET-EX.
054600     EXIT.
054700*----------------------------------------------------------------*
054800 331-SEARCH-SECTOR.
054900*
055000     IF WS-SECTOR-NAME (WS-SECT-IDX) = WS-AST-SECTOR (WS-AST-IDX)
055100         SET WS-SECTOR-FOUND-IDX TO WS-SECT-IDX
055200     ELSE
055300         SET WS-SECT-IDX UP BY 1
055400     END-IF.
055500*
055600 331-SEARCH-SECTOR-EX.
055700     EXIT.
055800*----------------------------------------------------------------*
055900 340-INSERT-TOP.
056000*
056100     IF WS-TOP-COUNT < 5
056200         ADD 1 TO WS-TOP-COUNT
056300         MOVE WS-AST-SYMBOL (WS-AST-IDX) TO WS-TOP-SYMBOL (WS-TOP-COUNT)
056400         MOVE WS-AST-GAIN-LOSS-PCT (WS-AST-IDX)
056500                                         TO WS-TOP-PCT (WS-TOP-COUNT)
056600         MOVE WS-TOP-COUNT TO WS-BUB-POS
056700         PERFORM 341-BUBBLE-TOP THRU 341-BUBBLE-TOP-EX
056800             UNTIL WS-BUB-POS < 2
056900     ELSE
057000         IF WS-AST-GAIN-LOSS-PCT (WS-AST-IDX) > WS-TOP-PCT (5)
057100             MOVE WS-AST-SYMBOL (WS-AST-IDX)   TO WS-TOP-SYMBOL (5)
057200             MOVE WS-AST-GAIN-LOSS-PCT (WS-AST-IDX) TO WS-TOP-PCT (5)
057300             MOVE 5 TO WS-BUB-POS
057400             PERFORM 341-BUBBLE-TOP THRU 341-BUBBLE-TOP-EX
057500                 UNTIL WS-BUB-POS < 2
057600         END-IF
057700     END-IF.
057800*
057900 340-INSERT-TOP-EX.
058000     EXIT.
058100*----------------------------------------------------------------*
058200 341-BUBBLE-TOP.
058300*
058400     IF WS-TOP-PCT (WS-BUB-POS) > WS-TOP-PCT (WS-BUB-POS - 1)
058500         MOVE WS-TOP-SYMBOL (WS-BUB-POS)     TO WS-SWAP-SYMBOL
058600         MOVE WS-TOP-PCT    (WS-BUB-POS)     TO WS-SWAP-PCT
058700         MOVE WS-TOP-SYMBOL (WS-BUB-POS - 1) TO WS-TOP-SYMBOL (WS-BUB-POS)
058800         MOVE WS-TOP-PCT    (WS-BUB-POS - 1) TO WS-TOP-PCT (WS-BUB-POS)
058900         MOVE WS-SWAP-SYMBOL TO WS-TOP-SYMBOL (WS-BUB-POS - 1)
059000         MOVE WS-SWAP-PCT    TO WS-TOP-PCT    (WS-BUB-POS - 1)
059100         SUBTRACT 1 FROM WS-BUB-POS
059200     ELSE
059300         MOVE 1 TO WS-BUB-POS
059400     END-IF.
059500*
059600 341-BUBBLE-TOP-EX.
059700     EXIT.
059800*----------------------------------------------------------------*
059900 350-INSERT-BOTTOM.
060000*
060100     IF WS-BOT-COUNT < 5
060200         ADD 1 TO WS-BOT-COUNT
060300         MOVE WS-AST-SYMBOL (WS-AST-IDX) TO WS-BOT-SYMBOL (WS-BOT-COUNT)
060400         MOVE WS-AST-GAIN-LOSS-PCT (WS-AST-IDX)
060500                                         TO WS-BOT-PCT (WS-BOT-COUNT)
060600         MOVE WS-BOT-COUNT TO WS-BUB-POS
060700         PERFORM 351-BUBBLE-BOTTOM THRU 351-BUBBLE-BOTTOM-EX
060800             UNTIL WS-BUB-POS < 2
060900     ELSE
061000         IF WS-AST-GAIN-LOSS-PCT (WS-AST-IDX) < WS-BOT-PCT (5)
061100             MOVE WS-AST-SYMBOL (WS-AST-IDX)   TO WS-BOT-SYMBOL (5)
061200             MOVE WS-AST-GAIN-LOSS-PCT (WS-AST-IDX) TO WS-BOT-PCT (5)
061300             MOVE 5 TO WS-BUB-POS
061400             PERFORM 351-BUBBLE-BOTTOM THRU 351-BUBBLE-BOTTOM-EX
061500                 UNTIL WS-BUB-POS < 2
061600         END-IF
061700     END-IF.
061800*
061900 350-INSERT-BOTTOM-EX.
062000     EXIT.
062100*----------------------------------------------------------------*
062200 351-BUBBLE-BOTTOM.
062300*
062400     IF WS-BOT-PCT (WS-BUB-POS) < WS-BOT-PCT (WS-BUB-POS - 1)
062500         MOVE WS-BOT-SYMBOL (WS-BUB-POS)     TO WS-SWAP-SYMBOL
062600         MOVE WS-BOT-PCT    (WS-BUB-POS)     TO WS-SWAP-PCT
062700         MOVE WS-BOT-SYMBOL (WS-BUB-POS - 1) TO WS-BOT-SYMBOL (WS-BUB-POS)
062800         MOVE WS-BOT-PCT    (WS-BUB-POS - 1) TO WS-BOT-PCT (WS-BUB-POS)
062900         MOVE WS-SWAP-SYMBOL TO WS-BOT-SYMBOL (WS-BUB-POS - 1)
063000         MOVE WS-SWAP-PCT    TO WS-BOT-PCT    (WS-BUB-POS - 1)
063100         SUBTRACT 1 FROM WS-BUB-POS
063200     ELSE
063300         MOVE 1 TO WS-BUB-POS
063400     END-IF.
063500*
063600 351-BUBBLE-BOTTOM-EX.
063700     EXIT.
063800*----------------------------------------------------------------*
063900 360-WRITE-ASSET-WORK.
064000*
064100     MOVE WS-AST-SYMBOL       (WS-AST-IDX) TO ASSETW-SYMBOL.
064200     MOVE WS-AST-TYPE         (WS-AST-IDX) TO ASSETW-ASSET-TYPE.
064300     MOVE WS-AST-COST-BASIS   (WS-AST-IDX) TO ASSETW-COST-BASIS.
064400     MOVE WS-AST-CURRENT-VALUE(WS-AST-IDX) TO ASSETW-CURRENT-VALUE.
064500     MOVE WS-AST-GAIN-LOSS    (WS-AST-IDX) TO ASSETW-GAIN-LOSS.
064600     MOVE WS-AST-GAIN-LOSS-PCT(WS-AST-IDX) TO ASSETW-GAIN-LOSS-PCT.
064700     MOVE WS-AST-HOLDING-DAYS (WS-AST-IDX) TO ASSETW-HOLDING-DAYS.
064800     MOVE WS-AST-PURCH-DATE   (WS-AST-IDX) TO ASSETW-PURCHASE-DATE.
064900*
065000     WRITE ASSET-WORK-RECORD.
065100     IF WS-ASSETWRK-STATUS NOT = '00'
065200         MOVE 'ERROR WRITING ASSET-WORK-FILE' TO WS-ABEND-MSG
065300         MOVE WS-ASSETWRK-STATUS          TO WS-ABEND-STATUS
065400         MOVE '360-WRITE-ASSET-WORK'      TO WS-ABEND-PARA
065500         PERFORM 800-ABEND THRU 800-ABEND-EX
065600     END-IF.
065700*
065800 360-WRITE-ASSET-WORK-EX.
065900     EXIT.
066000*----------------------------------------------------------------*
066100 400-FINISH-TOTALS.
066200*
066300     ADD WS-CASH-BALANCE TO WS-TOTAL-VALUE.
066400*
066500     IF WS-CASH-BALANCE > ZERO
066600         MOVE ZERO TO WS-TYPE-FOUND-IDX
066700         SET WS-TYPE-IDX TO 1
066800         PERFORM 401-SEARCH-CASH-TYPE THRU 401-SEARCH-CASH-TYPE-EX
066900             UNTIL WS-TYPE-FOUND-IDX NOT = ZERO
067000                OR WS-TYPE-IDX > WS-TYPE-COUNT
067100         IF WS-TYPE-FOUND-IDX = ZERO
067200             ADD 1 TO WS-TYPE-COUNT
067300             SET WS-TYPE-IDX TO WS-TYPE-COUNT
067400             MOVE 'CASH'       TO WS-TYPE-NAME (WS-TYPE-IDX)
067500             MOVE ZERO         TO WS-TYPE-TOTAL (WS-TYPE-IDX)
067600         ELSE
067700             SET WS-TYPE-IDX TO WS-TYPE-FOUND-IDX
067800         END-IF
067900         ADD WS-CASH-BALANCE TO WS-TYPE-TOTAL (WS-TYPE-IDX)
068000     END-IF.
068100*
068200     ADD WS-TOTAL-COST-BASIS WS-INITIAL-CASH-DEPOSIT
068300         GIVING WS-GAIN-LOSS-DENOM.
068400     COMPUTE WS-TOTAL-GAIN-LOSS =
068500         WS-TOTAL-VALUE - WS-GAIN-LOSS-DENOM.
068600     IF WS-GAIN-LOSS-DENOM = ZERO
068700         MOVE ZERO TO WS-TOTAL-GAIN-LOSS-PCT
068800     ELSE
068900         COMPUTE WS-TOTAL-GAIN-LOSS-PCT ROUNDED =
069000             WS-TOTAL-GAIN-LOSS / WS-GAIN-LOSS-DENOM * 100
069100     END-IF.
069200*
069300     PERFORM 410-COMPUTE-TYPE-PCTS   THRU 410-COMPUTE-TYPE-PCTS-EX
069400         VARYING WS-TYPE-IDX FROM 1 BY 1
069500         UNTIL WS-TYPE-IDX > WS-TYPE-COUNT.
069600*
069700     PERFORM 420-COMPUTE-SECTOR-PCTS THRU 420-COMPUTE-SECTOR-PCTS-EX
069800         VARYING WS-SECT-IDX FROM 1 BY 1
069900         UNTIL WS-SECT-IDX > WS-SECTOR-COUNT.
070000*
070100 400-FINISH-TOTALS-EX.
070200     EXIT.
070300*----------------------------------------------------------------*
070400 401-SEARCH-CASH-TYPE.
070500*
070600     IF WS-TYPE-NAME (WS-TYPE-IDX) = 'CASH'
070700         SET WS-TYPE-FOUND-IDX TO WS-TYPE-IDX
070800     ELSE
070900         SET WS-TYPE-IDX UP BY 1
071000     END-IF.
071100*
071200 401-SEARCH-CASH-TYPE-EX.
071300     EXIT.
071400*----------------------------------------------------------------*
071500 410-COMPUTE-TYPE-PCTS.
071600*
071700     IF WS-TOTAL-VALUE = ZERO
071800         MOVE ZERO TO WS-TYPE-PCT (WS-TYPE-IDX)
071900     ELSE
072000         COMPUTE WS-TYPE-PCT (WS-TYPE-IDX) ROUNDED =
072100             WS-TYPE-TOTAL (WS-TYPE-IDX) / WS-TOTAL-VALUE * 100
072200     END-IF.
072300*
072400 410-COMPUTE-TYPE-PCTS-EX.
072500     EXIT.
072600*----------------------------------------------------------------*
072700 420-COMPUTE-SECTOR-PCTS.
072800*
072900     IF WS-TOTAL-VALUE = ZERO
073000         MOVE ZERO TO WS-SECTOR-PCT (WS-SECT-IDX)
073100     ELSE
073200         COMPUTE WS-SECTOR-PCT (WS-SECT-IDX) ROUNDED =
073300             WS-SECTOR-TOTAL (WS-SECT-IDX) / WS-TOTAL-VALUE * 100
073400     END-IF.
073500*
073600 420-COMPUTE-SECTOR-PCTS-EX.
073700     EXIT.
073800*----------------------------------------------------------------*
073900 500-WRITE-VALUATION-CTL.
074000*
074100     MOVE WS-PORTFOLIO-ID         TO VALC-PORTFOLIO-ID.
074150     MOVE WS-PORTFOLIO-NAME       TO VALC-PORTFOLIO-NAME.
074200     MOVE WS-TOTAL-VALUE          TO VALC-TOTAL-VALUE.
074300     MOVE WS-TOTAL-COST-BASIS     TO VALC-TOTAL-COST-BASIS.
074400     MOVE WS-TOTAL-GAIN-LOSS      TO VALC-TOTAL-GAIN-LOSS.
074500     MOVE WS-TOTAL-GAIN-LOSS-PCT  TO VALC-TOTAL-GAIN-LOSS-PCT.
074600     MOVE WS-ASSET-COUNT          TO VALC-ASSET-COUNT.
074700     MOVE WS-TYPE-COUNT           TO VALC-TYPE-COUNT.
074800     MOVE WS-SECTOR-COUNT         TO VALC-SECTOR-COUNT.
074900*
075000     SET VALC-TYPE-IDX TO 1.
075100     PERFORM 510-MOVE-TYPE-ENTRY THRU 510-MOVE-TYPE-ENTRY-EX
075200         VARYING VALC-TYPE-IDX FROM 1 BY 1
075300         UNTIL VALC-TYPE-IDX > 7.
075400*
075500     SET VALC-SECTOR-IDX TO 1.
075600     PERFORM 520-MOVE-SECTOR-ENTRY THRU 520-MOVE-SECTOR-ENTRY-EX
075700         VARYING VALC-SECTOR-IDX FROM 1 BY 1
075800         UNTIL VALC-SECTOR-IDX > 20.
075900*
076000     SET VALC-TOP-IDX TO 1.
076100     PERFORM 530-MOVE-TOP-ENTRY THRU 530-MOVE-TOP-ENTRY-EX
076200         VARYING VALC-TOP-IDX FROM 1 BY 1
076300         UNTIL VALC-TOP-IDX > 5.
076400*
076500     SET VALC-BOT-IDX TO 1.
076600     PERFORM 540-MOVE-BOT-ENTRY THRU 540-MOVE-BOT-ENTRY-EX
076700         VARYING VALC-BOT-IDX FROM 1 BY 1
076800         UNTIL VALC-BOT-IDX > 5.
076900*
077000     WRITE VALUATION-CONTROL-RECORD.
077100     IF WS-VALCTL-STATUS NOT = '00'
077200         MOVE 'ERROR WRITING VALUATION-CONTROL-FILE' TO WS-ABEND-MSG
077300         MOVE WS-VALCTL-STATUS           TO WS-ABEND-STATUS
077400         MOVE '500-WRITE-VALUATION-CTL'  TO WS-ABEND-PARA
077500         PERFORM 800-ABEND THRU 800-ABEND-EX
077600     END-IF.
077700*
077800 500-WRITE-VALUATION-CTL-EX.
077900     EXIT.
078000*----------------------------------------------------------------*
078100 510-MOVE-TYPE-ENTRY.
078200*
078300     IF VALC-TYPE-IDX <= WS-TYPE-COUNT
078400         MOVE WS-TYPE-NAME (VALC-TYPE-IDX) TO VALC-TYPE-NAME (VALC-TYPE-IDX)
078500         MOVE WS-TYPE-PCT  (VALC-TYPE-IDX) TO VALC-TYPE-PCT  (VALC-TYPE-IDX)
078600     ELSE
078700         MOVE SPACES TO VALC-TYPE-NAME (VALC-TYPE-IDX)
078800         MOVE ZERO   TO VALC-TYPE-PCT  (VALC-TYPE-IDX)
078900     END-IF.
079000*
079100 510-MOVE-TYPE-ENTRY-EX.
079200     EXIT.
079300*----------------------------------------------------------------*
079400 520-MOVE-SECTOR-ENTRY.
079500*
079600     IF VALC-SECTOR-IDX <= WS-SECTOR-COUNT
079700         MOVE WS-SECTOR-NAME (VALC-SECTOR-IDX)
079800                                TO VALC-SECTOR-NAME (VALC-SECTOR-IDX)
079900         MOVE WS-SECTOR-PCT  (VALC-SECTOR-IDX)
080000                                TO VALC-SECTOR-PCT  (VALC-SECTOR-IDX)
080100     ELSE
080200         MOVE SPACES TO VALC-SECTOR-NAME (VALC-SECTOR-IDX)
080300         MOVE ZERO   TO VALC-SECTOR-PCT  (VALC-SECTOR-IDX)
080400     END-IF.
080500*
080600 520-MOVE-SECTOR-ENTRY-EX.
080700     EXIT.
080800*----------------------------------------------------------------*
080900 530-MOVE-TOP-ENTRY.
081000*
081100     IF VALC-TOP-IDX <= WS-TOP-COUNT
081200         MOVE WS-TOP-SYMBOL (VALC-TOP-IDX) TO VALC-TOP-SYMBOL (VALC-TOP-IDX)
081300         MOVE WS-TOP-PCT    (VALC-TOP-IDX) TO VALC-TOP-PCT    (VALC-TOP-IDX)
081400     ELSE
081500         MOVE SPACES TO VALC-TOP-SYMBOL (VALC-TOP-IDX)
081600         MOVE ZERO   TO VALC-TOP-PCT    (VALC-TOP-IDX)
081700     END-IF.
081800*
081900 530-MOVE-TOP-ENTRY-EX.
082000     EXIT.
082100*----------------------------------------------------------------*
082200 540-MOVE-BOT-ENTRY.
082300*
082400     IF VALC-BOT-IDX <= WS-BOT-COUNT
082500         MOVE WS-BOT-SYMBOL (VALC-BOT-IDX) TO VALC-BOT-SYMBOL (VALC-BOT-IDX)
082600         MOVE WS-BOT-PCT    (VALC-BOT-IDX) TO VALC-BOT-PCT    (VALC-BOT-IDX)
082700     ELSE
082800         MOVE SPACES TO VALC-BOT-SYMBOL (VALC-BOT-IDX)
082900         MOVE ZERO   TO VALC-BOT-PCT    (VALC-BOT-IDX)
083000     END-IF.
083100*
083200 540-MOVE-BOT-ENTRY-EX.
083300     EXIT.
083400*----------------------------------------------------------------*
083500 600-WRITE-PORT-SUMMARY.
083600*
083700     MOVE SPACES TO SUMMARY-REPORT-LINE.
083800     STRING 'PORTFOLIO SUMMARY: ' WS-PORTFOLIO-NAME
083900         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
084000     WRITE SUMMARY-REPORT-LINE.
084100*
084200     MOVE WS-ASSET-COUNT TO WS-EDIT-COUNT.
084300     MOVE WS-CASH-BALANCE TO WS-EDIT-MONEY.
084400     MOVE SPACES TO SUMMARY-REPORT-LINE.
084500     STRING 'TOTAL ASSETS: ' WS-EDIT-COUNT
084600         ' | CASH: $' WS-EDIT-MONEY
084700         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
084800     WRITE SUMMARY-REPORT-LINE.
084900*
085000     MOVE WS-TOTAL-VALUE      TO WS-EDIT-MONEY.
085100     MOVE WS-TOTAL-COST-BASIS TO WS-EDIT-MONEY2.
085200     MOVE SPACES TO SUMMARY-REPORT-LINE.
085300     STRING 'TOTAL VALUE: $' WS-EDIT-MONEY
085400         ' | COST BASIS: $' WS-EDIT-MONEY2
085500         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
085600     WRITE SUMMARY-REPORT-LINE.
085900*
086000     MOVE WS-TOTAL-GAIN-LOSS     TO WS-EDIT-MONEY.
086050     MOVE WS-TOTAL-GAIN-LOSS-PCT TO WS-EDIT-PCT.
086100     MOVE SPACES TO SUMMARY-REPORT-LINE.
086200     STRING 'GAIN/LOSS: $' WS-EDIT-MONEY
086300         ' (' WS-EDIT-PCT '%)'
086600         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
086800     WRITE SUMMARY-REPORT-LINE.
086900*
087000     SET WS-TYPE-IDX TO 1.
087100     PERFORM 610-WRITE-TYPE-LINE THRU 610-WRITE-TYPE-LINE-EX
087200         VARYING WS-TYPE-IDX FROM 1 BY 1
087300         UNTIL WS-TYPE-IDX > WS-TYPE-COUNT.
087400*
087500 600-WRITE-PORT-SUMMARY-EX.
087600     EXIT.
087700*----------------------------------------------------------------*
087800 610-WRITE-TYPE-LINE.
087900*
088000     MOVE WS-TYPE-PCT (WS-TYPE-IDX) TO WS-EDIT-PCT.
088100     MOVE SPACES TO SUMMARY-REPORT-LINE.
088200     STRING '  ' WS-TYPE-NAME (WS-TYPE-IDX) ': ' WS-EDIT-PCT '%'
088300         DELIMITED BY SIZE INTO SUMMARY-REPORT-LINE.
088400     WRITE SUMMARY-REPORT-LINE.
088500*
088600 610-WRITE-TYPE-LINE-EX.
088700     EXIT.
088800*----------------------------------------------------------------*
088900 700-CLOSE-FILES.
089000*
089100     CLOSE ASSET-FILE.
089200     CLOSE PORTFOLIO-HEADER-FILE.
089300     CLOSE CASH-CONTROL-FILE.
089400     CLOSE VALUATION-CONTROL-FILE.
089500     CLOSE ASSET-WORK-FILE.
089600     CLOSE PORTFOLIO-SUMMARY-FILE.
089700*
089800 700-CLOSE-FILES-EX.
089900     EXIT.
090000*----------------------------------------------------------------*
090100 800-ABEND.
090200*
090300     DISPLAY '********************************************'.
090400     DISPLAY '*           WMS010 - ABEND                  *'.
090500     DISPLAY '********************************************'.
090600     DISPLAY ' PARAGRAPH: ' WS-ABEND-PARA.
090700     DISPLAY ' MESSAGE  : ' WS-ABEND-MSG.
090800     DISPLAY ' STATUS   : ' WS-ABEND-STATUS.
090900     DISPLAY '********************************************'.
091000*
091100     MOVE 16 TO RETURN-CODE.
091200     STOP RUN.
091300*
091400 800-ABEND-EX.
091500     EXIT.
