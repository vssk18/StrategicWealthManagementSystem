000100******************************************************************
000200*                                                                *
000300*   PROGRAM:   WMS020                                           *
000400*   STEP 2 OF 5 IN THE SWMS NIGHTLY PORTFOLIO ANALYTICS CHAIN.   *
000500*   POSTS THE TRANSACTION LEDGER AGAINST THE OPENING CASH        *
000600*   BALANCE AND CARRIES THE RESULTING CONTROL TOTALS FORWARD TO  *
000700*   WMS010 AND WMS030 ON THE CASH CONTROL WORK FILE.             *
000800*                                                                *
000900*   CHANGE LOG                                                  *
001000*   ----------                                                  *
001100*   04-02-93  RAP   ORIGINAL PROGRAM.  SPLIT OUT OF THE OLD      *
001200*                   CBLINVAN MONOLITH (TICKET SWMS-0001) SO THE  *
001300*                   POSTING STEP COULD RUN AHEAD OF VALUATION.   *
001400*   09-14-93  RAP   FIXED SIGN REVERSAL ON WITHDRAWAL POSTING -  *
001500*                   INITIAL-CASH-DEPOSIT WAS BEING ADDED TO      *
001600*                   INSTEAD OF SUBTRACTED (SWMS-0037).           *
001700*   03-30-95  RAP   ADDED FILE STATUS CHECKING ON ALL OPENS -    *
001800*                   OPERATIONS WAS GETTING SILENT ABENDS WHEN    *
001900*                   THE LEDGER EXTRACT RAN LATE.                 *
002000*   07-19-96  KDS   ADDED FEE AND DIVIDEND ACCUMULATORS FOR THE  *
002100*                   NEW PERFORMANCE ANALYSIS STEP (SWMS-0640).   *
002200*   11-02-98  KDS   ADDED CASHC-BUY-COUNT/CASHC-SELL-COUNT FOR   *
002300*                   THE TURNOVER-RATE CALCULATION IN WMS030.     *
002400*   02-09-99  MKT   Y2K REMEDIATION - REPLACED THE 2-DIGIT       *
002500*                   CURRENT-YEAR COMPARE IN THE RUN-DATE STAMP   *
002600*                   WITH THE CENTURY-WINDOW LOGIC IN 105-SET-    *
002700*                   RUN-DATE (YY < 50 = 20YY, ELSE 19YY).        *
002800*                   VERIFIED NO OTHER 2-DIGIT YEAR ARITHMETIC ON *
002900*                   THIS PROGRAM - TXN-TIMESTAMP IS ALREADY      *
003000*                   CCYYMMDDHHMMSS ON THE LEDGER FILE.           *
003100*   09-30-11  PJQ   CASH-BALANCE WIDENED TO S9(9)V99 TO MATCH    *
003200*                   THE WMPHDR.CPY CHANGE FOR SWMS-2077.         *
003300*                                                                *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     WMS020.
003700 AUTHOR.         R A PELLETIER.
003800 INSTALLATION.   INVENUTRE GROWTH AND SECURITIES - WEALTH
003900                 MANAGEMENT SYSTEMS.
004000 DATE-WRITTEN.   04-02-1993.
004100 DATE-COMPILED.
004200 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ASSET-TYPE-CLASS IS "A" THRU "Z"
005100     UPSI-0 ON STATUS IS WMS020-RERUN-SW.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRANSACTION-FILE ASSIGN TO TXNFILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-TXN-STATUS.
005700     SELECT PORTFOLIO-HEADER-FILE ASSIGN TO PHDRIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-PHDRIN-STATUS.
006000     SELECT PORTFOLIO-HEADER-OUT-FILE ASSIGN TO PHDROUT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PHDROUT-STATUS.
006300     SELECT CASH-CONTROL-FILE ASSIGN TO CASHCTL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-CASHCTL-STATUS.
006600******************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  TRANSACTION-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007200 COPY WMTRANS.
007300 FD  PORTFOLIO-HEADER-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORDING MODE IS F.
007600 01  PORTFOLIO-HEADER-IN-REC          PIC X(100).
007700 FD  PORTFOLIO-HEADER-OUT-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 COPY WMPHDR.
008100 FD  CASH-CONTROL-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORDING MODE IS F.
008400 COPY WMCASHC.
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  CURRENT-DATE.
009000         10  CURRENT-YEAR           PIC 9(2).
009100         10  CURRENT-MONTH          PIC 9(2).
009200         10  CURRENT-DAY            PIC 9(2).
009300     05  CURRENT-TIME.
009400         10  CURRENT-HOUR           PIC 9(2).
009500         10  CURRENT-MINUTE         PIC 9(2).
009600         10  CURRENT-SECOND         PIC 9(2).
009700         10  CURRENT-HNDSEC         PIC 9(2).
009800*
009900 01  WS-RUN-DATE-FIELDS.
010000     05  WS-RUN-DATE-CCYYMMDD       PIC 9(8) VALUE ZEROES.
010100 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
010200     05  WS-RUN-CC                  PIC 9(2).
010300     05  WS-RUN-YY                  PIC 9(2).
010400     05  WS-RUN-MM                  PIC 9(2).
010500     05  WS-RUN-DD                  PIC 9(2).
010600*
010700 01  WS-FILE-STATUSES.
010800     05  WS-TXN-STATUS              PIC X(02) VALUE SPACES.
010900     05  WS-PHDRIN-STATUS           PIC X(02) VALUE SPACES.
011000     05  WS-PHDROUT-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-CASHCTL-STATUS          PIC X(02) VALUE SPACES.
011110*
011120 01  WS-FILE-STATUSES-ALT REDEFINES WS-FILE-STATUSES.
011130     05  WS-ALL-STATUS-BYTES        PIC X(08).
011200*
011300 01  WS-SWITCHES.
011400     05  WS-TXN-EOF-SW              PIC X(01) VALUE 'N'.
011500         88  WS-TXN-EOF                 VALUE 'Y'.
011600     05  WMS020-RERUN-SW            PIC X(01) VALUE 'N'.
011700*
011800 01  WS-COUNTERS COMP.
011900     05  WS-TXN-READ-COUNT          PIC S9(7) VALUE ZERO.
012000     05  WS-TXN-POSTED-COUNT        PIC S9(7) VALUE ZERO.
012100     05  WS-BUY-COUNT               PIC S9(7) VALUE ZERO.
012200     05  WS-SELL-COUNT              PIC S9(7) VALUE ZERO.
012300*
012400 01  WS-AMOUNT-ACCUM.
012500     05  WS-CASH-BALANCE            PIC S9(9)V99 VALUE ZERO.
012600     05  WS-INITIAL-CASH-DEPOSIT    PIC S9(9)V99 VALUE ZERO.
012700     05  WS-TOTAL-FEES              PIC S9(9)V99 VALUE ZERO.
012800     05  WS-TOTAL-DIVIDENDS         PIC S9(9)V99 VALUE ZERO.
012900*
013000 01  WS-AMOUNT-ACCUM-EDITED-ALT REDEFINES WS-AMOUNT-ACCUM.
013100     05  FILLER                     PIC X(11).
013200     05  WS-DEPOSIT-SIGN-VIEW       PIC S9(9)V99.
013300     05  FILLER                     PIC X(22).
013400*
013500 01  WS-PORTFOLIO-ID                PIC X(10) VALUE SPACES.
013600*
013700 01  WS-ABEND-FIELDS.
013800     05  WS-ABEND-MSG               PIC X(50) VALUE SPACES.
013900     05  WS-ABEND-STATUS            PIC X(02) VALUE SPACES.
014000     05  WS-ABEND-PARA              PIC X(20) VALUE SPACES.
014100*
014200******************************************************************
014300 PROCEDURE DIVISION.
014400******************************************************************
014500 000-MAIN-PROCESS.
014600*
014700     PERFORM 100-OPEN-FILES     THRU 100-OPEN-FILES-EX.
014800     PERFORM 105-SET-RUN-DATE   THRU 105-SET-RUN-DATE-EX.
014900     PERFORM 110-READ-HEADER-IN THRU 110-READ-HEADER-IN-EX.
015000     PERFORM 200-POST-TRANSACTIONS
015100                                THRU 200-POST-TRANSACTIONS-EX.
015200     PERFORM 300-WRITE-HEADER-OUT
015300                                THRU 300-WRITE-HEADER-OUT-EX.
015400     PERFORM 310-WRITE-CASH-CONTROL
015500                                THRU 310-WRITE-CASH-CONTROL-EX.
015600*
015700     DISPLAY 'WMS020 - TRANSACTIONS READ  : ' WS-TXN-READ-COUNT.
015800     DISPLAY 'WMS020 - TRANSACTIONS POSTED: ' WS-TXN-POSTED-COUNT.
015900     DISPLAY 'WMS020 - CLOSING CASH BAL    : ' WS-CASH-BALANCE.
016000*
016100     PERFORM 400-CLOSE-FILES    THRU 400-CLOSE-FILES-EX.
016200*
016300     STOP RUN.
016400*----------------------------------------------------------------*
016500 100-OPEN-FILES.
016600*
016700     OPEN INPUT  TRANSACTION-FILE.
016800     IF WS-TXN-STATUS NOT = '00'
016900         MOVE 'ERROR OPENING TRANSACTION-FILE' TO WS-ABEND-MSG
017000         MOVE WS-TXN-STATUS       TO WS-ABEND-STATUS
017100         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
017200         PERFORM 800-ABEND        THRU 800-ABEND-EX
017300     END-IF.
017400*
017500     OPEN INPUT  PORTFOLIO-HEADER-FILE.
017600     IF WS-PHDRIN-STATUS NOT = '00'
017700         MOVE 'ERROR OPENING PORTFOLIO-HEADER-FILE' TO WS-ABEND-MSG
017800         MOVE WS-PHDRIN-STATUS    TO WS-ABEND-STATUS
017900         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
018000         PERFORM 800-ABEND        THRU 800-ABEND-EX
018100     END-IF.
018200*
018300     OPEN OUTPUT PORTFOLIO-HEADER-OUT-FILE.
018400     IF WS-PHDROUT-STATUS NOT = '00'
018500         MOVE 'ERROR OPENING PORTFOLIO-HEADER-OUT-FILE'
018600                                  TO WS-ABEND-MSG
018700         MOVE WS-PHDROUT-STATUS   TO WS-ABEND-STATUS
018800         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
018900         PERFORM 800-ABEND        THRU 800-ABEND-EX
019000     END-IF.
019100*
019200     OPEN OUTPUT CASH-CONTROL-FILE.
019300     IF WS-CASHCTL-STATUS NOT = '00'
019400         MOVE 'ERROR OPENING CASH-CONTROL-FILE' TO WS-ABEND-MSG
019500         MOVE WS-CASHCTL-STATUS   TO WS-ABEND-STATUS
019600         MOVE '100-OPEN-FILES'    TO WS-ABEND-PARA
019700         PERFORM 800-ABEND        THRU 800-ABEND-EX
019800     END-IF.
019900*
020000 100-OPEN-FILES-EX.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 105-SET-RUN-DATE.
020400*
020500     ACCEPT CURRENT-DATE FROM DATE.
020600     ACCEPT CURRENT-TIME FROM TIME.
020700*
020800*    Y2K CENTURY WINDOW - SEE CHANGE LOG 02-09-99.
020900     MOVE CURRENT-YEAR TO WS-RUN-YY.
021000     MOVE CURRENT-MONTH TO WS-RUN-MM.
021100     MOVE CURRENT-DAY TO WS-RUN-DD.
021200     IF WS-RUN-YY < 50
021300         MOVE 20 TO WS-RUN-CC
021400     ELSE
021500         MOVE 19 TO WS-RUN-CC
021600     END-IF.
021700*
021800 105-SET-RUN-DATE-EX.
021900     EXIT.
022000*----------------------------------------------------------------*
022100 110-READ-HEADER-IN.
022200*
022300     READ PORTFOLIO-HEADER-FILE INTO PORTFOLIO-HEADER
022400         AT END
022500             MOVE 'PORTFOLIO-HEADER-FILE IS EMPTY' TO WS-ABEND-MSG
022600             MOVE '00'                TO WS-ABEND-STATUS
022700             MOVE '110-READ-HEADER-IN' TO WS-ABEND-PARA
022800             PERFORM 800-ABEND        THRU 800-ABEND-EX
022900     END-READ.
023000*
023100     MOVE PORTFOLIO-ID    TO WS-PORTFOLIO-ID.
023200     MOVE CASH-BALANCE    TO WS-CASH-BALANCE.
023300*
023400 110-READ-HEADER-IN-EX.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 200-POST-TRANSACTIONS.
023800*
023900     PERFORM 220-READ-NEXT-TRANSACTION
024000                                THRU 220-READ-NEXT-TRANSACTION-EX.
024100     PERFORM 210-POST-ONE-TRANSACTION
024200                                THRU 210-POST-ONE-TRANSACTION-EX
024300         UNTIL WS-TXN-EOF.
024400*
024500 200-POST-TRANSACTIONS-EX.
024600     EXIT.
024700*----------------------------------------------------------------*
024800 210-POST-ONE-TRANSACTION.
024900*
025000     ADD 1 TO WS-TXN-POSTED-COUNT.
025100*
025200     EVALUATE TRUE
025300         WHEN TXN-IS-BUY
025400             SUBTRACT TXN-TOTAL FROM WS-CASH-BALANCE
025500             ADD 1 TO WS-BUY-COUNT
025600         WHEN TXN-IS-SELL
025700             ADD TXN-TOTAL TO WS-CASH-BALANCE
025800             ADD 1 TO WS-SELL-COUNT
025900         WHEN TXN-IS-DIVIDEND
026000             ADD TXN-TOTAL TO WS-CASH-BALANCE
026100             ADD TXN-TOTAL TO WS-TOTAL-DIVIDENDS
026200         WHEN TXN-IS-DEPOSIT
026300             ADD TXN-TOTAL TO WS-CASH-BALANCE
026400             ADD TXN-TOTAL TO WS-INITIAL-CASH-DEPOSIT
026500         WHEN TXN-IS-WITHDRAWAL
026600             SUBTRACT TXN-TOTAL FROM WS-CASH-BALANCE
026700             SUBTRACT TXN-TOTAL FROM WS-INITIAL-CASH-DEPOSIT
026800         WHEN TXN-IS-FEE
026900             SUBTRACT TXN-TOTAL FROM WS-CASH-BALANCE
027000             ADD TXN-TOTAL TO WS-TOTAL-FEES
027100         WHEN OTHER
027200             DISPLAY 'WMS020 - UNKNOWN TXN-TYPE ON ' TXN-ID
027300                     ': ' TXN-TYPE
027400     END-EVALUATE.
027500*
027600     PERFORM 220-READ-NEXT-TRANSACTION
027700                                THRU 220-READ-NEXT-TRANSACTION-EX.
027800*
027900 210-POST-ONE-TRANSACTION-EX.
028000     EXIT.
028100*----------------------------------------------------------------*
028200 220-READ-NEXT-TRANSACTION.
028300*
028400     READ TRANSACTION-FILE
028500         AT END MOVE 'Y' TO WS-TXN-EOF-SW
028600     END-READ.
028700*
028800     IF NOT WS-TXN-EOF
028900         ADD 1 TO WS-TXN-READ-COUNT
029000     END-IF.
029100*
029200 220-READ-NEXT-TRANSACTION-EX.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 300-WRITE-HEADER-OUT.
029600*
029700     MOVE CORRESPONDING PORTFOLIO-HEADER TO PORTFOLIO-HEADER.
029800     MOVE WS-CASH-BALANCE    TO CASH-BALANCE.
029900*
030000     WRITE PORTFOLIO-HEADER.
030100     IF WS-PHDROUT-STATUS NOT = '00'
030200         MOVE 'ERROR WRITING PORTFOLIO-HEADER-OUT-FILE'
030300                                  TO WS-ABEND-MSG
030400         MOVE WS-PHDROUT-STATUS   TO WS-ABEND-STATUS
030500         MOVE '300-WRITE-HEADER-OUT' TO WS-ABEND-PARA
030600         PERFORM 800-ABEND        THRU 800-ABEND-EX
030700     END-IF.
030800*
030900 300-WRITE-HEADER-OUT-EX.
031000     EXIT.
031100*----------------------------------------------------------------*
031200 310-WRITE-CASH-CONTROL.
031300*
031400     MOVE WS-PORTFOLIO-ID         TO CASHC-PORTFOLIO-ID.
031500     MOVE WS-CASH-BALANCE         TO CASHC-CASH-BALANCE.
031600     MOVE WS-INITIAL-CASH-DEPOSIT TO CASHC-INITIAL-CASH-DEPOSIT.
031700     MOVE WS-TOTAL-FEES           TO CASHC-TOTAL-FEES.
031800     MOVE WS-TOTAL-DIVIDENDS      TO CASHC-TOTAL-DIVIDENDS.
031900     MOVE WS-BUY-COUNT            TO CASHC-BUY-COUNT.
032000     MOVE WS-SELL-COUNT           TO CASHC-SELL-COUNT.
032100*
032200     WRITE CASH-CONTROL-RECORD.
032300     IF WS-CASHCTL-STATUS NOT = '00'
032400         MOVE 'ERROR WRITING CASH-CONTROL-FILE' TO WS-ABEND-MSG
032500         MOVE WS-CASHCTL-STATUS   TO WS-ABEND-STATUS
032600         MOVE '310-WRITE-CASH-CONTROL' TO WS-ABEND-PARA
032700         PERFORM 800-ABEND        THRU 800-ABEND-EX
032800     END-IF.
032900*
033000 310-WRITE-CASH-CONTROL-EX.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 400-CLOSE-FILES.
033400*
033500     CLOSE TRANSACTION-FILE.
033600     CLOSE PORTFOLIO-HEADER-FILE.
033700     CLOSE PORTFOLIO-HEADER-OUT-FILE.
033800     CLOSE CASH-CONTROL-FILE.
033900*
034000 400-CLOSE-FILES-EX.
034100     EXIT.
034200*----------------------------------------------------------------*
034300 800-ABEND.
034400*
034500     DISPLAY '********************************************'.
034600     DISPLAY '*           WMS020 - ABEND                  *'.
034700     DISPLAY '********************************************'.
034800     DISPLAY ' PARAGRAPH: ' WS-ABEND-PARA.
034900     DISPLAY ' MESSAGE  : ' WS-ABEND-MSG.
035000     DISPLAY ' STATUS   : ' WS-ABEND-STATUS.
035100     DISPLAY '********************************************'.
035200*
035300     MOVE 16 TO RETURN-CODE.
035400     STOP RUN.
035500*
035600 800-ABEND-EX.
035700     EXIT.
