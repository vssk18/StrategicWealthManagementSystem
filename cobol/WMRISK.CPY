000100******************************************************************
000200*                                                                *
000300*   WMRISK.CPY                                                  *
000400*   INVESTOR RISK PROFILE RECORD LAYOUT FOR SWMS NIGHTLY         *
000500*   ANALYTICS BATCH.  ONE RECORD PER PORTFOLIO, SUPPLIED BY THE  *
000600*   ADVISORY INTAKE SYSTEM.  RISK-SCORE ITSELF IS NOT STORED -   *
000700*   IT IS DERIVED EACH RUN BY THE WMRISKC.CPY PARAGRAPH.         *
000800*                                                                *
000900*   MAINTENANCE HISTORY                                         *
001000*   --------------------                                        *
001100*   05-02-91  RAP   ORIGINAL LAYOUT (TOLERANCE AND AGE ONLY).    *
001200*   07-19-96  KDS   ADDED HORIZON-YEARS, ANNUAL-INCOME AND       *
001300*                   LIQUIDITY-NEEDS FOR THE REBALANCE ENGINE     *
001400*                   PROJECT (SWMS-0640).                         *
001500*   02-09-99  MKT   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *
001600*                   NO CHANGE REQUIRED.                          *
001700*                                                                *
001800******************************************************************
001900 01  RISK-PROFILE-RECORD.
002000     05  RISK-TOLERANCE            PIC X(12).
002100         88  RISKP-CONSERVATIVE        VALUE 'CONSERVATIVE'.
002200         88  RISKP-MODERATE            VALUE 'MODERATE'.
002300         88  RISKP-BALANCED            VALUE 'BALANCED'.
002400         88  RISKP-GROWTH              VALUE 'GROWTH'.
002500         88  RISKP-AGGRESSIVE          VALUE 'AGGRESSIVE'.
002600     05  RISKP-AGE                 PIC 9(3).
002700     05  RISKP-HORIZON-YEARS       PIC 9(3).
002800     05  RISKP-ANNUAL-INCOME       PIC S9(9)V99.
002900     05  RISKP-LIQUIDITY-NEEDS     PIC S9(9)V99.
003000     05  FILLER                    PIC X(20).
003100 01  RISK-PROFILE-SCREEN-ALT REDEFINES RISK-PROFILE-RECORD.
003200     05  FILLER                    PIC X(12).
003300     05  RPS-AGE-HORIZON-COMBINED  PIC 9(6).
003400     05  FILLER                    PIC X(42).
